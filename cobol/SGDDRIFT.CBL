000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDDRIFT.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  MAY 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       COMPARE THE TWO MOST RECENT TOPOLOGY SNAPSHOTS,
001500*               EMIT DRIFT EVENTS, APPLY THE RULE ENGINE AND THE
001600*               BASE RISK SCORE, AND FILE THE RESULT FOR THE
001700*               SMART SCORER (SGDSCORE) TO REFINE FURTHER.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 05/04/1987 RJP ORIGINAL PROGRAM.
002100* 01/22/1989 RJP ADDED BLAST-RADIUS-INCREASE CONTROL BREAK.
002200* 10/30/1991 RJP CORRECTED ERROR-SPIKE RATIO TEST, SGD-0019.       SGD0019
002300* 03/15/1995 RJP SENSITIVE-TARGET TABLE MOVED TO WORKING-STORAGE.
002400* 12/30/1998 RJP Y2K REVIEW - SNAP-ID COMPARE IS NUMERIC, OK.
002500* 07/09/2003 RJP ADDED DATABASE-DIRECT-ACCESS RULE, SGD-0038.      SGD0038
002600* 11/18/2008 RJP ADDED BYPASS-GATEWAY RULE, SGD-0052.              SGD0052
002700* 04/26/2014 RJP RAISED RULE TABLE TO 5 ENTRIES, SGD-0063.         SGD0063
002800* 09/01/2019 RJP REVIEWED FOR GDPR - NO PII IN EVENT RECORD.
002900* 03/02/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003000*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003100* END OF HISTORY ------------------------------------------------
003200
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100
004200 SOURCE-COMPUTER. IBM-2086-A04-140.
004300 OBJECT-COMPUTER. IBM-2086-A04-140.
004400
004500 SPECIAL-NAMES.
004600     SYSLST IS PRINTER,
004700     UPSI-7 ON STATUS IS WITH-UPDATES.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 FILE-CONTROL.
005200
005300     SELECT SGDSNAP
005400         ASSIGN TO SGDSNAP
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS SEQUENTIAL
005700         RECORD KEY IS SNAP-ID
005800         FILE STATUS IS FILE1-STAT.
005900
006000     SELECT SGDEVT
006100         ASSIGN TO SGDEVT
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FILE2-STAT.
006400
006500/*****************************************************************
006600*                                                                *
006700*    DATA DIVISION                                               *
006800*                                                                *
006900******************************************************************
007000 DATA DIVISION.
007100
007200 FILE SECTION.
007300
007400 FD  SGDSNAP
007500     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
007600         DEPENDING ON SNAP-RECLENG.
007700     COPY SGDSNAP.
007800
007900 FD  SGDEVT
008000     RECORD CONTAINS 419 CHARACTERS.
008100     COPY SGDEVT.
008200
008300******************************************************************
008400*    WORKING-STORAGE SECTION                                     *
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700
008800 01  WS-FIELDS.
008900     05  FILLER                    PIC  X(11)  VALUE
009000                                        '**STORAGE**'.
009100     05  THIS-PGM                  PIC  X(08)  VALUE 'SGDDRIFT'.
009200     05  FILE1-STAT                PIC  X(02)  VALUE SPACES.
009300     05  FILE2-STAT                PIC  X(02)  VALUE SPACES.
009400     05  WS-SNAP-SWITCH            PIC  X(01)  VALUE 'N'.
009500         88  END-OF-SNAPSHOTS                  VALUE 'Y'.
009600     05  WS-PAIR-SWITCH            PIC  X(01)  VALUE 'N'.
009700         88  HAVE-A-PAIR-TO-COMPARE             VALUE 'Y'.
009800     05  WS-SNAPSHOTS-READ         PIC  9(05)  VALUE ZEROES.
009900     05  WS-EVENTS-WRITTEN         PIC  9(07)  VALUE ZEROES.
010000     05  WS-B-IX                   PIC S9(04)  BINARY.
010100     05  WS-C-IX                   PIC S9(04)  BINARY.
010200     05  WS-SRC-IX                 PIC S9(04)  BINARY.
010300     05  WS-FOUND-IX               PIC S9(04)  BINARY.
010400     05  WS-FOUND-SWITCH           PIC  X(01)  VALUE 'N'.
010500         88  KEY-WAS-FOUND                     VALUE 'Y'.
010600     05  WS-B-OUT-COUNT            PIC S9(05)  BINARY.
010700     05  WS-C-OUT-COUNT            PIC S9(05)  BINARY.
010800     05  WS-RATIO                  PIC S9(05)V99 BINARY.
010900     05  WS-ERROR-RATE-B           PIC  9(01)V9(06).
011000     05  WS-ERROR-RATE-C           PIC  9(01)V9(06).
011100 01  WS-COUNTER-BLOCK.
011200     05  WS-RATIO-EDIT             PIC  ZZZZ9.99.
011300 01  WS-RATIO-NUMERIC REDEFINES WS-COUNTER-BLOCK.
011400     05  WS-RATIO-ALPHA            PIC  X(09).
011500
011600* THE 4 SENSITIVE DESTINATIONS AND THE SINGLE KNOWN GATEWAY,
011700* KEPT AS A SMALL TABLE RATHER THAN FIXED IF-TESTS SO THE LIST
011800* CAN GROW WITHOUT A PROGRAM CHANGE.
011900 01  WS-SENSITIVE-TABLE.
012000     05  FILLER            PIC  X(20)  VALUE 'payments-db'.
012100     05  FILLER            PIC  X(20)  VALUE 'users-db'.
012200     05  FILLER            PIC  X(20)  VALUE 'orders-db'.
012300     05  FILLER            PIC  X(20)  VALUE 'auth-svc'.
012400 01  WS-SENSITIVE-REDEF REDEFINES WS-SENSITIVE-TABLE.
012500     05  SENS-ENTRY OCCURS 4 TIMES PIC X(20).
012600
012700 01  WS-OWNER-TABLE.
012800     05  FILLER.
012900         10  FILLER        PIC  X(20)  VALUE 'payments-db'.
013000         10  FILLER        PIC  X(20)  VALUE 'payment-svc'.
013100     05  FILLER.
013200         10  FILLER        PIC  X(20)  VALUE 'users-db'.
013300         10  FILLER        PIC  X(20)  VALUE 'user-svc'.
013400     05  FILLER.
013500         10  FILLER        PIC  X(20)  VALUE 'orders-db'.
013600         10  FILLER        PIC  X(20)  VALUE 'order-svc'.
013700 01  WS-OWNER-REDEF REDEFINES WS-OWNER-TABLE.
013800     05  OWNER-ENTRY OCCURS 3 TIMES.
013900         10  OWNER-DATABASE        PIC  X(20).
014000         10  OWNER-SERVICE         PIC  X(20).
014100
014200* ONE DRIFT EVENT UNDER CONSTRUCTION.
014300     COPY SGDEVT REPLACING ==SGD-EVENT-RECORD== BY
014400                           ==WS-WORK-EVENT==.
014500
014600* TWO SNAPSHOT BUFFERS SO THE MOST RECENT PAIR IS ALWAYS ON
014700* HAND WHILE SGDSNAP IS READ FORWARD (NEXT RECORD BECOMES THE
014800* NEW "CURRENT", OLD "CURRENT" BECOMES THE NEW "BASELINE").
014900     COPY SGDSNAP REPLACING ==SGD-SNAPSHOT-RECORD== BY
015000                            ==WS-BASELINE-SNAPSHOT== ==SNAP-== BY
015100                            ==BASE-==.
015200     COPY SGDSNAP REPLACING ==SGD-SNAPSHOT-RECORD== BY
015300                            ==WS-CURRENT-SNAPSHOT== ==SNAP-== BY
015400                            ==CURR-==.
015500
015600/*****************************************************************
015700*                                                                *
015800*    PROCEDURE DIVISION                                          *
015900*                                                                *
016000******************************************************************
016100 PROCEDURE DIVISION.
016200
016300 A00-MAINLINE-ROUTINE.
016400
016500     PERFORM B10-INITIALIZATION THRU B15-EXIT.
016600     PERFORM C00-READ-SNAPSHOT-PAIRS THRU C09-EXIT.
016700     PERFORM B20-TERMINATION THRU B25-EXIT.
016800
016900     DISPLAY 'SGDDRIFT - SNAPSHOTS READ:  ' WS-SNAPSHOTS-READ
017000                               UPON PRINTER.
017100     DISPLAY 'SGDDRIFT - EVENTS WRITTEN:   ' WS-EVENTS-WRITTEN
017200                               UPON PRINTER.
017300     GOBACK.
017400
017500/*****************************************************************
017600*    PROGRAM INITIALIZATION ROUTINE                              *
017700******************************************************************
017800 B10-INITIALIZATION.
017900
018000     OPEN INPUT  SGDSNAP.
018100     IF  FILE1-STAT NOT = '00'
018200         DISPLAY 'SGDDRIFT - OPEN FILE ERROR - SGDSNAP'
018300         DISPLAY 'FILE STATUS IS ' FILE1-STAT
018400         GOBACK
018500     END-IF.
018600
018700     OPEN OUTPUT SGDEVT.
018800     IF  FILE2-STAT NOT = '00'
018900         DISPLAY 'SGDDRIFT - OPEN FILE ERROR - SGDEVT'
019000         DISPLAY 'FILE STATUS IS ' FILE2-STAT
019100         GOBACK
019200     END-IF.
019300
019400     MOVE 1                        TO EVT-SEQUENCE OF
019500                         WS-WORK-EVENT.
019600
019700 B15-EXIT.
019800     EXIT.
019900
020000/*****************************************************************
020100*    PROGRAM TERMINATION ROUTINE                                 *
020200******************************************************************
020300 B20-TERMINATION.
020400
020500     CLOSE SGDSNAP.
020600     CLOSE SGDEVT.
020700
020800 B25-EXIT.
020900     EXIT.
021000
021100/*****************************************************************
021200*    READ THE SNAPSHOT FILE FORWARD, COMPARING EACH ADJACENT     *
021300*    PAIR OF SNAPSHOTS AS THE WINDOW SLIDES.                     *
021400******************************************************************
021500 C00-READ-SNAPSHOT-PAIRS.
021600
021700     PERFORM C10-READ-ONE-SNAPSHOT THRU C19-EXIT
021800         UNTIL END-OF-SNAPSHOTS.
021900
022000 C09-EXIT.
022100     EXIT.
022200
022300 C10-READ-ONE-SNAPSHOT.
022400
022500     READ SGDSNAP NEXT RECORD
022600         AT END SET END-OF-SNAPSHOTS TO TRUE
022700     END-READ.
022800
022900     IF  NOT END-OF-SNAPSHOTS
023000         ADD 1                       TO WS-SNAPSHOTS-READ
023100         IF  HAVE-A-PAIR-TO-COMPARE
023200             MOVE WS-CURRENT-SNAPSHOT  TO WS-BASELINE-SNAPSHOT
023300         END-IF
023400         MOVE SGD-SNAPSHOT-RECORD      TO WS-CURRENT-SNAPSHOT
023500         IF  HAVE-A-PAIR-TO-COMPARE
023600             PERFORM D00-COMPARE-SNAPSHOTS THRU D09-EXIT
023700         ELSE
023800             SET HAVE-A-PAIR-TO-COMPARE TO TRUE
023900         END-IF
024000     END-IF.
024100
024200 C19-EXIT.
024300     EXIT.
024400
024500/*****************************************************************
024600*    COMPARE BASELINE (B) AND CURRENT (C) - BOTH EDGE TABLES     *
024700*    ARRIVE PRE-SORTED ASCENDING BY SOURCE/DESTINATION FROM      *
024800*    SGDINGST, SO A CLASSIC TWO-WAY MATCH-MERGE APPLIES.         *
024900******************************************************************
025000 D00-COMPARE-SNAPSHOTS.
025100
025200     SET WS-B-IX                  TO 1.
025300     SET WS-C-IX                  TO 1.
025400
025500     PERFORM D10-MATCH-MERGE-STEP THRU D19-EXIT
025600         UNTIL WS-B-IX > BASE-EDGE-COUNT
025700             AND WS-C-IX > CURR-EDGE-COUNT.
025800
025900     PERFORM E00-BLAST-RADIUS-CHECK THRU E09-EXIT.
026000
026100 D09-EXIT.
026200     EXIT.
026300
026400 D10-MATCH-MERGE-STEP.
026500
026600     EVALUATE TRUE
026700         WHEN WS-B-IX > BASE-EDGE-COUNT
026800             PERFORM D30-EMIT-NEW-EDGE THRU D39-EXIT
026900             SET WS-C-IX UP BY 1
027000         WHEN WS-C-IX > CURR-EDGE-COUNT
027100             PERFORM D40-EMIT-REMOVED-EDGE THRU D49-EXIT
027200             SET WS-B-IX UP BY 1
027300         WHEN BASE-EDGE-SOURCE(WS-B-IX) =
027400                         CURR-EDGE-SOURCE(WS-C-IX)
027500          AND BASE-EDGE-DESTINATION(WS-B-IX) =
027600                         CURR-EDGE-DESTINATION(WS-C-IX)
027700             PERFORM D50-CHECK-COMMON-EDGE THRU D59-EXIT
027800             SET WS-B-IX UP BY 1
027900             SET WS-C-IX UP BY 1
028000         WHEN BASE-EDGE-SOURCE(WS-B-IX) <
028100                         CURR-EDGE-SOURCE(WS-C-IX)
028200             PERFORM D40-EMIT-REMOVED-EDGE THRU D49-EXIT
028300             SET WS-B-IX UP BY 1
028400         WHEN BASE-EDGE-SOURCE(WS-B-IX) >
028500                         CURR-EDGE-SOURCE(WS-C-IX)
028600             PERFORM D30-EMIT-NEW-EDGE THRU D39-EXIT
028700             SET WS-C-IX UP BY 1
028800         WHEN BASE-EDGE-DESTINATION(WS-B-IX) <
028900                         CURR-EDGE-DESTINATION(WS-C-IX)
029000             PERFORM D40-EMIT-REMOVED-EDGE THRU D49-EXIT
029100             SET WS-B-IX UP BY 1
029200         WHEN OTHER
029300             PERFORM D30-EMIT-NEW-EDGE THRU D39-EXIT
029400             SET WS-C-IX UP BY 1
029500     END-EVALUATE.
029600
029700 D19-EXIT.
029800     EXIT.
029900
030000 D30-EMIT-NEW-EDGE.
030100
030200     IF  WS-C-IX > CURR-EDGE-COUNT
030300         GO TO D39-EXIT
030400     END-IF.
030500     MOVE 'new_edge'                TO EVT-TYPE OF WS-WORK-EVENT.
030600     MOVE CURR-EDGE-SOURCE(WS-C-IX)  TO EVT-SOURCE OF
030700                         WS-WORK-EVENT.
030800     MOVE CURR-EDGE-DESTINATION(WS-C-IX) TO
030900                         EVT-DESTINATION OF WS-WORK-EVENT.
031000     MOVE ZEROES                    TO EVT-BASELINE-VALUE OF
031100                         WS-WORK-EVENT.
031200     MOVE CURR-EDGE-REQ-COUNT(WS-C-IX) TO
031300                         EVT-CURRENT-VALUE OF WS-WORK-EVENT.
031400     MOVE ZEROES                    TO EVT-CHANGE-FACTOR OF
031500                         WS-WORK-EVENT.
031600     PERFORM F00-APPLY-RULES-AND-SCORE THRU F09-EXIT.
031700
031800 D39-EXIT.
031900     EXIT.
032000
032100 D40-EMIT-REMOVED-EDGE.
032200
032300     IF  WS-B-IX > BASE-EDGE-COUNT
032400         GO TO D49-EXIT
032500     END-IF.
032600     MOVE 'removed_edge'            TO EVT-TYPE OF WS-WORK-EVENT.
032700     MOVE BASE-EDGE-SOURCE(WS-B-IX)  TO EVT-SOURCE OF
032800                         WS-WORK-EVENT.
032900     MOVE BASE-EDGE-DESTINATION(WS-B-IX) TO
033000                         EVT-DESTINATION OF WS-WORK-EVENT.
033100     MOVE BASE-EDGE-REQ-COUNT(WS-B-IX) TO
033200                         EVT-BASELINE-VALUE OF WS-WORK-EVENT.
033300     MOVE ZEROES                    TO EVT-CURRENT-VALUE OF
033400                         WS-WORK-EVENT.
033500     MOVE ZEROES                    TO EVT-CHANGE-FACTOR OF
033600                         WS-WORK-EVENT.
033700     PERFORM F00-APPLY-RULES-AND-SCORE THRU F09-EXIT.
033800
033900 D49-EXIT.
034000     EXIT.
034100
034200*----------------------------------------------------------------
034300*    A COMMON KEY MAY PRODUCE UP TO THREE EVENTS - ERROR SPIKE,  *
034400*    LATENCY SPIKE AND TRAFFIC SPIKE - CHECKED IN THAT ORDER.    *
034500*----------------------------------------------------------------
034600 D50-CHECK-COMMON-EDGE.
034700
034800     IF  BASE-EDGE-REQ-COUNT(WS-B-IX) > ZEROES
034900         DIVIDE BASE-EDGE-ERR-COUNT(WS-B-IX)
035000             BY BASE-EDGE-REQ-COUNT(WS-B-IX)
035100             GIVING WS-ERROR-RATE-B ROUNDED
035200     ELSE
035300         MOVE ZEROES                 TO WS-ERROR-RATE-B
035400     END-IF.
035500     IF  CURR-EDGE-REQ-COUNT(WS-C-IX) > ZEROES
035600         DIVIDE CURR-EDGE-ERR-COUNT(WS-C-IX)
035700             BY CURR-EDGE-REQ-COUNT(WS-C-IX)
035800             GIVING WS-ERROR-RATE-C ROUNDED
035900     ELSE
036000         MOVE ZEROES                 TO WS-ERROR-RATE-C
036100     END-IF.
036200
036300     IF  WS-ERROR-RATE-B > ZEROES
036400     AND WS-ERROR-RATE-C > 0.05
036500         COMPUTE WS-RATIO ROUNDED =
036600             WS-ERROR-RATE-C / WS-ERROR-RATE-B
036700         IF  WS-RATIO > 2
036800             MOVE 'error_spike'       TO EVT-TYPE OF WS-WORK-EVENT
036900             MOVE BASE-EDGE-SOURCE(WS-B-IX) TO
037000                         EVT-SOURCE OF WS-WORK-EVENT
037100             MOVE BASE-EDGE-DESTINATION(WS-B-IX) TO
037200                         EVT-DESTINATION OF WS-WORK-EVENT
037300             MOVE WS-ERROR-RATE-B     TO EVT-BASELINE-VALUE OF
037400                         WS-WORK-EVENT
037500             MOVE WS-ERROR-RATE-C     TO EVT-CURRENT-VALUE OF
037600                         WS-WORK-EVENT
037700             MOVE WS-RATIO            TO EVT-CHANGE-FACTOR OF
037800                         WS-WORK-EVENT
037900             PERFORM F00-APPLY-RULES-AND-SCORE THRU F09-EXIT
038000         END-IF
038100     END-IF.
038200
038300     IF  BASE-EDGE-P99-LAT(WS-B-IX) > ZEROES
038400     AND CURR-EDGE-P99-LAT(WS-C-IX) > 100
038500         COMPUTE WS-RATIO ROUNDED =
038600             CURR-EDGE-P99-LAT(WS-C-IX)
038700                 / BASE-EDGE-P99-LAT(WS-B-IX)
038800         IF  WS-RATIO > 2
038900             MOVE 'latency_spike'     TO EVT-TYPE OF WS-WORK-EVENT
039000             MOVE BASE-EDGE-SOURCE(WS-B-IX) TO
039100                         EVT-SOURCE OF WS-WORK-EVENT
039200             MOVE BASE-EDGE-DESTINATION(WS-B-IX) TO
039300                         EVT-DESTINATION OF WS-WORK-EVENT
039400             MOVE BASE-EDGE-P99-LAT(WS-B-IX) TO
039500                         EVT-BASELINE-VALUE OF WS-WORK-EVENT
039600             MOVE CURR-EDGE-P99-LAT(WS-C-IX) TO
039700                         EVT-CURRENT-VALUE OF WS-WORK-EVENT
039800             MOVE WS-RATIO            TO EVT-CHANGE-FACTOR OF
039900                         WS-WORK-EVENT
040000             PERFORM F00-APPLY-RULES-AND-SCORE THRU F09-EXIT
040100         END-IF
040200     END-IF.
040300
040400     IF  BASE-EDGE-REQ-COUNT(WS-B-IX) > ZEROES
040500         COMPUTE WS-RATIO ROUNDED =
040600             CURR-EDGE-REQ-COUNT(WS-C-IX)
040700                 / BASE-EDGE-REQ-COUNT(WS-B-IX)
040800         IF  WS-RATIO > 3
040900             MOVE 'traffic_spike'     TO EVT-TYPE OF WS-WORK-EVENT
041000             MOVE BASE-EDGE-SOURCE(WS-B-IX) TO
041100                         EVT-SOURCE OF WS-WORK-EVENT
041200             MOVE BASE-EDGE-DESTINATION(WS-B-IX) TO
041300                         EVT-DESTINATION OF WS-WORK-EVENT
041400             MOVE BASE-EDGE-REQ-COUNT(WS-B-IX) TO
041500                         EVT-BASELINE-VALUE OF WS-WORK-EVENT
041600             MOVE CURR-EDGE-REQ-COUNT(WS-C-IX) TO
041700                         EVT-CURRENT-VALUE OF WS-WORK-EVENT
041800             MOVE WS-RATIO            TO EVT-CHANGE-FACTOR OF
041900                         WS-WORK-EVENT
042000             PERFORM F00-APPLY-RULES-AND-SCORE THRU F09-EXIT
042100         END-IF
042200     END-IF.
042300
042400 D59-EXIT.
042500     EXIT.
042600
042700/*****************************************************************
042800*    BLAST-RADIUS-INCREASE - COUNT OUTGOING EDGES PER SOURCE IN  *
042900*    EACH SNAPSHOT (BOTH EDGE TABLES ARE SORTED BY SOURCE, SO    *
043000*    THIS IS A CONTROL BREAK OVER EACH TABLE IN TURN).           *
043100******************************************************************
043200 E00-BLAST-RADIUS-CHECK.
043300
043400     PERFORM E20-COUNT-SOURCE-OUT THRU E29-EXIT
043500         VARYING WS-SRC-IX FROM 1 BY 1
043600             UNTIL WS-SRC-IX > CURR-EDGE-COUNT.
043700
043800 E09-EXIT.
043900     EXIT.
044000
044100 E20-COUNT-SOURCE-OUT.
044200
044300* SKIP UNLESS THIS IS THE FIRST EDGE OF A NEW SOURCE GROUP IN
044400* THE CURRENT SNAPSHOT (SORTED ORDER MAKES THIS A CLEAN BREAK).
044500     IF  WS-SRC-IX = 1
044600     OR  CURR-EDGE-SOURCE(WS-SRC-IX) NOT =
044700                         CURR-EDGE-SOURCE(WS-SRC-IX - 1)
044800         PERFORM E40-COUNT-ONE-SOURCE-C THRU E49-EXIT
044900         PERFORM E60-COUNT-ONE-SOURCE-B THRU E69-EXIT
045000         IF  WS-C-OUT-COUNT - WS-B-OUT-COUNT >= 2
045100             MOVE 'blast_radius_increase' TO
045200                         EVT-TYPE OF WS-WORK-EVENT
045300             MOVE CURR-EDGE-SOURCE(WS-SRC-IX) TO
045400                         EVT-SOURCE OF WS-WORK-EVENT
045500             MOVE '*'                 TO EVT-DESTINATION OF
045600                         WS-WORK-EVENT
045700             MOVE WS-B-OUT-COUNT       TO EVT-BASELINE-VALUE OF
045800                         WS-WORK-EVENT
045900             MOVE WS-C-OUT-COUNT       TO EVT-CURRENT-VALUE OF
046000                         WS-WORK-EVENT
046100             COMPUTE EVT-CHANGE-FACTOR OF WS-WORK-EVENT =
046200                         WS-C-OUT-COUNT - WS-B-OUT-COUNT
046300             PERFORM F00-APPLY-RULES-AND-SCORE THRU F09-EXIT
046400         END-IF
046500     END-IF.
046600
046700 E29-EXIT.
046800     EXIT.
046900
047000 E40-COUNT-ONE-SOURCE-C.
047100
047200     MOVE ZEROES                    TO WS-C-OUT-COUNT.
047300     PERFORM E45-ADD-ONE-C-EDGE THRU E46-EXIT
047400         VARYING WS-C-IX FROM WS-SRC-IX BY 1
047500             UNTIL WS-C-IX > CURR-EDGE-COUNT
047600                 OR CURR-EDGE-SOURCE(WS-C-IX) NOT =
047700                         CURR-EDGE-SOURCE(WS-SRC-IX).
047800
047900 E49-EXIT.
048000     EXIT.
048100
048200 E45-ADD-ONE-C-EDGE.
048300
048400     ADD  1                         TO WS-C-OUT-COUNT.
048500
048600 E46-EXIT.
048700     EXIT.
048800
048900 E60-COUNT-ONE-SOURCE-B.
049000
049100     SET WS-FOUND-SWITCH            TO 'N'.
049200     MOVE ZEROES                    TO WS-B-OUT-COUNT.
049300     PERFORM E65-ADD-ONE-B-EDGE THRU E66-EXIT
049400         VARYING WS-B-IX FROM 1 BY 1
049500             UNTIL WS-B-IX > BASE-EDGE-COUNT.
049600
049700 E69-EXIT.
049800     EXIT.
049900
050000 E65-ADD-ONE-B-EDGE.
050100
050200     IF  BASE-EDGE-SOURCE(WS-B-IX) = CURR-EDGE-SOURCE(WS-SRC-IX)
050300         ADD 1                       TO WS-B-OUT-COUNT
050400     END-IF.
050500
050600 E66-EXIT.
050700     EXIT.
050800
050900/*****************************************************************
051000*    RULE ENGINE AND BASE RISK SCORE FOR ONE EVENT               *
051100******************************************************************
051200 F00-APPLY-RULES-AND-SCORE.
051300
051400     MOVE ZEROES                    TO EVT-RULE-COUNT OF
051500                         WS-WORK-EVENT.
051600     MOVE 'medium'                  TO EVT-SEVERITY OF
051700                         WS-WORK-EVENT.
051800
051900     PERFORM F10-RULE-SENSITIVE-TARGET THRU F19-EXIT.
052000     PERFORM F20-RULE-BYPASS-GATEWAY THRU F29-EXIT.
052100     PERFORM F30-RULE-DATABASE-DIRECT THRU F39-EXIT.
052200     PERFORM F40-RULE-HIGH-ERROR-RATE THRU F49-EXIT.
052300     PERFORM F50-RULE-BLAST-RADIUS THRU F59-EXIT.
052400     PERFORM F60-COMPUTE-BASE-SCORE THRU F69-EXIT.
052500
052600     MOVE WS-WORK-EVENT             TO SGD-EVENT-RECORD.
052700     WRITE SGD-EVENT-RECORD.
052800     IF  FILE2-STAT NOT = '00'
052900         DISPLAY 'SGDDRIFT - WRITE ERROR - SGDEVT'
053000         DISPLAY 'FILE STATUS IS ' FILE2-STAT
053100     END-IF.
053200     ADD  1                         TO WS-EVENTS-WRITTEN.
053300     ADD  1                         TO EVT-SEQUENCE OF
053400                         WS-WORK-EVENT.
053500
053600 F09-EXIT.
053700     EXIT.
053800
053900*----------------------------------------------------------------
054000*    RULE 1 - SENSITIVE_TARGET (+30)                             *
054100*----------------------------------------------------------------
054200 F10-RULE-SENSITIVE-TARGET.
054300
054400     SET WS-FOUND-SWITCH            TO 'N'.
054500     PERFORM F12-CHECK-ONE-SENSITIVE THRU F13-EXIT
054600         VARYING WS-SRC-IX FROM 1 BY 1
054700             UNTIL WS-SRC-IX > 4
054800                 OR KEY-WAS-FOUND.
054900
055000     IF  KEY-WAS-FOUND
055100         ADD  1                       TO EVT-RULE-COUNT OF
055200                         WS-WORK-EVENT
055300         MOVE 'sensitive_target'      TO
055400                         RULE-NAME(EVT-RULE-COUNT OF
055500                         WS-WORK-EVENT) OF WS-WORK-EVENT
055600         SET RULE-WAS-TRIGGERED(EVT-RULE-COUNT OF
055700                         WS-WORK-EVENT) OF WS-WORK-EVENT TO TRUE
055800         MOVE 'DESTINATION IS A SENSITIVE SERVICE'    TO
055900                         RULE-REASON(EVT-RULE-COUNT OF
056000                         WS-WORK-EVENT) OF WS-WORK-EVENT
056100         MOVE 30                      TO
056200                         RULE-BOOST(EVT-RULE-COUNT OF
056300                         WS-WORK-EVENT) OF WS-WORK-EVENT
056400     END-IF.
056500
056600 F19-EXIT.
056700     EXIT.
056800
056900 F12-CHECK-ONE-SENSITIVE.
057000
057100     IF  SENS-ENTRY(WS-SRC-IX) = EVT-DESTINATION OF WS-WORK-EVENT
057200         SET KEY-WAS-FOUND          TO TRUE
057300     END-IF.
057400
057500 F13-EXIT.
057600     EXIT.
057700
057800*----------------------------------------------------------------
057900*    RULE 2 - BYPASS_GATEWAY (+20)                               *
058000*----------------------------------------------------------------
058100 F20-RULE-BYPASS-GATEWAY.
058200
058300     IF  EVT-IS-NEW-EDGE OF WS-WORK-EVENT
058400     AND EVT-SOURCE OF WS-WORK-EVENT NOT = 'api-gateway'
058500         PERFORM F22-COMPARE-TRIMMED-NAMES THRU F23-EXIT
058600         IF  NOT KEY-WAS-FOUND
058700             ADD  1                   TO EVT-RULE-COUNT OF
058800                         WS-WORK-EVENT
058900             MOVE 'bypass_gateway'    TO
059000                         RULE-NAME(EVT-RULE-COUNT OF
059100                         WS-WORK-EVENT) OF WS-WORK-EVENT
059200             SET RULE-WAS-TRIGGERED(EVT-RULE-COUNT OF
059300                         WS-WORK-EVENT) OF WS-WORK-EVENT TO TRUE
059400             MOVE 'NEW EDGE BYPASSES THE API GATEWAY' TO
059500                         RULE-REASON(EVT-RULE-COUNT OF
059600                         WS-WORK-EVENT) OF WS-WORK-EVENT
059700             MOVE 20                  TO
059800                         RULE-BOOST(EVT-RULE-COUNT OF
059900                         WS-WORK-EVENT) OF WS-WORK-EVENT
060000         END-IF
060100     END-IF.
060200
060300 F29-EXIT.
060400     EXIT.
060500
060600* COMPARE SOURCE-WITH-"-SVC"-REMOVED AGAINST DESTINATION-WITH-
060700* "-DB"-REMOVED (E.G. "PAYMENT" = "PAYMENT").  SET KEY-WAS-FOUND
060800* WHEN THE STEMS MATCH, MEANING THE EDGE IS THE SERVICE TALKING
060900* TO ITS OWN DATABASE - NOT A GATEWAY BYPASS.
061000 F22-COMPARE-TRIMMED-NAMES.
061100
061200     SET WS-FOUND-SWITCH            TO 'N'.
061300     IF  EVT-SOURCE OF WS-WORK-EVENT = SPACES
061400         GO TO F23-EXIT
061500     END-IF.
061600     PERFORM F24-COMPARE-ONE-OWNER THRU F25-EXIT
061700         VARYING WS-SRC-IX FROM 1 BY 1
061800             UNTIL WS-SRC-IX > 3
061900                 OR KEY-WAS-FOUND.
062000
062100 F23-EXIT.
062200     EXIT.
062300
062400 F24-COMPARE-ONE-OWNER.
062500
062600     IF  OWNER-SERVICE(WS-SRC-IX) = EVT-SOURCE OF WS-WORK-EVENT
062700     AND OWNER-DATABASE(WS-SRC-IX) = EVT-DESTINATION OF
062800                         WS-WORK-EVENT
062900         SET KEY-WAS-FOUND          TO TRUE
063000     END-IF.
063100
063200 F25-EXIT.
063300     EXIT.
063400
063500*----------------------------------------------------------------
063600*    RULE 3 - DATABASE_DIRECT_ACCESS (+30)                       *
063700*----------------------------------------------------------------
063800 F30-RULE-DATABASE-DIRECT.
063900
064000     SET WS-FOUND-SWITCH            TO 'N'.
064100     SET WS-FOUND-IX                TO ZERO.
064200     PERFORM F32-FIND-OWNER-FOR-DEST THRU F33-EXIT
064300         VARYING WS-SRC-IX FROM 1 BY 1
064400             UNTIL WS-SRC-IX > 3
064500                 OR KEY-WAS-FOUND.
064600
064700     IF  KEY-WAS-FOUND
064800     AND OWNER-SERVICE(WS-FOUND-IX) NOT = EVT-SOURCE OF
064900                         WS-WORK-EVENT
065000         ADD  1                       TO EVT-RULE-COUNT OF
065100                         WS-WORK-EVENT
065200         MOVE 'database_direct_access' TO
065300                         RULE-NAME(EVT-RULE-COUNT OF
065400                         WS-WORK-EVENT) OF WS-WORK-EVENT
065500         SET RULE-WAS-TRIGGERED(EVT-RULE-COUNT OF
065600                         WS-WORK-EVENT) OF WS-WORK-EVENT TO TRUE
065700         MOVE 'SOURCE IS NOT THE OWNER OF THIS DATABASE' TO
065800                         RULE-REASON(EVT-RULE-COUNT OF
065900                         WS-WORK-EVENT) OF WS-WORK-EVENT
066000         MOVE 30                      TO
066100                         RULE-BOOST(EVT-RULE-COUNT OF
066200                         WS-WORK-EVENT) OF WS-WORK-EVENT
066300     END-IF.
066400
066500 F39-EXIT.
066600     EXIT.
066700
066800 F32-FIND-OWNER-FOR-DEST.
066900
067000     IF  OWNER-DATABASE(WS-SRC-IX) = EVT-DESTINATION OF
067100                         WS-WORK-EVENT
067200         SET KEY-WAS-FOUND          TO TRUE
067300         MOVE WS-SRC-IX               TO WS-FOUND-IX
067400     END-IF.
067500
067600 F33-EXIT.
067700     EXIT.
067800
067900*----------------------------------------------------------------
068000*    RULE 4 - HIGH_ERROR_RATE (+20)                              *
068100*----------------------------------------------------------------
068200 F40-RULE-HIGH-ERROR-RATE.
068300
068400     IF  EVT-IS-ERROR-SPIKE OF WS-WORK-EVENT
068500     AND EVT-CURRENT-VALUE OF WS-WORK-EVENT > 0.10
068600         ADD  1                       TO EVT-RULE-COUNT OF
068700                         WS-WORK-EVENT
068800         MOVE 'high_error_rate'       TO
068900                         RULE-NAME(EVT-RULE-COUNT OF
069000                         WS-WORK-EVENT) OF WS-WORK-EVENT
069100         SET RULE-WAS-TRIGGERED(EVT-RULE-COUNT OF
069200                         WS-WORK-EVENT) OF WS-WORK-EVENT TO TRUE
069300         MOVE 'ERROR RATE EXCEEDS 10 PERCENT' TO
069400                         RULE-REASON(EVT-RULE-COUNT OF
069500                         WS-WORK-EVENT) OF WS-WORK-EVENT
069600         MOVE 20                      TO
069700                         RULE-BOOST(EVT-RULE-COUNT OF
069800                         WS-WORK-EVENT) OF WS-WORK-EVENT
069900     END-IF.
070000
070100 F49-EXIT.
070200     EXIT.
070300
070400*----------------------------------------------------------------
070500*    RULE 5 - BLAST_RADIUS (+15)                                 *
070600*----------------------------------------------------------------
070700 F50-RULE-BLAST-RADIUS.
070800
070900     IF  EVT-IS-BLAST-RADIUS OF WS-WORK-EVENT
071000         ADD  1                       TO EVT-RULE-COUNT OF
071100                         WS-WORK-EVENT
071200         MOVE 'blast_radius'          TO
071300                         RULE-NAME(EVT-RULE-COUNT OF
071400                         WS-WORK-EVENT) OF WS-WORK-EVENT
071500         SET RULE-WAS-TRIGGERED(EVT-RULE-COUNT OF
071600                         WS-WORK-EVENT) OF WS-WORK-EVENT TO TRUE
071700         MOVE 'OUTBOUND CONNECTIONS FROM THIS SERVICE GREW' TO
071800                         RULE-REASON(EVT-RULE-COUNT OF
071900                         WS-WORK-EVENT) OF WS-WORK-EVENT
072000         MOVE 15                      TO
072100                         RULE-BOOST(EVT-RULE-COUNT OF
072200                         WS-WORK-EVENT) OF WS-WORK-EVENT
072300     END-IF.
072400
072500 F59-EXIT.
072600     EXIT.
072700
072800*----------------------------------------------------------------
072900*    BASE RISK SCORE PLUS TRIGGERED-RULE BOOSTS                  *
073000*----------------------------------------------------------------
073100 F60-COMPUTE-BASE-SCORE.
073200
073300     EVALUATE TRUE
073400         WHEN EVT-IS-NEW-EDGE OF WS-WORK-EVENT
073500             MOVE 40                  TO EVT-RISK-SCORE OF
073600                         WS-WORK-EVENT
073700         WHEN EVT-IS-REMOVED-EDGE OF WS-WORK-EVENT
073800             MOVE 20                  TO EVT-RISK-SCORE OF
073900                         WS-WORK-EVENT
074000         WHEN EVT-IS-ERROR-SPIKE OF WS-WORK-EVENT
074100             MOVE 35                  TO EVT-RISK-SCORE OF
074200                         WS-WORK-EVENT
074300         WHEN EVT-IS-LATENCY-SPIKE OF WS-WORK-EVENT
074400             MOVE 25                  TO EVT-RISK-SCORE OF
074500                         WS-WORK-EVENT
074600         WHEN EVT-IS-TRAFFIC-SPIKE OF WS-WORK-EVENT
074700             MOVE 30                  TO EVT-RISK-SCORE OF
074800                         WS-WORK-EVENT
074900         WHEN EVT-IS-BLAST-RADIUS OF WS-WORK-EVENT
075000             MOVE 35                  TO EVT-RISK-SCORE OF
075100                         WS-WORK-EVENT
075200         WHEN OTHER
075300             MOVE 10                  TO EVT-RISK-SCORE OF
075400                         WS-WORK-EVENT
075500     END-EVALUATE.
075600
075700     PERFORM F70-ADD-ONE-RULE-BOOST THRU F79-EXIT
075800         VARYING WS-SRC-IX FROM 1 BY 1
075900             UNTIL WS-SRC-IX > EVT-RULE-COUNT OF WS-WORK-EVENT.
076000
076100     IF  EVT-RISK-SCORE OF WS-WORK-EVENT > 100
076200         MOVE 100                    TO EVT-RISK-SCORE OF
076300                         WS-WORK-EVENT
076400     END-IF.
076500
076600     EVALUATE TRUE
076700         WHEN EVT-RISK-SCORE OF WS-WORK-EVENT >= 80
076800             MOVE 'critical'          TO EVT-SEVERITY OF
076900                         WS-WORK-EVENT
077000         WHEN EVT-RISK-SCORE OF WS-WORK-EVENT >= 60
077100             MOVE 'high'              TO EVT-SEVERITY OF
077200                         WS-WORK-EVENT
077300         WHEN EVT-RISK-SCORE OF WS-WORK-EVENT >= 40
077400             MOVE 'medium'            TO EVT-SEVERITY OF
077500                         WS-WORK-EVENT
077600         WHEN OTHER
077700             MOVE 'low'               TO EVT-SEVERITY OF
077800                         WS-WORK-EVENT
077900     END-EVALUATE.
078000
078100 F69-EXIT.
078200     EXIT.
078300
078400 F70-ADD-ONE-RULE-BOOST.
078500
078600     ADD  RULE-BOOST(WS-SRC-IX) OF WS-WORK-EVENT TO
078700                         EVT-RISK-SCORE OF WS-WORK-EVENT.
078800
078900 F79-EXIT.
079000     EXIT.
