000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDPROF.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  JULY 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       REBUILD THE PER-EDGE BASELINE STATISTICAL PROFILE
001500*               STORE FROM THE LAST 24 HOURLY TOPOLOGY SNAPSHOTS.
001600*               THE SMART SCORER (SGDSCORE) COMPARES EACH NEW
001700*               DRIFT EVENT AGAINST THESE PROFILES TO TELL A
001800*               ROUTINE FLUCTUATION FROM A REAL ANOMALY.
001900
002000* CHANGE HISTORY ------------------------------------------------
002100* 07/13/1987 RJP ORIGINAL PROGRAM.
002200* 02/09/1990 RJP WINDOW RAISED FROM 12 TO 24 SNAPSHOTS, SGD-0011.  SGD0011
002300* 08/14/1993 RJP ADDED MINIMUM-3-SAMPLE GUARD, SGD-0024.           SGD0024
002400* 12/29/1998 RJP Y2K REVIEW - NO 2-DIGIT YEARS IN THIS PROGRAM.
002500* 06/02/2001 RJP SWITCHED STD-DEV TO POPULATION FORMULA, SGD-0033. SGD0033
002600* 05/17/2009 RJP REPLACED INCREMENTAL EWMA UPDATE WITH A FULL
002700*               RECOMPUTE EACH CYCLE - EASIER TO AUDIT AND THE
002800*               WINDOW IS SMALL ENOUGH THAT COST IS NOT AN ISSUE.
002900* 03/02/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003000*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003100* END OF HISTORY ------------------------------------------------
003200
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100
004200 SOURCE-COMPUTER. IBM-2086-A04-140.
004300 OBJECT-COMPUTER. IBM-2086-A04-140.
004400
004500 SPECIAL-NAMES.
004600     SYSLST IS PRINTER,
004700     UPSI-7 ON STATUS IS WITH-UPDATES.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 FILE-CONTROL.
005200
005300     SELECT SGDSNAP
005400         ASSIGN TO SGDSNAP
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS SEQUENTIAL
005700         RECORD KEY IS SNAP-ID
005800         FILE STATUS IS FILE1-STAT.
005900
006000     SELECT SGDPROF
006100         ASSIGN TO SGDPROF
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS SEQUENTIAL
006400         RECORD KEY IS PRF-KEY
006500         FILE STATUS IS FILE2-STAT.
006600
006700/*****************************************************************
006800*                                                                *
006900*    DATA DIVISION                                               *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300
007400 FILE SECTION.
007500
007600 FD  SGDSNAP
007700     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
007800         DEPENDING ON SNAP-RECLENG.
007900     COPY SGDSNAP.
008000
008100 FD  SGDPROF
008200     RECORD CONTAINS 911 CHARACTERS.
008300     COPY SGDPROF.
008400
008500******************************************************************
008600*    WORKING-STORAGE SECTION                                     *
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008900
009000 01  WS-FIELDS.
009100     05  FILLER                    PIC  X(11)  VALUE
009200                                        '**STORAGE**'.
009300     05  THIS-PGM                  PIC  X(08)  VALUE 'SGDPROF'.
009400     05  FILE1-STAT                PIC  X(02)  VALUE SPACES.
009500     05  FILE2-STAT                PIC  X(02)  VALUE SPACES.
009600     05  WS-SNAP-SWITCH            PIC  X(01)  VALUE 'N'.
009700         88  END-OF-SNAPSHOTS                  VALUE 'Y'.
009800     05  WS-FOUND-SWITCH           PIC  X(01)  VALUE 'N'.
009900         88  KEY-WAS-FOUND                     VALUE 'Y'.
010000     05  WS-SNAPSHOTS-READ         PIC  9(05)  VALUE ZEROES.
010100     05  WS-PROFILES-WRITTEN       PIC  9(05)  VALUE ZEROES.
010200     05  WS-E-IX                   PIC S9(04)  BINARY.
010300     05  WS-SNAP-EDGE-IX           PIC S9(04)  BINARY.
010400     05  WS-REQ-SUM                PIC S9(09)      VALUE ZEROES.
010500     05  WS-ERR-SUM                PIC S9(03)V9(06) VALUE ZEROES.
010600     05  WS-LAT-SUM                PIC S9(07)V99   VALUE ZEROES.
010700     05  WS-REQ-DIFF-SQ-SUM        PIC S9(09)V9(04) VALUE ZEROES.
010800     05  WS-ERR-DIFF-SQ-SUM        PIC S9(03)V9(06) VALUE ZEROES.
010900     05  WS-LAT-DIFF-SQ-SUM        PIC S9(07)V9(04) VALUE ZEROES.
011000     05  WS-ONE-EDGE-ERR-RATE      PIC  9(01)V9(06).
011100     05  WS-NEXT-EDGE-SLOT         PIC S9(04)  BINARY VALUE 1.
011200 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
011300     05  FILLER                    PIC  X(23).
011400
011500* GENERAL-PURPOSE SQUARE ROOT WORK AREA (NEWTON-RAPHSON) - NO
011600* INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM.
011700 01  WS-SQRT-FIELDS.
011800     05  WS-SQRT-INPUT             PIC S9(09)V9(06).
011900     05  WS-SQRT-X                 PIC S9(09)V9(06).
012000     05  WS-SQRT-RESULT            PIC S9(09)V9(06).
012100     05  WS-SQRT-ITER              PIC S9(02)  BINARY.
012200 01  WS-SQRT-REDEF REDEFINES WS-SQRT-FIELDS.
012300     05  FILLER                    PIC  X(24).
012400
012500* THE WORKING EDGE TABLE - ONE ENTRY PER DISTINCT EDGE SEEN
012600* ACROSS THE SNAPSHOTS READ, CARRYING ITS OWN ROLLING HISTORY
012700* OF UP TO 24 SAMPLES (OLDEST DROPPED WHEN A 25TH ARRIVES).
012800 01  WS-EDGE-PROFILE-TABLE.
012900     05  WK-EDGE-ENTRY OCCURS 300 TIMES INDEXED BY WK-EDGE-IX.
013000         10  WK-EDGE-SOURCE        PIC  X(20).
013100         10  WK-EDGE-DESTINATION   PIC  X(20).
013200         10  WK-EDGE-HIST-COUNT    PIC S9(02)  BINARY.
013300         10  WK-EDGE-HIST-TABLE OCCURS 24 TIMES
013400                 INDEXED BY WK-HIST-IX.
013500             15  WK-HIST-SNAP-ID       PIC  X(12).
013600             15  WK-HIST-REQ-COUNT     PIC  9(07).
013700             15  WK-HIST-ERROR-RATE    PIC  9(01)V9(06).
013800             15  WK-HIST-P99-LATENCY   PIC  9(05)V99.
013900 01  WS-EDGE-PROFILE-ALPHA REDEFINES WS-EDGE-PROFILE-TABLE.
014000     05  FILLER PIC X(834) OCCURS 300 TIMES.
014100
014200 01  WS-SWAP-AREA.
014300     05  WK-SHIFT-ENTRY            PIC  X(33).
014400
014500/*****************************************************************
014600*                                                                *
014700*    PROCEDURE DIVISION                                          *
014800*                                                                *
014900******************************************************************
015000 PROCEDURE DIVISION.
015100
015200 A00-MAINLINE-ROUTINE.
015300
015400     PERFORM B10-INITIALIZATION THRU B15-EXIT.
015500     PERFORM C00-READ-ALL-SNAPSHOTS THRU C09-EXIT.
015600     PERFORM D00-BUILD-ALL-PROFILES THRU D09-EXIT.
015700     PERFORM B20-TERMINATION THRU B25-EXIT.
015800
015900     DISPLAY 'SGDPROF  - SNAPSHOTS READ:   ' WS-SNAPSHOTS-READ
016000                               UPON PRINTER.
016100     DISPLAY 'SGDPROF  - PROFILES WRITTEN: ' WS-PROFILES-WRITTEN
016200                               UPON PRINTER.
016300     GOBACK.
016400
016500/*****************************************************************
016600*    PROGRAM INITIALIZATION ROUTINE                              *
016700******************************************************************
016800 B10-INITIALIZATION.
016900
017000     OPEN INPUT  SGDSNAP.
017100     IF  FILE1-STAT NOT = '00'
017200         DISPLAY 'SGDPROF  - OPEN FILE ERROR - SGDSNAP'
017300         DISPLAY 'FILE STATUS IS ' FILE1-STAT
017400         GOBACK
017500     END-IF.
017600
017700     OPEN OUTPUT SGDPROF.
017800     IF  FILE2-STAT NOT = '00'
017900         DISPLAY 'SGDPROF  - OPEN FILE ERROR - SGDPROF'
018000         DISPLAY 'FILE STATUS IS ' FILE2-STAT
018100         GOBACK
018200     END-IF.
018300
018400     MOVE SPACES                   TO WS-EDGE-PROFILE-ALPHA.
018500
018600 B15-EXIT.
018700     EXIT.
018800
018900/*****************************************************************
019000*    PROGRAM TERMINATION ROUTINE                                 *
019100******************************************************************
019200 B20-TERMINATION.
019300
019400     CLOSE SGDSNAP.
019500     CLOSE SGDPROF.
019600
019700 B25-EXIT.
019800     EXIT.
019900
020000/*****************************************************************
020100*    READ EVERY SNAPSHOT ON THE STORE (OLDEST TO NEWEST) AND     *
020200*    ROLL EACH EDGE'S HISTORY FORWARD AS WE GO.                  *
020300******************************************************************
020400 C00-READ-ALL-SNAPSHOTS.
020500
020600     PERFORM C10-READ-ONE-SNAPSHOT THRU C19-EXIT
020700         UNTIL END-OF-SNAPSHOTS.
020800
020900 C09-EXIT.
021000     EXIT.
021100
021200 C10-READ-ONE-SNAPSHOT.
021300
021400     READ SGDSNAP NEXT RECORD
021500         AT END SET END-OF-SNAPSHOTS TO TRUE
021600     END-READ.
021700
021800     IF  NOT END-OF-SNAPSHOTS
021900         ADD 1                       TO WS-SNAPSHOTS-READ
022000         PERFORM C30-PROCESS-ONE-SNAPSHOT THRU C39-EXIT
022100             VARYING WS-SNAP-EDGE-IX FROM 1 BY 1
022200                 UNTIL WS-SNAP-EDGE-IX > SNAP-EDGE-COUNT
022300     END-IF.
022400
022500 C19-EXIT.
022600     EXIT.
022700
022800 C30-PROCESS-ONE-SNAPSHOT.
022900
023000     PERFORM C40-FIND-OR-ADD-EDGE THRU C49-EXIT.
023100     PERFORM C60-APPEND-ONE-HISTORY THRU C69-EXIT.
023200
023300 C39-EXIT.
023400     EXIT.
023500
023600 C40-FIND-OR-ADD-EDGE.
023700
023800     SET WS-FOUND-SWITCH             TO 'N'.
023900     PERFORM C42-SEARCH-ONE-EDGE THRU C43-EXIT
024000         VARYING WS-E-IX FROM 1 BY 1
024100             UNTIL WS-E-IX >= WS-NEXT-EDGE-SLOT
024200                 OR KEY-WAS-FOUND.
024300
024400     IF  KEY-WAS-FOUND
024500         SET WK-EDGE-IX               TO WS-E-IX
024600         SET WK-EDGE-IX               DOWN BY 1
024700     ELSE
024800         SET WK-EDGE-IX               TO WS-NEXT-EDGE-SLOT
024900         MOVE SNAP-EDGE-SOURCE(WS-SNAP-EDGE-IX) TO
025000                         WK-EDGE-SOURCE(WK-EDGE-IX)
025100         MOVE SNAP-EDGE-DESTINATION(WS-SNAP-EDGE-IX) TO
025200                         WK-EDGE-DESTINATION(WK-EDGE-IX)
025300         MOVE ZEROES                  TO
025400                         WK-EDGE-HIST-COUNT(WK-EDGE-IX)
025500         ADD 1                        TO WS-NEXT-EDGE-SLOT
025600     END-IF.
025700
025800 C49-EXIT.
025900     EXIT.
026000
026100 C42-SEARCH-ONE-EDGE.
026200
026300     IF  WK-EDGE-SOURCE(WS-E-IX) =
026400                         SNAP-EDGE-SOURCE(WS-SNAP-EDGE-IX)
026500     AND WK-EDGE-DESTINATION(WS-E-IX) =
026600                         SNAP-EDGE-DESTINATION(WS-SNAP-EDGE-IX)
026700         SET KEY-WAS-FOUND            TO TRUE
026800     END-IF.
026900
027000 C43-EXIT.
027100     EXIT.
027200
027300/*****************************************************************
027400*    APPEND THE CURRENT SNAPSHOT'S READING FOR THIS EDGE TO ITS  *
027500*    ROLLING 24-DEEP HISTORY, SHIFTING OUT THE OLDEST WHEN FULL. *
027600******************************************************************
027700 C60-APPEND-ONE-HISTORY.
027800
027900     IF  SNAP-EDGE-REQ-COUNT(WS-SNAP-EDGE-IX) > ZEROES
028000         DIVIDE SNAP-EDGE-ERR-COUNT(WS-SNAP-EDGE-IX)
028100             BY SNAP-EDGE-REQ-COUNT(WS-SNAP-EDGE-IX)
028200             GIVING WS-ONE-EDGE-ERR-RATE ROUNDED
028300     ELSE
028400         MOVE ZEROES                  TO WS-ONE-EDGE-ERR-RATE
028500     END-IF.
028600
028700     IF  WK-EDGE-HIST-COUNT(WK-EDGE-IX) < 24
028800         ADD 1                        TO
028900                         WK-EDGE-HIST-COUNT(WK-EDGE-IX)
029000     ELSE
029100         PERFORM C64-SHIFT-HISTORY-LEFT THRU C65-EXIT
029200             VARYING WK-HIST-IX FROM 1 BY 1
029300                 UNTIL WK-HIST-IX > 23
029400     END-IF.
029500
029600     SET WK-HIST-IX                   TO
029700                         WK-EDGE-HIST-COUNT(WK-EDGE-IX).
029800     MOVE SNAP-ID                     TO
029900             WK-HIST-SNAP-ID(WK-EDGE-IX, WK-HIST-IX).
030000     MOVE SNAP-EDGE-REQ-COUNT(WS-SNAP-EDGE-IX) TO
030100             WK-HIST-REQ-COUNT(WK-EDGE-IX, WK-HIST-IX).
030200     MOVE WS-ONE-EDGE-ERR-RATE        TO
030300             WK-HIST-ERROR-RATE(WK-EDGE-IX, WK-HIST-IX).
030400     MOVE SNAP-EDGE-P99-LAT(WS-SNAP-EDGE-IX) TO
030500             WK-HIST-P99-LATENCY(WK-EDGE-IX, WK-HIST-IX).
030600
030700 C69-EXIT.
030800     EXIT.
030900
031000 C64-SHIFT-HISTORY-LEFT.
031100
031200     MOVE WK-HIST-SNAP-ID(WK-EDGE-IX, WK-HIST-IX + 1) TO
031300             WK-HIST-SNAP-ID(WK-EDGE-IX, WK-HIST-IX).
031400     MOVE WK-HIST-REQ-COUNT(WK-EDGE-IX, WK-HIST-IX + 1) TO
031500             WK-HIST-REQ-COUNT(WK-EDGE-IX, WK-HIST-IX).
031600     MOVE WK-HIST-ERROR-RATE(WK-EDGE-IX, WK-HIST-IX + 1) TO
031700             WK-HIST-ERROR-RATE(WK-EDGE-IX, WK-HIST-IX).
031800     MOVE WK-HIST-P99-LATENCY(WK-EDGE-IX, WK-HIST-IX + 1) TO
031900             WK-HIST-P99-LATENCY(WK-EDGE-IX, WK-HIST-IX).
032000
032100 C65-EXIT.
032200     EXIT.
032300
032400/*****************************************************************
032500*    WALK THE ACCUMULATED EDGE TABLE AND WRITE ONE PROFILE       *
032600*    RECORD PER EDGE WITH AT LEAST 3 SAMPLES OF HISTORY.         *
032700******************************************************************
032800 D00-BUILD-ALL-PROFILES.
032900
033000     PERFORM D10-BUILD-ONE-PROFILE THRU D19-EXIT
033100         VARYING WK-EDGE-IX FROM 1 BY 1
033200             UNTIL WK-EDGE-IX > 300
033300                 OR WK-EDGE-SOURCE(WK-EDGE-IX) = SPACES.
033400
033500 D09-EXIT.
033600     EXIT.
033700
033800 D10-BUILD-ONE-PROFILE.
033900
034000     IF  WK-EDGE-HIST-COUNT(WK-EDGE-IX) >= 3
034100         PERFORM D20-COMPUTE-MEANS THRU D29-EXIT
034200         PERFORM D40-COMPUTE-STD-DEVS THRU D49-EXIT
034300         PERFORM D60-WRITE-ONE-PROFILE THRU D69-EXIT
034400     END-IF.
034500
034600 D19-EXIT.
034700     EXIT.
034800
034900 D20-COMPUTE-MEANS.
035000
035100     MOVE ZEROES                    TO WS-REQ-SUM
035200                                        WS-ERR-SUM
035300                                        WS-LAT-SUM.
035400     PERFORM D22-ADD-ONE-SAMPLE THRU D23-EXIT
035500         VARYING WK-HIST-IX FROM 1 BY 1
035600             UNTIL WK-HIST-IX > WK-EDGE-HIST-COUNT(WK-EDGE-IX).
035700
035800     COMPUTE PRF-REQ-MEAN ROUNDED =
035900         WS-REQ-SUM / WK-EDGE-HIST-COUNT(WK-EDGE-IX).
036000     COMPUTE PRF-ERR-MEAN ROUNDED =
036100         WS-ERR-SUM / WK-EDGE-HIST-COUNT(WK-EDGE-IX).
036200     COMPUTE PRF-LAT-MEAN ROUNDED =
036300         WS-LAT-SUM / WK-EDGE-HIST-COUNT(WK-EDGE-IX).
036400
036500 D29-EXIT.
036600     EXIT.
036700
036800 D22-ADD-ONE-SAMPLE.
036900
037000     ADD WK-HIST-REQ-COUNT(WK-EDGE-IX, WK-HIST-IX)  TO WS-REQ-SUM.
037100     ADD WK-HIST-ERROR-RATE(WK-EDGE-IX, WK-HIST-IX) TO WS-ERR-SUM.
037200     ADD WK-HIST-P99-LATENCY(WK-EDGE-IX, WK-HIST-IX) TO
037300                         WS-LAT-SUM.
037400
037500 D23-EXIT.
037600     EXIT.
037700
037800 D40-COMPUTE-STD-DEVS.
037900
038000     MOVE ZEROES                    TO WS-REQ-DIFF-SQ-SUM
038100                                        WS-ERR-DIFF-SQ-SUM
038200                                        WS-LAT-DIFF-SQ-SUM.
038300     PERFORM D42-ADD-ONE-DIFF-SQ THRU D43-EXIT
038400         VARYING WK-HIST-IX FROM 1 BY 1
038500             UNTIL WK-HIST-IX > WK-EDGE-HIST-COUNT(WK-EDGE-IX).
038600
038700     COMPUTE WS-SQRT-INPUT ROUNDED =
038800         WS-REQ-DIFF-SQ-SUM / WK-EDGE-HIST-COUNT(WK-EDGE-IX).
038900     PERFORM G80-COMPUTE-SQUARE-ROOT THRU G89-EXIT.
039000     MOVE WS-SQRT-RESULT             TO PRF-REQ-STD.
039100
039200     COMPUTE WS-SQRT-INPUT ROUNDED =
039300         WS-ERR-DIFF-SQ-SUM / WK-EDGE-HIST-COUNT(WK-EDGE-IX).
039400     PERFORM G80-COMPUTE-SQUARE-ROOT THRU G89-EXIT.
039500     MOVE WS-SQRT-RESULT             TO PRF-ERR-STD.
039600
039700     COMPUTE WS-SQRT-INPUT ROUNDED =
039800         WS-LAT-DIFF-SQ-SUM / WK-EDGE-HIST-COUNT(WK-EDGE-IX).
039900     PERFORM G80-COMPUTE-SQUARE-ROOT THRU G89-EXIT.
040000     MOVE WS-SQRT-RESULT             TO PRF-LAT-STD.
040100
040200 D49-EXIT.
040300     EXIT.
040400
040500 D42-ADD-ONE-DIFF-SQ.
040600
040700     COMPUTE WS-REQ-DIFF-SQ-SUM ROUNDED = WS-REQ-DIFF-SQ-SUM +
040800         (WK-HIST-REQ-COUNT(WK-EDGE-IX, WK-HIST-IX) -
040900             PRF-REQ-MEAN) ** 2.
041000     COMPUTE WS-ERR-DIFF-SQ-SUM ROUNDED = WS-ERR-DIFF-SQ-SUM +
041100         (WK-HIST-ERROR-RATE(WK-EDGE-IX, WK-HIST-IX) -
041200             PRF-ERR-MEAN) ** 2.
041300     COMPUTE WS-LAT-DIFF-SQ-SUM ROUNDED = WS-LAT-DIFF-SQ-SUM +
041400         (WK-HIST-P99-LATENCY(WK-EDGE-IX, WK-HIST-IX) -
041500             PRF-LAT-MEAN) ** 2.
041600
041700 D43-EXIT.
041800     EXIT.
041900
042000 D60-WRITE-ONE-PROFILE.
042100
042200     MOVE WK-EDGE-SOURCE(WK-EDGE-IX)       TO PRF-SOURCE.
042300     MOVE WK-EDGE-DESTINATION(WK-EDGE-IX)  TO PRF-DESTINATION.
042400     MOVE WK-EDGE-HIST-COUNT(WK-EDGE-IX)   TO PRF-SAMPLE-COUNT
042500                                                PRF-HISTORY-COUNT.
042600     PERFORM D62-COPY-ONE-HIST-ENTRY THRU D63-EXIT
042700         VARYING WK-HIST-IX FROM 1 BY 1
042800             UNTIL WK-HIST-IX > WK-EDGE-HIST-COUNT(WK-EDGE-IX).
042900
043000     WRITE SGD-PROFILE-RECORD.
043100     IF  FILE2-STAT NOT = '00'
043200         DISPLAY 'SGDPROF  - WRITE ERROR - SGDPROF'
043300         DISPLAY 'FILE STATUS IS ' FILE2-STAT
043400     ELSE
043500         ADD 1                        TO WS-PROFILES-WRITTEN
043600     END-IF.
043700
043800 D69-EXIT.
043900     EXIT.
044000
044100 D62-COPY-ONE-HIST-ENTRY.
044200
044300     MOVE WK-HIST-SNAP-ID(WK-EDGE-IX, WK-HIST-IX) TO
044400                         PRF-HIST-SNAP-ID(WK-HIST-IX).
044500     MOVE WK-HIST-REQ-COUNT(WK-EDGE-IX, WK-HIST-IX) TO
044600                         PRF-HIST-REQ-COUNT(WK-HIST-IX).
044700     MOVE WK-HIST-ERROR-RATE(WK-EDGE-IX, WK-HIST-IX) TO
044800                         PRF-HIST-ERROR-RATE(WK-HIST-IX).
044900     MOVE WK-HIST-P99-LATENCY(WK-EDGE-IX, WK-HIST-IX) TO
045000                         PRF-HIST-P99-LATENCY(WK-HIST-IX).
045100
045200 D63-EXIT.
045300     EXIT.
045400
045500/*****************************************************************
045600*    SQUARE ROOT BY NEWTON-RAPHSON ITERATION - WS-SQRT-INPUT IN, *
045700*    WS-SQRT-RESULT OUT.  12 ITERATIONS IS AMPLE FOR 6-DECIMAL   *
045800*    WORKING PRECISION ON THE VALUES THIS PROGRAM SEES.          *
045900******************************************************************
046000 G80-COMPUTE-SQUARE-ROOT.
046100
046200     IF  WS-SQRT-INPUT NOT > ZEROES
046300         MOVE ZEROES                  TO WS-SQRT-RESULT
046400     ELSE
046500         DIVIDE WS-SQRT-INPUT BY 2    GIVING WS-SQRT-X
046600         IF  WS-SQRT-X = ZEROES
046700             MOVE 0.000001            TO WS-SQRT-X
046800         END-IF
046900         PERFORM G82-ONE-NEWTON-STEP THRU G83-EXIT
047000             VARYING WS-SQRT-ITER FROM 1 BY 1
047100                 UNTIL WS-SQRT-ITER > 12
047200         MOVE WS-SQRT-X               TO WS-SQRT-RESULT
047300     END-IF.
047400
047500 G89-EXIT.
047600     EXIT.
047700
047800 G82-ONE-NEWTON-STEP.
047900
048000     COMPUTE WS-SQRT-X ROUNDED =
048100         (WS-SQRT-X + (WS-SQRT-INPUT / WS-SQRT-X)) / 2.
048200
048300 G83-EXIT.
048400     EXIT.
