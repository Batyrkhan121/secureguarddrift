000100******************************************************************
000200*    SGDWHTL  -  WHITELIST / SUPPRESS STORE ENTRY                *
000300*    KEYED BY (WHTL-SOURCE, WHTL-DESTINATION).  UNIQUE, INDEXED. *
000400*    USED BY:  SGDSCORE (ADD/CHECK/REMOVE/LIST)                  *
000500******************************************************************
000600* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000700******************************************************************
000800 01  SGD-WHITELIST-RECORD.
000900     05  WHTL-KEY.
001000         10  WHTL-SOURCE           PIC  X(20).
001100         10  WHTL-DESTINATION      PIC  X(20).
001200     05  WHTL-REASON               PIC  X(60).
001300     05  WHTL-CREATED-AT           PIC  X(19).
001400     05  FILLER                    PIC  X(20).
