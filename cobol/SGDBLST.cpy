000100******************************************************************
000200*    SGDBLST  -  BLAST RADIUS AFFECTED-SERVICE OUTPUT RECORD     *
000300*    USED BY:  SGDBLAST (WRITES)                                 *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-BLAST-RECORD.
000800     05  BLST-SERVICE              PIC  X(20).
000900     05  BLST-PROBABILITY          PIC  9(01)V99.
001000     05  BLST-TIME-TO-IMPACT       PIC  9(04)V9.
001100     05  BLST-IMPACT               PIC  X(08).
001200     05  FILLER                    PIC  X(20).
