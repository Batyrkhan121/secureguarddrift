000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDRCA.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  DECEMBER 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       WHEN SEVERAL SERVICES ARE THROWING ERRORS AT
001500*               ONCE, WORK BACKWARD ACROSS THE CALL GRAPH TO
001600*               FIND THE FEW SERVICES MOST LIKELY TO BE THE
001700*               ACTUAL ROOT CAUSE, SCORED BY A DAMPED, ERROR-
001800*               WEIGHTED PAGERANK OVER THE "ERROR SUBGRAPH."
001900*               READS THE SCORED/SORTED EVENT DECK TO FIND THE
002000*               ERROR-SPIKE EVENTS - NOT THE EXPLANATION CARDS.
002100*
002200* CHANGE HISTORY ------------------------------------------------
002300* 12/05/1988 RJP ORIGINAL PROGRAM.
002400* 03/11/1991 RJP ADDED UPSTREAM REVERSE-BFS PASS, SGD-0011.        SGD0011
002500* 07/22/1994 RJP ERRORRANK NOW WEIGHTS BY PER-SOURCE MAX ERROR
002600*           RATE RATHER THAN MEAN, SGD-0015.                       SGD0015
002700* 10/14/1997 RJP RAISED CANDIDATE AND ERROR-SUBGRAPH TABLES TO
002800*           150/300 ENTRIES TO MATCH SGDSNAP, SGD-0024.            SGD0024
002900* 12/29/1998 RJP Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003000*           PROGRAM.  NO CHANGE REQUIRED.
003100* 06/18/2006 RJP DISTANCE-TO-AFFECTED AND OUT-DEGREE WEIGHTING
003200*           ADDED AFTER THE ERRORRANK PASS, SGD-0044.              SGD0044
003300* 11/02/2013 RJP CONFIDENCE NOW CLAMPED AT 1.00, SGD-0059.         SGD0059
003400* 03/09/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003500*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003600* END OF HISTORY ------------------------------------------------
003700
003800/*****************************************************************
003900*                                                                *
004000*    ENVIRONMENT DIVISION                                        *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600
004700 SOURCE-COMPUTER. IBM-2086-A04-140.
004800 OBJECT-COMPUTER. IBM-2086-A04-140.
004900
005000 SPECIAL-NAMES.
005100     SYSLST IS PRINTER,
005200     UPSI-7 ON STATUS IS WITH-UPDATES.
005300
005400 INPUT-OUTPUT SECTION.
005500
005600 FILE-CONTROL.
005700
005800     SELECT SGDSNAP
005900         ASSIGN TO SGDSNAP
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS SEQUENTIAL
006200         RECORD KEY IS SNAP-ID
006300         FILE STATUS IS FILE1-STAT.
006400
006500     SELECT SGDEVS
006600         ASSIGN TO SGDEVS
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS FILE2-STAT.
006900
007000     SELECT SGDRCA
007100         ASSIGN TO SGDRCA
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FILE3-STAT.
007400
007500/*****************************************************************
007600*                                                                *
007700*    DATA DIVISION                                               *
007800*                                                                *
007900******************************************************************
008000 DATA DIVISION.
008100
008200 FILE SECTION.
008300
008400 FD  SGDSNAP
008500     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
008600         DEPENDING ON SNAP-RECLENG.
008700     COPY SGDSNAP.
008800
008900 FD  SGDEVS
009000     RECORD CONTAINS 419 CHARACTERS.
009100     COPY SGDEVT.
009200
009300 FD  SGDRCA
009400     RECORD CONTAINS 150 CHARACTERS.
009500 01  RCA-LINE                      PIC  X(150).
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  WS-FIELDS.
010000     05  FILLER                    PIC  X(20)   VALUE
010100             'SGDRCA WORK AREAS   '.
010200     05  THIS-PGM                  PIC  X(08)   VALUE 'SGDRCA'.
010300     05  FILE1-STAT                PIC  X(02).
010400     05  FILE2-STAT                PIC  X(02).
010500     05  FILE3-STAT                PIC  X(02).
010600     05  WS-SNAP-SWITCH            PIC  X(01)   VALUE 'N'.
010700         88  END-OF-SNAPSHOTS                VALUE 'Y'.
010800     05  WS-EVENT-SWITCH           PIC  X(01)   VALUE 'N'.
010900         88  END-OF-EVENTS                   VALUE 'Y'.
011000     05  WS-HAVE-SNAP-SWITCH       PIC  X(01)   VALUE 'N'.
011100         88  HAVE-A-CURRENT-SNAPSHOT         VALUE 'Y'.
011200     05  WS-FOUND-SWITCH           PIC  X(01).
011300         88  NAME-WAS-FOUND                  VALUE 'Y'.
011400     05  WS-CAND-FOUND-SWITCH      PIC  X(01).
011500         88  CANDIDATE-WAS-FOUND              VALUE 'Y'.
011600 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
011700     05  FILLER                    PIC  X(25).
011800
011900 01  WS-COUNTERS.
012000     05  WS-SNAPSHOTS-READ         PIC S9(04)   BINARY.
012100     05  WS-EVENTS-READ            PIC S9(04)   BINARY.
012200     05  WS-N-IX                   PIC S9(04)   BINARY.
012300     05  WS-E-IX                   PIC S9(04)   BINARY.
012400     05  WS-C-IX                   PIC S9(04)   BINARY.
012500     05  WS-K-IX                   PIC S9(04)   BINARY.
012600     05  WS-X-IX                   PIC S9(04)   BINARY.
012700     05  WS-ITER-IX                PIC S9(02)   BINARY.
012800     05  WS-RANK-IX                PIC S9(02)   BINARY.
012900     05  WS-QUEUE-HEAD             PIC S9(04)   BINARY.
013000     05  WS-QUEUE-TAIL             PIC S9(04)   BINARY.
013100     05  WS-AFFECTED-COUNT         PIC S9(04)   BINARY.
013200     05  WS-CANDIDATE-COUNT        PIC S9(04)   BINARY.
013300     05  WS-ERRSUB-COUNT           PIC S9(04)   BINARY.
013400     05  WS-FOUND-IX               PIC S9(04)   BINARY.
013500     05  WS-FOUND-NODE-TYPE        PIC  X(08).
013600     05  WS-DOWNSTREAM-COUNT       PIC S9(04)   BINARY.
013700     05  FILLER                    PIC  X(02).
013800 01  WS-COUNTERS-DUMP-VIEW REDEFINES WS-COUNTERS.
013900     05  FILLER                    PIC  X(44).
014000
014100 01  WS-WORK-FIELDS.
014200     05  WS-SEARCH-NAME            PIC  X(20).
014300     05  WS-EDGE-ERR-RATE          PIC S9(01)V9(04)  BINARY.
014400     05  WS-DAMPING                PIC S9(01)V99     BINARY
014500                                            VALUE .85.
014600     05  WS-BASE-TERM              PIC S9(01)V9(04)  BINARY.
014700     05  WS-MAX-SCORE              PIC S9(03)V9(04)  BINARY.
014800     05  WS-DISTANCE               PIC S9(02)        BINARY.
014900     05  WS-DIST-FACTOR            PIC S9(01)V9(04)  BINARY.
015000     05  WS-OUTDEG-FACTOR          PIC S9(01)V9(04)  BINARY.
015100     05  WS-CONTRIB                PIC S9(03)V9(04)  BINARY.
015200     05  WS-BEST-SCORE             PIC S9(03)V9(04)  BINARY.
015300     05  WS-BEST-IX                PIC S9(04)        BINARY.
015400     05  WS-CONFIDENCE             PIC S9(01)V99     BINARY.
015500     05  WS-TEMP-PARENT-NAME       PIC  X(20).
015600     05  WS-CUR-BFS-DEPTH          PIC S9(02)        BINARY.
015700     05  FILLER                    PIC  X(06).
015800 01  WS-WORK-DUMP-VIEW REDEFINES WS-WORK-FIELDS.
015900     05  FILLER                    PIC  X(44).
016000
016100* SOURCES/DESTINATIONS OF ERROR-SPIKE EVENTS THAT EXIST AS NODES.
016200 01  WS-AFFECTED-AREA.
016300     05  WS-AFFECTED-ENTRY OCCURS 150 TIMES.
016400         10  WS-AFFECTED-NAME      PIC  X(20).
016500         10  FILLER                PIC  X(01).
016600
016700* AFFECTED UNION UPSTREAM - THE NODES ERRORRANK IS SCORED OVER.
016800 01  WS-CANDIDATE-AREA.
016900     05  WS-CANDIDATE-ENTRY OCCURS 150 TIMES.
017000         10  CAND-NAME             PIC  X(20).
017100         10  CAND-IS-AFFECTED      PIC  X(01).
017200             88  CAND-AFFECTED               VALUE 'Y'.
017300         10  CAND-MAX-ERR-RATE     PIC S9(01)V9(04) BINARY.
017400         10  CAND-OUTDEG-FULL      PIC S9(04)       BINARY.
017500         10  CAND-OUTDEG-ERRSUB    PIC S9(04)       BINARY.
017600         10  CAND-SCORE            PIC S9(03)V9(04) BINARY.
017700         10  CAND-NEW-SCORE        PIC S9(03)V9(04) BINARY.
017800         10  CAND-PICKED           PIC  X(01).
017900             88  CAND-ALREADY-PICKED         VALUE 'Y'.
018000         10  FILLER                PIC  X(01).
018100
018200* EDGES WITH ERROR RATE OVER 1% OR TOUCHING AN AFFECTED NODE.
018300 01  WS-ERRSUB-AREA.
018400     05  WS-ERRSUB-ENTRY OCCURS 300 TIMES.
018500         10  ERRSUB-SOURCE         PIC  X(20).
018600         10  ERRSUB-DEST           PIC  X(20).
018700         10  ERRSUB-SRC-CIX        PIC S9(04)       BINARY.
018800         10  ERRSUB-DST-CIX        PIC S9(04)       BINARY.
018900         10  FILLER                PIC  X(01).
019000
019100* SCRATCH QUEUE FOR THE REVERSE-BFS UPSTREAM WALK AND FOR THE
019200* FORWARD-BFS DISTANCE/DOWNSTREAM WALKS - ONE AT A TIME, NEVER
019300* NESTED, SO A SINGLE TABLE SERVES ALL THREE.
019400 01  WS-BFS-QUEUE-AREA.
019500     05  WS-BFS-ENTRY OCCURS 150 TIMES.
019600         10  WS-BFS-NAME           PIC  X(20).
019700         10  WS-BFS-DEPTH          PIC S9(02)       BINARY.
019800         10  FILLER                PIC  X(02).
019900
020000 01  WS-EDIT-FIELDS.
020100     05  WS-SCORE-EDIT             PIC  9.9999.
020200     05  WS-CONF-EDIT              PIC  9.99.
020300     05  WS-DOWN-EDIT              PIC  ZZ9.
020400     05  WS-RANK-EDIT              PIC  9.
020500     05  FILLER                    PIC  X(01).
020600
020700 01  WS-TEXT-LINE                  PIC  X(150).
020800
020900* ONE CANDIDATE'S OUTPUT ROW, BUILT JUST BEFORE IT IS RENDERED.
021000     COPY SGDRCA.
021100
021200* THE MOST RECENT SNAPSHOT ON THE STORE.
021300     COPY SGDSNAP REPLACING ==SGD-SNAPSHOT-RECORD== BY
021400                            ==WS-CURRENT-SNAPSHOT== ==SNAP-== BY
021500                            ==CURR-==.
021600
021700/*****************************************************************
021800*                                                                *
021900*    PROCEDURE DIVISION                                          *
022000*                                                                *
022100******************************************************************
022200 PROCEDURE DIVISION.
022300
022400 A00-MAINLINE-ROUTINE.
022500
022600     PERFORM B10-INITIALIZATION THRU B15-EXIT.
022700     PERFORM C00-LOAD-CURRENT-SNAPSHOT THRU C09-EXIT.
022800
022900     IF  HAVE-A-CURRENT-SNAPSHOT AND CURR-EDGE-COUNT > 0
023000         PERFORM D00-LOAD-AFFECTED-SET THRU D09-EXIT
023100         IF  WS-AFFECTED-COUNT > 0
023200             PERFORM E00-BUILD-ERROR-SUBGRAPH THRU E09-EXIT
023300             PERFORM F00-BUILD-UPSTREAM-SET THRU F09-EXIT
023400             PERFORM G00-COMPUTE-CANDIDATE-STATS THRU G09-EXIT
023500             PERFORM H00-CACHE-ERRSUB-INDEXES THRU H09-EXIT
023600             PERFORM I00-RUN-PAGERANK THRU I09-EXIT
023700             PERFORM J00-APPLY-DISTANCE-AND-DEGREE THRU J09-EXIT
023800             PERFORM L00-FIND-MAX-SCORE THRU L09-EXIT
023900             PERFORM M00-WRITE-TOP-CANDIDATES THRU M09-EXIT
024000         ELSE
024100             PERFORM M90-WRITE-NO-CANDIDATES THRU M99-EXIT
024200         END-IF
024300     ELSE
024400         PERFORM M90-WRITE-NO-CANDIDATES THRU M99-EXIT
024500     END-IF.
024600
024700     PERFORM B20-TERMINATION THRU B25-EXIT.
024800
024900     DISPLAY 'SGDRCA   - SNAPSHOTS READ:          '
025000              WS-SNAPSHOTS-READ      UPON PRINTER.
025100     DISPLAY 'SGDRCA   - EVENTS READ:             '
025200              WS-EVENTS-READ         UPON PRINTER.
025300     DISPLAY 'SGDRCA   - CANDIDATES SCORED:       '
025400              WS-CANDIDATE-COUNT     UPON PRINTER.
025500     GOBACK.
025600
025700/*****************************************************************
025800*    PROGRAM INITIALIZATION ROUTINE                              *
025900******************************************************************
026000 B10-INITIALIZATION.
026100
026200     OPEN INPUT  SGDSNAP.
026300     IF  FILE1-STAT NOT = '00'
026400         DISPLAY 'SGDRCA - OPEN FILE ERROR - SGDSNAP'
026500         DISPLAY 'FILE STATUS IS ' FILE1-STAT
026600         GOBACK
026700     END-IF.
026800
026900     OPEN INPUT  SGDEVS.
027000     IF  FILE2-STAT NOT = '00'
027100         DISPLAY 'SGDRCA - OPEN FILE ERROR - SGDEVS'
027200         DISPLAY 'FILE STATUS IS ' FILE2-STAT
027300         GOBACK
027400     END-IF.
027500
027600     OPEN OUTPUT SGDRCA.
027700     IF  FILE3-STAT NOT = '00'
027800         DISPLAY 'SGDRCA - OPEN FILE ERROR - SGDRCA'
027900         DISPLAY 'FILE STATUS IS ' FILE3-STAT
028000         GOBACK
028100     END-IF.
028200
028300     MOVE SPACES                     TO RCA-LINE.
028400     MOVE '# SECUREGUARD ROOT CAUSE CANDIDATES' TO RCA-LINE.
028500     WRITE RCA-LINE.
028600     MOVE SPACES                     TO RCA-LINE.
028700     WRITE RCA-LINE.
028800
028900 B15-EXIT.
029000     EXIT.
029100
029200/*****************************************************************
029300*    PROGRAM TERMINATION ROUTINE                                 *
029400******************************************************************
029500 B20-TERMINATION.
029600
029700     MOVE SPACES                     TO RCA-LINE.
029800     WRITE RCA-LINE.
029900     MOVE '-- GENERATED BY SGDRCA, VERSION 1' TO RCA-LINE.
030000     WRITE RCA-LINE.
030100
030200     CLOSE SGDSNAP.
030300     CLOSE SGDEVS.
030400     CLOSE SGDRCA.
030500
030600 B25-EXIT.
030700     EXIT.
030800
030900/*****************************************************************
031000*    READ SGDSNAP FORWARD TO END OF FILE - THE LAST RECORD SEEN  *
031100*    IS THE SNAPSHOT THE ANALYSIS RUNS AGAINST.                  *
031200******************************************************************
031300 C00-LOAD-CURRENT-SNAPSHOT.
031400
031500     PERFORM C10-READ-ONE-SNAPSHOT THRU C19-EXIT
031600         UNTIL END-OF-SNAPSHOTS.
031700
031800     CLOSE SGDSNAP.
031900
032000 C09-EXIT.
032100     EXIT.
032200
032300 C10-READ-ONE-SNAPSHOT.
032400
032500     READ SGDSNAP NEXT RECORD
032600         AT END SET END-OF-SNAPSHOTS TO TRUE
032700     END-READ.
032800
032900     IF  NOT END-OF-SNAPSHOTS
033000         ADD  1                       TO WS-SNAPSHOTS-READ
033100         MOVE SGD-SNAPSHOT-RECORD     TO WS-CURRENT-SNAPSHOT
033200         SET  HAVE-A-CURRENT-SNAPSHOT TO TRUE
033300     END-IF.
033400
033500 C19-EXIT.
033600     EXIT.
033700
033800/*****************************************************************
033900*    READ THE SCORED EVENT DECK.  EVERY ERROR-SPIKE EVENT'S      *
034000*    SOURCE AND DESTINATION, WHEN THEY EXIST AS NODES, JOIN THE  *
034100*    AFFECTED SET.                                               *
034200******************************************************************
034300 D00-LOAD-AFFECTED-SET.
034400
034500     PERFORM D10-READ-ONE-EVENT THRU D19-EXIT
034600         UNTIL END-OF-EVENTS.
034700
034800 D09-EXIT.
034900     EXIT.
035000
035100 D10-READ-ONE-EVENT.
035200
035300     READ SGDEVS NEXT RECORD
035400         AT END SET END-OF-EVENTS TO TRUE
035500     END-READ.
035600
035700     IF  NOT END-OF-EVENTS
035800         ADD  1                       TO WS-EVENTS-READ
035900         IF  EVT-IS-ERROR-SPIKE
036000             MOVE EVT-SOURCE          TO WS-SEARCH-NAME
036100             PERFORM D20-ADD-AFFECTED-NAME THRU D29-EXIT
036200             MOVE EVT-DESTINATION     TO WS-SEARCH-NAME
036300             PERFORM D20-ADD-AFFECTED-NAME THRU D29-EXIT
036400         END-IF
036500     END-IF.
036600
036700 D19-EXIT.
036800     EXIT.
036900
037000 D20-ADD-AFFECTED-NAME.
037100
037200     PERFORM Q10-FIND-NODE THRU Q19-EXIT.
037300     IF  NAME-WAS-FOUND
037400         PERFORM R10-FIND-AFFECTED THRU R19-EXIT
037500         IF  NOT CANDIDATE-WAS-FOUND AND WS-AFFECTED-COUNT < 150
037600             ADD  1                   TO WS-AFFECTED-COUNT
037700             MOVE WS-SEARCH-NAME
037800                     TO WS-AFFECTED-NAME(WS-AFFECTED-COUNT)
037900         END-IF
038000     END-IF.
038100
038200 D29-EXIT.
038300     EXIT.
038400
038500/*****************************************************************
038600*    SEARCH THE SNAPSHOT'S NODE LIST FOR WS-SEARCH-NAME.         *
038700******************************************************************
038800 Q10-FIND-NODE.
038900
039000     MOVE 'N'                        TO WS-FOUND-SWITCH.
039100     MOVE SPACES                     TO WS-FOUND-NODE-TYPE.
039200     PERFORM Q12-CHECK-ONE-NODE THRU Q12-EXIT
039300         VARYING WS-N-IX FROM 1 BY 1
039400         UNTIL WS-N-IX > CURR-NODE-COUNT.
039500
039600 Q19-EXIT.
039700     EXIT.
039800
039900 Q12-CHECK-ONE-NODE.
040000
040100     IF  CURR-NODE-NAME(WS-N-IX) = WS-SEARCH-NAME
040200         SET  NAME-WAS-FOUND          TO TRUE
040300         MOVE CURR-NODE-TYPE(WS-N-IX) TO WS-FOUND-NODE-TYPE
040400     END-IF.
040500
040600 Q12-EXIT.
040700     EXIT.
040800
040900/*****************************************************************
041000*    SEARCH THE AFFECTED LIST FOR WS-SEARCH-NAME.                *
041100******************************************************************
041200 R10-FIND-AFFECTED.
041300
041400     MOVE 'N'                        TO WS-CAND-FOUND-SWITCH.
041500     PERFORM R12-CHECK-ONE-AFFECTED THRU R12-EXIT
041600         VARYING WS-X-IX FROM 1 BY 1
041700         UNTIL WS-X-IX > WS-AFFECTED-COUNT.
041800
041900 R19-EXIT.
042000     EXIT.
042100
042200 R12-CHECK-ONE-AFFECTED.
042300
042400     IF  WS-AFFECTED-NAME(WS-X-IX) = WS-SEARCH-NAME
042500         SET  CANDIDATE-WAS-FOUND    TO TRUE
042600     END-IF.
042700
042800 R12-EXIT.
042900     EXIT.
043000
043100/*****************************************************************
043200*    SEARCH THE CANDIDATE LIST FOR WS-SEARCH-NAME.               *
043300******************************************************************
043400 P10-FIND-CANDIDATE.
043500
043600     MOVE 'N'                        TO WS-CAND-FOUND-SWITCH.
043700     MOVE ZERO                       TO WS-FOUND-IX.
043800     PERFORM P12-CHECK-ONE-CANDIDATE THRU P12-EXIT
043900         VARYING WS-X-IX FROM 1 BY 1
044000         UNTIL WS-X-IX > WS-CANDIDATE-COUNT.
044100
044200 P19-EXIT.
044300     EXIT.
044400
044500 P12-CHECK-ONE-CANDIDATE.
044600
044700     IF  CAND-NAME(WS-X-IX) = WS-SEARCH-NAME
044800         SET  CANDIDATE-WAS-FOUND    TO TRUE
044900         MOVE WS-X-IX                TO WS-FOUND-IX
045000     END-IF.
045100
045200 P12-EXIT.
045300     EXIT.
045400
045500/*****************************************************************
045600*    EDGES WHOSE ERROR RATE TOPS 1%, OR THAT TOUCH AN AFFECTED   *
045700*    NODE AT EITHER END, FORM THE ERROR SUBGRAPH.                *
045800******************************************************************
045900 E00-BUILD-ERROR-SUBGRAPH.
046000
046100     MOVE ZERO                       TO WS-ERRSUB-COUNT.
046200     PERFORM E10-CHECK-ONE-EDGE THRU E19-EXIT
046300         VARYING WS-E-IX FROM 1 BY 1
046400         UNTIL WS-E-IX > CURR-EDGE-COUNT.
046500
046600 E09-EXIT.
046700     EXIT.
046800
046900 E10-CHECK-ONE-EDGE.
047000
047100     IF  CURR-EDGE-REQ-COUNT(WS-E-IX) > 0
047200         COMPUTE WS-EDGE-ERR-RATE ROUNDED =
047300             CURR-EDGE-ERR-COUNT(WS-E-IX) /
047400             CURR-EDGE-REQ-COUNT(WS-E-IX)
047500     ELSE
047600         MOVE ZERO                    TO WS-EDGE-ERR-RATE
047700     END-IF.
047800
047900     MOVE CURR-EDGE-SOURCE(WS-E-IX)  TO WS-SEARCH-NAME.
048000     PERFORM R10-FIND-AFFECTED THRU R19-EXIT.
048100     MOVE WS-CAND-FOUND-SWITCH       TO WS-FOUND-SWITCH.
048200     MOVE CURR-EDGE-DESTINATION(WS-E-IX) TO WS-SEARCH-NAME.
048300     PERFORM R10-FIND-AFFECTED THRU R19-EXIT.
048400
048500     IF  (WS-EDGE-ERR-RATE > .01 OR WS-FOUND-SWITCH = 'Y'
048600                                  OR WS-CAND-FOUND-SWITCH = 'Y')
048700     AND WS-ERRSUB-COUNT < 300
048800         ADD  1                       TO WS-ERRSUB-COUNT
048900         MOVE CURR-EDGE-SOURCE(WS-E-IX)
049000                 TO ERRSUB-SOURCE(WS-ERRSUB-COUNT)
049100         MOVE CURR-EDGE-DESTINATION(WS-E-IX)
049200                 TO ERRSUB-DEST(WS-ERRSUB-COUNT)
049300     END-IF.
049400
049500 E19-EXIT.
049600     EXIT.
049700
049800/*****************************************************************
049900*    CANDIDATES START AS THE AFFECTED LIST, THEN PICK UP EVERY   *
050000*    ANCESTOR THAT CAN REACH AN AFFECTED NODE (REVERSE-BFS OVER  *
050100*    THE FULL EDGE LIST, NOT JUST THE ERROR SUBGRAPH).           *
050200******************************************************************
050300 F00-BUILD-UPSTREAM-SET.
050400
050500     MOVE ZERO                       TO WS-CANDIDATE-COUNT
050600                                         WS-QUEUE-HEAD
050700                                         WS-QUEUE-TAIL.
050800     PERFORM F10-SEED-ONE-CANDIDATE THRU F19-EXIT
050900         VARYING WS-X-IX FROM 1 BY 1
051000         UNTIL WS-X-IX > WS-AFFECTED-COUNT.
051100
051200     PERFORM F30-EXPAND-ONE-ANCESTOR THRU F39-EXIT
051300         UNTIL WS-QUEUE-HEAD > WS-QUEUE-TAIL.
051400
051500 F09-EXIT.
051600     EXIT.
051700
051800 F10-SEED-ONE-CANDIDATE.
051900
052000     ADD  1                           TO WS-CANDIDATE-COUNT.
052100     MOVE WS-AFFECTED-NAME(WS-X-IX)   TO CAND-NAME(
052200                                          WS-CANDIDATE-COUNT).
052300     SET  CAND-AFFECTED               TO TRUE
052400         OF WS-CANDIDATE-ENTRY(WS-CANDIDATE-COUNT).
052500     MOVE 'N'                         TO CAND-PICKED(
052600                                          WS-CANDIDATE-COUNT).
052700     ADD  1                           TO WS-QUEUE-TAIL.
052800     MOVE WS-AFFECTED-NAME(WS-X-IX)   TO WS-BFS-NAME(
052900                                          WS-QUEUE-TAIL).
053000
053100 F19-EXIT.
053200     EXIT.
053300
053400 F30-EXPAND-ONE-ANCESTOR.
053500
053600     MOVE WS-BFS-NAME(WS-QUEUE-HEAD)  TO WS-SEARCH-NAME.
053700     ADD  1                           TO WS-QUEUE-HEAD.
053800
053900     PERFORM F40-SCAN-FOR-PARENT THRU F49-EXIT
054000         VARYING WS-E-IX FROM 1 BY 1
054100         UNTIL WS-E-IX > CURR-EDGE-COUNT.
054200
054300 F39-EXIT.
054400     EXIT.
054500
054600 F40-SCAN-FOR-PARENT.
054700
054800     IF  CURR-EDGE-DESTINATION(WS-E-IX) = WS-SEARCH-NAME
054900         MOVE CURR-EDGE-SOURCE(WS-E-IX) TO WS-TEMP-PARENT-NAME
055000         PERFORM P10-FIND-CANDIDATE-PARENT THRU P19P-EXIT
055100         IF  NOT CANDIDATE-WAS-FOUND AND WS-CANDIDATE-COUNT < 150
055200             ADD  1                   TO WS-CANDIDATE-COUNT
055300             MOVE WS-TEMP-PARENT-NAME TO CAND-NAME(
055400                                          WS-CANDIDATE-COUNT)
055500             MOVE 'N'                 TO CAND-IS-AFFECTED(
055600                                          WS-CANDIDATE-COUNT)
055700                                          CAND-PICKED(
055800                                          WS-CANDIDATE-COUNT)
055900             IF  WS-QUEUE-TAIL < 150
056000                 ADD  1               TO WS-QUEUE-TAIL
056100                 MOVE WS-TEMP-PARENT-NAME TO WS-BFS-NAME(
056200                                          WS-QUEUE-TAIL)
056300             END-IF
056400         END-IF
056500     END-IF.
056600
056700 F49-EXIT.
056800     EXIT.
056900
057000/*****************************************************************
057100*    SAME SEARCH AS P10-FIND-CANDIDATE, AGAINST WS-TEMP-PARENT-  *
057200*    NAME RATHER THAN WS-SEARCH-NAME, SINCE WS-SEARCH-NAME IS    *
057300*    STILL HOLDING THE NODE BEING EXPANDED WHEN THIS RUNS.       *
057400******************************************************************
057500 P10-FIND-CANDIDATE-PARENT.
057600
057700     MOVE 'N'                        TO WS-CAND-FOUND-SWITCH.
057800     PERFORM P12P-CHECK-ONE-CANDIDATE THRU P12P-EXIT
057900         VARYING WS-K-IX FROM 1 BY 1
058000         UNTIL WS-K-IX > WS-CANDIDATE-COUNT.
058100
058200 P19P-EXIT.
058300     EXIT.
058400
058500 P12P-CHECK-ONE-CANDIDATE.
058600
058700     IF  CAND-NAME(WS-K-IX) = WS-TEMP-PARENT-NAME
058800         SET  CANDIDATE-WAS-FOUND    TO TRUE
058900     END-IF.
059000
059100 P12P-EXIT.
059200     EXIT.
059300
059400/*****************************************************************
059500*    PER-CANDIDATE STATISTICS - MAX OUTGOING ERROR RATE, FULL-   *
059600*    GRAPH OUT-DEGREE, AND OUT-DEGREE WITHIN THE ERROR SUBGRAPH. *
059700******************************************************************
059800 G00-COMPUTE-CANDIDATE-STATS.
059900
060000     PERFORM G10-COMPUTE-ONE-CANDIDATE THRU G19-EXIT
060100         VARYING WS-C-IX FROM 1 BY 1
060200         UNTIL WS-C-IX > WS-CANDIDATE-COUNT.
060300
060400 G09-EXIT.
060500     EXIT.
060600
060700 G10-COMPUTE-ONE-CANDIDATE.
060800
060900     MOVE ZERO   TO CAND-MAX-ERR-RATE(WS-C-IX)
061000                    CAND-OUTDEG-FULL(WS-C-IX)
061100                    CAND-OUTDEG-ERRSUB(WS-C-IX)
061200                    CAND-SCORE(WS-C-IX).
061300
061400     PERFORM G20-SCAN-ONE-FULL-EDGE THRU G29-EXIT
061500         VARYING WS-E-IX FROM 1 BY 1
061600         UNTIL WS-E-IX > CURR-EDGE-COUNT.
061700
061800     PERFORM G30-SCAN-ONE-ERRSUB-EDGE THRU G39-EXIT
061900         VARYING WS-E-IX FROM 1 BY 1
062000         UNTIL WS-E-IX > WS-ERRSUB-COUNT.
062100
062200 G19-EXIT.
062300     EXIT.
062400
062500 G20-SCAN-ONE-FULL-EDGE.
062600
062700     IF  CURR-EDGE-SOURCE(WS-E-IX) = CAND-NAME(WS-C-IX)
062800         ADD  1                       TO CAND-OUTDEG-FULL(
062900                                          WS-C-IX)
063000         IF  CURR-EDGE-REQ-COUNT(WS-E-IX) > 0
063100             COMPUTE WS-EDGE-ERR-RATE ROUNDED =
063200                 CURR-EDGE-ERR-COUNT(WS-E-IX) /
063300                 CURR-EDGE-REQ-COUNT(WS-E-IX)
063400         ELSE
063500             MOVE ZERO                TO WS-EDGE-ERR-RATE
063600         END-IF
063700         IF  WS-EDGE-ERR-RATE > CAND-MAX-ERR-RATE(WS-C-IX)
063800             MOVE WS-EDGE-ERR-RATE    TO CAND-MAX-ERR-RATE(
063900                                          WS-C-IX)
064000         END-IF
064100     END-IF.
064200
064300 G29-EXIT.
064400     EXIT.
064500
064600 G30-SCAN-ONE-ERRSUB-EDGE.
064700
064800     IF  ERRSUB-SOURCE(WS-E-IX) = CAND-NAME(WS-C-IX)
064900         ADD  1                       TO CAND-OUTDEG-ERRSUB(
065000                                          WS-C-IX)
065100     END-IF.
065200
065300 G39-EXIT.
065400     EXIT.
065500
065600/*****************************************************************
065700*    CACHE EACH ERROR-SUBGRAPH EDGE'S SOURCE/DESTINATION         *
065800*    CANDIDATE-TABLE INDEX (ZERO IF NEITHER END IS A CANDIDATE)  *
065900*    SO THE PAGERANK PASS DOES NOT RE-SEARCH THE TABLE 20 TIMES. *
066000******************************************************************
066100 H00-CACHE-ERRSUB-INDEXES.
066200
066300     PERFORM H10-CACHE-ONE-EDGE THRU H19-EXIT
066400         VARYING WS-E-IX FROM 1 BY 1
066500         UNTIL WS-E-IX > WS-ERRSUB-COUNT.
066600
066700 H09-EXIT.
066800     EXIT.
066900
067000 H10-CACHE-ONE-EDGE.
067100
067200     MOVE ERRSUB-SOURCE(WS-E-IX)      TO WS-SEARCH-NAME.
067300     PERFORM P10-FIND-CANDIDATE THRU P19-EXIT.
067400     MOVE WS-FOUND-IX                 TO ERRSUB-SRC-CIX(WS-E-IX).
067500
067600     MOVE ERRSUB-DEST(WS-E-IX)        TO WS-SEARCH-NAME.
067700     PERFORM P10-FIND-CANDIDATE THRU P19-EXIT.
067800     MOVE WS-FOUND-IX                 TO ERRSUB-DST-CIX(WS-E-IX).
067900
068000 H19-EXIT.
068100     EXIT.
068200
068300/*****************************************************************
068400*    ERRORRANK - 20 ITERATIONS OF DAMPED PAGERANK OVER THE       *
068500*    ERROR SUBGRAPH, RESTRICTED TO CANDIDATES.  A SOURCE'S       *
068600*    CONTRIBUTION IS WEIGHTED BY (1 + ITS MAX ERROR RATE) AND    *
068700*    SPREAD ACROSS ITS ERROR-SUBGRAPH OUT-NEIGHBOR COUNT.        *
068800******************************************************************
068900 I00-RUN-PAGERANK.
069000
069100     COMPUTE WS-BASE-TERM ROUNDED =
069200         (1 - WS-DAMPING) / WS-CANDIDATE-COUNT.
069300
069400     PERFORM I10-INITIALIZE-ONE-SCORE THRU I19-EXIT
069500         VARYING WS-C-IX FROM 1 BY 1
069600         UNTIL WS-C-IX > WS-CANDIDATE-COUNT.
069700
069800     PERFORM I20-RUN-ONE-ITERATION THRU I29-EXIT
069900         VARYING WS-ITER-IX FROM 1 BY 1
070000         UNTIL WS-ITER-IX > 20.
070100
070200 I09-EXIT.
070300     EXIT.
070400
070500 I10-INITIALIZE-ONE-SCORE.
070600
070700     COMPUTE CAND-SCORE(WS-C-IX) ROUNDED = 1 / WS-CANDIDATE-COUNT.
070800
070900 I19-EXIT.
071000     EXIT.
071100
071200 I20-RUN-ONE-ITERATION.
071300
071400     PERFORM I30-RESET-ONE-NEW-SCORE THRU I39-EXIT
071500         VARYING WS-C-IX FROM 1 BY 1
071600         UNTIL WS-C-IX > WS-CANDIDATE-COUNT.
071700
071800     PERFORM I40-ADD-ONE-EDGE-CONTRIBUTION THRU I49-EXIT
071900         VARYING WS-E-IX FROM 1 BY 1
072000         UNTIL WS-E-IX > WS-ERRSUB-COUNT.
072100
072200     PERFORM I50-COPY-ONE-NEW-SCORE THRU I59-EXIT
072300         VARYING WS-C-IX FROM 1 BY 1
072400         UNTIL WS-C-IX > WS-CANDIDATE-COUNT.
072500
072600 I29-EXIT.
072700     EXIT.
072800
072900 I30-RESET-ONE-NEW-SCORE.
073000
073100     MOVE WS-BASE-TERM                TO CAND-NEW-SCORE(WS-C-IX).
073200
073300 I39-EXIT.
073400     EXIT.
073500
073600 I40-ADD-ONE-EDGE-CONTRIBUTION.
073700
073800     IF  ERRSUB-SRC-CIX(WS-E-IX) > 0 AND ERRSUB-DST-CIX(WS-E-IX)
073900                                                             > 0
074000     AND CAND-OUTDEG-ERRSUB(ERRSUB-SRC-CIX(WS-E-IX)) > 0
074100         COMPUTE WS-CONTRIB ROUNDED =
074200             WS-DAMPING *
074300             CAND-SCORE(ERRSUB-SRC-CIX(WS-E-IX)) *
074400             (1 + CAND-MAX-ERR-RATE(ERRSUB-SRC-CIX(WS-E-IX))) /
074500             CAND-OUTDEG-ERRSUB(ERRSUB-SRC-CIX(WS-E-IX))
074600         ADD  WS-CONTRIB
074700                 TO CAND-NEW-SCORE(ERRSUB-DST-CIX(WS-E-IX))
074800     END-IF.
074900
075000 I49-EXIT.
075100     EXIT.
075200
075300 I50-COPY-ONE-NEW-SCORE.
075400
075500     MOVE CAND-NEW-SCORE(WS-C-IX)     TO CAND-SCORE(WS-C-IX).
075600
075700 I59-EXIT.
075800     EXIT.
075900
076000/*****************************************************************
076100*    AFTER ERRORRANK, EVERY CANDIDATE'S SCORE IS DIVIDED BY ITS  *
076200*    DISTANCE TO THE NEAREST AFFECTED NODE, THEN MULTIPLIED BY   *
076300*    1 + (0.1 * ITS FULL-GRAPH OUT-DEGREE).                      *
076400******************************************************************
076500 J00-APPLY-DISTANCE-AND-DEGREE.
076600
076700     PERFORM J10-ADJUST-ONE-CANDIDATE THRU J19-EXIT
076800         VARYING WS-C-IX FROM 1 BY 1
076900         UNTIL WS-C-IX > WS-CANDIDATE-COUNT.
077000
077100 J09-EXIT.
077200     EXIT.
077300
077400 J10-ADJUST-ONE-CANDIDATE.
077500
077600     IF  CAND-AFFECTED OF WS-CANDIDATE-ENTRY(WS-C-IX)
077700         MOVE 1                       TO WS-DISTANCE
077800     ELSE
077900         MOVE CAND-NAME(WS-C-IX)      TO WS-SEARCH-NAME
078000         PERFORM K00-FIND-DISTANCE THRU K09-EXIT
078100     END-IF.
078200
078300     COMPUTE WS-DIST-FACTOR ROUNDED = 1 / WS-DISTANCE.
078400     COMPUTE WS-OUTDEG-FACTOR ROUNDED =
078500         1 + (CAND-OUTDEG-FULL(WS-C-IX) * .1).
078600
078700     COMPUTE CAND-SCORE(WS-C-IX) ROUNDED =
078800         CAND-SCORE(WS-C-IX) * WS-DIST-FACTOR * WS-OUTDEG-FACTOR.
078900
079000 J19-EXIT.
079100     EXIT.
079200
079300/*****************************************************************
079400*    FORWARD-BFS OVER THE ERROR SUBGRAPH FROM WS-SEARCH-NAME TO  *
079500*    THE NEAREST AFFECTED NODE.  UNREACHABLE DEFAULTS TO 10, THE *
079600*    SAME SENTINEL THE ORIGINAL SCORER USED.                     *
079700******************************************************************
079800 K00-FIND-DISTANCE.
079900
080000     MOVE 10                          TO WS-DISTANCE.
080100     MOVE ZERO                        TO WS-QUEUE-HEAD.
080200     MOVE 1                           TO WS-QUEUE-TAIL.
080300     MOVE WS-SEARCH-NAME               TO WS-BFS-NAME(1).
080400     MOVE ZERO                        TO WS-BFS-DEPTH(1).
080500     ADD  1                           TO WS-QUEUE-HEAD.
080600
080700     PERFORM K10-EXPAND-ONE-LEVEL THRU K19-EXIT
080800         UNTIL WS-QUEUE-HEAD > WS-QUEUE-TAIL
080900            OR WS-DISTANCE NOT = 10.
081000
081100 K09-EXIT.
081200     EXIT.
081300
081400 K10-EXPAND-ONE-LEVEL.
081500
081600     MOVE WS-BFS-NAME(WS-QUEUE-HEAD)   TO WS-TEMP-PARENT-NAME.
081700     MOVE WS-BFS-DEPTH(WS-QUEUE-HEAD)  TO WS-CUR-BFS-DEPTH.
081800     ADD  1                           TO WS-QUEUE-HEAD.
081900
082000     PERFORM K20-SCAN-ONE-ERRSUB-EDGE THRU K29-EXIT
082100         VARYING WS-E-IX FROM 1 BY 1
082200         UNTIL WS-E-IX > WS-ERRSUB-COUNT OR WS-DISTANCE NOT = 10.
082300
082400 K19-EXIT.
082500     EXIT.
082600
082700 K20-SCAN-ONE-ERRSUB-EDGE.
082800
082900     IF  ERRSUB-SOURCE(WS-E-IX) = WS-TEMP-PARENT-NAME
083000         MOVE ERRSUB-DEST(WS-E-IX)    TO WS-SEARCH-NAME
083100         PERFORM R10-FIND-AFFECTED THRU R19-EXIT
083200         IF  CANDIDATE-WAS-FOUND
083300             COMPUTE WS-DISTANCE = WS-CUR-BFS-DEPTH + 1
083400         ELSE
083500             PERFORM K30-ENQUEUE-IF-NEW THRU K39-EXIT
083600         END-IF
083700     END-IF.
083800
083900 K29-EXIT.
084000     EXIT.
084100
084200 K30-ENQUEUE-IF-NEW.
084300
084400     MOVE ERRSUB-DEST(WS-E-IX)        TO WS-SEARCH-NAME.
084500     PERFORM K40-CHECK-QUEUE THRU K49-EXIT.
084600     IF  NOT CANDIDATE-WAS-FOUND AND WS-QUEUE-TAIL < 150
084700         ADD  1                       TO WS-QUEUE-TAIL
084800         MOVE ERRSUB-DEST(WS-E-IX)    TO WS-BFS-NAME(
084900                                          WS-QUEUE-TAIL)
085000         COMPUTE WS-BFS-DEPTH(WS-QUEUE-TAIL) =
085100             WS-CUR-BFS-DEPTH + 1
085200     END-IF.
085300
085400 K39-EXIT.
085500     EXIT.
085600
085700 K40-CHECK-QUEUE.
085800
085900     MOVE 'N'                         TO WS-CAND-FOUND-SWITCH.
086000     PERFORM K42-CHECK-ONE-SLOT THRU K42-EXIT
086100         VARYING WS-K-IX FROM 1 BY 1
086200         UNTIL WS-K-IX > WS-QUEUE-TAIL.
086300
086400 K49-EXIT.
086500     EXIT.
086600
086700 K42-CHECK-ONE-SLOT.
086800
086900     IF  WS-BFS-NAME(WS-K-IX) = WS-SEARCH-NAME
087000         SET  CANDIDATE-WAS-FOUND     TO TRUE
087100     END-IF.
087200
087300 K42-EXIT.
087400     EXIT.
087500
087600/*****************************************************************
087700*    FIND THE HIGHEST RAW SCORE AMONG ALL CANDIDATES.  A ZERO    *
087800*    MAXIMUM (NO EDGES SCORED) IS TREATED AS ONE, EXACTLY AS THE *
087900*    ORIGINAL SCORER DID, SO CONFIDENCE NEVER DIVIDES BY ZERO.   *
088000******************************************************************
088100 L00-FIND-MAX-SCORE.
088200
088300     MOVE ZERO                        TO WS-MAX-SCORE.
088400     PERFORM L10-TAKE-ONE-MAX THRU L19-EXIT
088500         VARYING WS-C-IX FROM 1 BY 1
088600         UNTIL WS-C-IX > WS-CANDIDATE-COUNT.
088700
088800     IF  WS-MAX-SCORE = ZERO
088900         MOVE 1                       TO WS-MAX-SCORE
089000     END-IF.
089100
089200 L09-EXIT.
089300     EXIT.
089400
089500 L10-TAKE-ONE-MAX.
089600
089700     IF  CAND-SCORE(WS-C-IX) > WS-MAX-SCORE
089800         MOVE CAND-SCORE(WS-C-IX)     TO WS-MAX-SCORE
089900     END-IF.
090000
090100 L19-EXIT.
090200     EXIT.
090300
090400/*****************************************************************
090500*    PICK THE THREE HIGHEST-SCORING CANDIDATES, ONE AT A TIME,   *
090600*    AND WRITE EACH AS ITS OWN OUTPUT RECORD.                    *
090700******************************************************************
090800 M00-WRITE-TOP-CANDIDATES.
090900
091000     PERFORM M10-PICK-AND-WRITE-ONE THRU M19-EXIT
091100         VARYING WS-RANK-IX FROM 1 BY 1
091200         UNTIL WS-RANK-IX > 3 OR WS-RANK-IX > WS-CANDIDATE-COUNT.
091300
091400 M09-EXIT.
091500     EXIT.
091600
091700 M10-PICK-AND-WRITE-ONE.
091800
091900     MOVE ZERO                        TO WS-BEST-IX.
092000     MOVE ZERO                        TO WS-BEST-SCORE.
092100     PERFORM M20-TAKE-ONE-BEST THRU M29-EXIT
092200         VARYING WS-C-IX FROM 1 BY 1
092300         UNTIL WS-C-IX > WS-CANDIDATE-COUNT.
092400
092500     IF  WS-BEST-IX > 0
092600         MOVE 'Y'                     TO CAND-PICKED(WS-BEST-IX)
092700         PERFORM N00-WRITE-ONE-CANDIDATE THRU N09-EXIT
092800     END-IF.
092900
093000 M19-EXIT.
093100     EXIT.
093200
093300 M20-TAKE-ONE-BEST.
093400
093500     IF  NOT CAND-ALREADY-PICKED OF WS-CANDIDATE-ENTRY(WS-C-IX)
093600     AND CAND-SCORE(WS-C-IX) >= WS-BEST-SCORE
093700         MOVE CAND-SCORE(WS-C-IX)     TO WS-BEST-SCORE
093800         MOVE WS-C-IX                 TO WS-BEST-IX
093900     END-IF.
094000
094100 M29-EXIT.
094200     EXIT.
094300
094400/*****************************************************************
094500*    RENDER ONE ROOT-CAUSE CANDIDATE RECORD AS REPORT TEXT.      *
094600******************************************************************
094700 N00-WRITE-ONE-CANDIDATE.
094800
094900     COMPUTE WS-CONFIDENCE ROUNDED =
095000         CAND-SCORE(WS-BEST-IX) / WS-MAX-SCORE.
095100     IF  WS-CONFIDENCE > 1.00
095200         MOVE 1.00                    TO WS-CONFIDENCE
095300     END-IF.
095400
095500     MOVE CAND-NAME(WS-BEST-IX)       TO WS-SEARCH-NAME.
095600     PERFORM O00-COUNT-DOWNSTREAM THRU O09-EXIT.
095700
095800     MOVE CAND-NAME(WS-BEST-IX)       TO RCA-SERVICE.
095900     MOVE WS-CONFIDENCE               TO RCA-CONFIDENCE.
096000     MOVE WS-DOWNSTREAM-COUNT         TO RCA-DOWNSTREAM-COUNT.
096100
096200     MOVE CAND-SCORE(WS-BEST-IX)      TO WS-SCORE-EDIT.
096300     MOVE WS-CONFIDENCE               TO WS-CONF-EDIT.
096400     MOVE WS-DOWNSTREAM-COUNT         TO WS-DOWN-EDIT.
096500
096600     MOVE SPACES                     TO RCA-REASON.
096700     STRING 'ERRORRANK SCORE '        DELIMITED BY SIZE
096800            WS-SCORE-EDIT             DELIMITED BY SIZE
096900            ' WITH '                  DELIMITED BY SIZE
097000            WS-DOWN-EDIT              DELIMITED BY SIZE
097100            ' AFFECTED DOWNSTREAM'    DELIMITED BY SIZE
097200            INTO RCA-REASON
097300     END-STRING.
097400
097500     MOVE WS-RANK-IX                  TO WS-RANK-EDIT.
097600     MOVE SPACES                     TO WS-TEXT-LINE.
097700     STRING WS-RANK-EDIT              DELIMITED BY SIZE
097800            '. '                      DELIMITED BY SIZE
097900            RCA-SERVICE              DELIMITED BY SPACE
098000            '  CONFIDENCE='           DELIMITED BY SIZE
098100            WS-CONF-EDIT              DELIMITED BY SIZE
098200            '  '                      DELIMITED BY SIZE
098300            RCA-REASON               DELIMITED BY SIZE
098400            INTO WS-TEXT-LINE
098500     END-STRING.
098600     MOVE WS-TEXT-LINE                TO RCA-LINE.
098700     WRITE RCA-LINE.
098800
098900 N09-EXIT.
099000     EXIT.
099100
099200/*****************************************************************
099300*    FORWARD-BFS FROM WS-SEARCH-NAME OVER THE FULL GRAPH,        *
099400*    COUNTING DISTINCT AFFECTED NODES REACHED.                   *
099500******************************************************************
099600 O00-COUNT-DOWNSTREAM.
099700
099800     MOVE ZERO                        TO WS-DOWNSTREAM-COUNT.
099900     MOVE ZERO                        TO WS-QUEUE-HEAD.
100000     MOVE 1                           TO WS-QUEUE-TAIL.
100100     MOVE WS-SEARCH-NAME               TO WS-BFS-NAME(1).
100200     ADD  1                           TO WS-QUEUE-HEAD.
100300
100400     PERFORM O10-EXPAND-ONE-NODE THRU O19-EXIT
100500         UNTIL WS-QUEUE-HEAD > WS-QUEUE-TAIL.
100600
100700 O09-EXIT.
100800     EXIT.
100900
101000 O10-EXPAND-ONE-NODE.
101100
101200     MOVE WS-BFS-NAME(WS-QUEUE-HEAD)   TO WS-TEMP-PARENT-NAME.
101300     ADD  1                           TO WS-QUEUE-HEAD.
101400
101500     PERFORM O20-SCAN-ONE-FULL-EDGE THRU O29-EXIT
101600         VARYING WS-E-IX FROM 1 BY 1
101700         UNTIL WS-E-IX > CURR-EDGE-COUNT.
101800
101900 O19-EXIT.
102000     EXIT.
102100
102200 O20-SCAN-ONE-FULL-EDGE.
102300
102400     IF  CURR-EDGE-SOURCE(WS-E-IX) = WS-TEMP-PARENT-NAME
102500         MOVE CURR-EDGE-DESTINATION(WS-E-IX) TO WS-SEARCH-NAME
102600         PERFORM K40-CHECK-QUEUE THRU K49-EXIT
102700         IF  NOT CANDIDATE-WAS-FOUND AND WS-QUEUE-TAIL < 150
102800             ADD  1                   TO WS-QUEUE-TAIL
102900             MOVE CURR-EDGE-DESTINATION(WS-E-IX)
103000                     TO WS-BFS-NAME(WS-QUEUE-TAIL)
103100             PERFORM R10-FIND-AFFECTED THRU R19-EXIT
103200             IF  CANDIDATE-WAS-FOUND
103300                 ADD  1               TO WS-DOWNSTREAM-COUNT
103400             END-IF
103500         END-IF
103600     END-IF.
103700
103800 O29-EXIT.
103900     EXIT.
104000
104100/*****************************************************************
104200*    NO ERROR EVENTS, OR NO SNAPSHOT, OR NO EDGES - NOTHING TO   *
104300*    SCORE.                                                      *
104400******************************************************************
104500 M90-WRITE-NO-CANDIDATES.
104600
104700     MOVE '   NO ROOT CAUSE CANDIDATES FOR THIS RUN.' TO
104800                                      RCA-LINE.
104900     WRITE RCA-LINE.
105000
105100 M99-EXIT.
105200     EXIT.
