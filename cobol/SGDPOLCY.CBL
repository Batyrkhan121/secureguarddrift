000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDPOLCY.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  OCTOBER 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       TURN THE CRITICAL/HIGH EXPLANATION CARDS INTO A
001500*               SHORT LIST OF CONCRETE NETWORK POLICY SUGGESTIONS
001600*               - DENY A NEW DIRECT-DATABASE EDGE AND POINT AT
001700*               THE OWNING SERVICE, RESTRICT A GATEWAY-BYPASSING
001800*               EDGE BACK THROUGH THE GATEWAY, OR FLAG A BLAST-
001900*               RADIUS INCREASE FOR AUDIT.  NOTHING HERE IS
002000*               AUTO-APPLIED - A NETWORK ENGINEER SIGNS OFF.
002100*
002200* CHANGE HISTORY ------------------------------------------------
002300* 10/04/1988 RJP ORIGINAL PROGRAM - DENY-DATABASE-DIRECT ONLY.
002400* 05/11/1992 RJP ADDED RESTRICT-TO-GATEWAY SUGGESTION, SGD-0014.   SGD0014
002500* 09/30/1995 RJP ADDED BLAST-RADIUS AUDIT SUGGESTION, SGD-0022.    SGD0022
002600* 12/29/1998 RJP Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002700*           PROGRAM.  NO CHANGE REQUIRED.
002800* 03/09/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
002900*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003000* END OF HISTORY ------------------------------------------------
003100
003200/*****************************************************************
003300*                                                                *
003400*    ENVIRONMENT DIVISION                                        *
003500*                                                                *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000
004100 SOURCE-COMPUTER. IBM-2086-A04-140.
004200 OBJECT-COMPUTER. IBM-2086-A04-140.
004300
004400 SPECIAL-NAMES.
004500     SYSLST IS PRINTER,
004600     UPSI-7 ON STATUS IS WITH-UPDATES.
004700
004800 INPUT-OUTPUT SECTION.
004900
005000 FILE-CONTROL.
005100
005200     SELECT SGDCARD
005300         ASSIGN TO SGDCARD
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FILE1-STAT.
005600
005700     SELECT SGDPOLCY
005800         ASSIGN TO SGDPOLCY
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS FILE2-STAT.
006100
006200/*****************************************************************
006300*                                                                *
006400*    DATA DIVISION                                               *
006500*                                                                *
006600******************************************************************
006700 DATA DIVISION.
006800
006900 FILE SECTION.
007000
007100 FD  SGDCARD
007200     RECORD CONTAINS 984 CHARACTERS.
007300     COPY SGDCARD.
007400
007500 FD  SGDPOLCY
007600     RECORD CONTAINS 160 CHARACTERS.
007700 01  POL-LINE                     PIC  X(160).
007800
007900 WORKING-STORAGE SECTION.
008000
008100 01  WS-FIELDS.
008200     05  FILLER                    PIC  X(20)   VALUE
008300             'SGDPOLCY WORK AREAS '.
008400     05  THIS-PGM                  PIC  X(08)   VALUE 'SGDPOLCY'.
008500     05  FILE1-STAT                PIC  X(02).
008600     05  FILE2-STAT                PIC  X(02).
008700     05  WS-CARD-SWITCH            PIC  X(01)   VALUE 'N'.
008800         88  END-OF-CARDS                    VALUE 'Y'.
008900     05  WS-RULE-FOUND-SWITCH      PIC  X(01)   VALUE 'N'.
009000         88  TARGET-RULE-FOUND               VALUE 'Y'.
009100     05  WS-POLICY-SWITCH          PIC  X(01)   VALUE 'N'.
009200         88  POLICY-WAS-BUILT                 VALUE 'Y'.
009300         88  NO-POLICY-FOUND-NOW              VALUE 'N'.
009400 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
009500     05  FILLER                    PIC  X(24).
009600
009700 01  WS-COUNTERS.
009800     05  WS-CARDS-READ             PIC S9(06)   BINARY.
009900     05  WS-POLICIES-BUILT         PIC S9(06)   BINARY.
010000     05  WS-R-IX                   PIC S9(02)   BINARY.
010100     05  WS-A-IX                   PIC S9(02)   BINARY.
010200     05  WS-DST-LEN                PIC S9(04)   BINARY.
010300     05  WS-SRC-LEN                PIC S9(04)   BINARY.
010400     05  WS-ALLOWED-POS            PIC S9(04)   BINARY.
010500     05  FILLER                    PIC  X(02).
010600 01  WS-COUNTERS-DUMP-VIEW REDEFINES WS-COUNTERS.
010700     05  FILLER                    PIC  X(20).
010800
010900 01  WS-TARGET-RULE-NAME           PIC  X(24).
011000 01  WS-DB-RULE-SWITCH             PIC  X(01).
011100     88  DB-RULE-WAS-TRIGGERED               VALUE 'Y'.
011200 01  WS-GW-RULE-SWITCH             PIC  X(01).
011300     88  GW-RULE-WAS-TRIGGERED               VALUE 'Y'.
011400
011500* DB-OWNER TABLE, BUILT AS A LITERAL BLOCK AND VIEWED THROUGH A
011600* REDEFINES - THE USUAL WAY TO GET INITIAL OCCURS VALUES.
011700 01  WS-DB-OWNER-LITERALS.
011800     05  FILLER PIC X(40) VALUE
011900             'payments-db         payment-svc        '.
012000     05  FILLER PIC X(40) VALUE
012100             'users-db            user-svc           '.
012200     05  FILLER PIC X(40) VALUE
012300             'orders-db           order-svc          '.
012400     05  FILLER PIC X(40) VALUE
012500             'inventory-db        inventory-svc      '.
012600 01  WS-DB-OWNER-TABLE REDEFINES WS-DB-OWNER-LITERALS.
012700     05  WS-DB-OWNER-ENTRY OCCURS 4 TIMES INDEXED BY WS-DB-IX.
012800         10  WS-DB-NAME            PIC  X(20).
012900         10  WS-DB-OWNER           PIC  X(20).
013000
013100 01  WS-EDIT-FIELDS.
013200     05  WS-SCORE-EDIT             PIC  ZZ9.
013300     05  WS-POLICY-NUM-EDIT        PIC  ZZZ9.
013400     05  FILLER                    PIC  X(01).
013500
013600 01  WS-TEXT-LINE                  PIC  X(160).
013700
013800* BUILT FOR EACH CARD THAT EARNS A POLICY SUGGESTION.
013900     COPY SGDPOL.
014000
014100/*****************************************************************
014200*                                                                *
014300*    PROCEDURE DIVISION                                          *
014400*                                                                *
014500******************************************************************
014600 PROCEDURE DIVISION.
014700
014800 A00-MAINLINE-ROUTINE.
014900
015000     PERFORM B10-INITIALIZATION THRU B15-EXIT.
015100     PERFORM C00-PROCESS-ALL-CARDS THRU C09-EXIT
015200         UNTIL END-OF-CARDS.
015300     PERFORM B20-TERMINATION THRU B25-EXIT.
015400
015500     DISPLAY 'SGDPOLCY - CARDS READ:             '
015600              WS-CARDS-READ          UPON PRINTER.
015700     DISPLAY 'SGDPOLCY - POLICIES SUGGESTED:      '
015800              WS-POLICIES-BUILT      UPON PRINTER.
015900     GOBACK.
016000
016100/*****************************************************************
016200*    PROGRAM INITIALIZATION ROUTINE                              *
016300******************************************************************
016400 B10-INITIALIZATION.
016500
016600     OPEN INPUT  SGDCARD.
016700     IF  FILE1-STAT NOT = '00'
016800         DISPLAY 'SGDPOLCY - OPEN FILE ERROR - SGDCARD'
016900         DISPLAY 'FILE STATUS IS ' FILE1-STAT
017000         GOBACK
017100     END-IF.
017200
017300     OPEN OUTPUT SGDPOLCY.
017400     IF  FILE2-STAT NOT = '00'
017500         DISPLAY 'SGDPOLCY - OPEN FILE ERROR - SGDPOLCY'
017600         DISPLAY 'FILE STATUS IS ' FILE2-STAT
017700         GOBACK
017800     END-IF.
017900
018000     MOVE SPACES                     TO POL-LINE.
018100     MOVE '# SECUREGUARD POLICY SUGGESTIONS' TO POL-LINE.
018200     WRITE POL-LINE.
018300     MOVE SPACES                     TO POL-LINE.
018400     WRITE POL-LINE.
018500
018600 B15-EXIT.
018700     EXIT.
018800
018900/*****************************************************************
019000*    PROGRAM TERMINATION ROUTINE                                 *
019100******************************************************************
019200 B20-TERMINATION.
019300
019400     MOVE SPACES                     TO POL-LINE.
019500     WRITE POL-LINE.
019600     MOVE '-- GENERATED BY SGDPOLCY, VERSION 1' TO POL-LINE.
019700     WRITE POL-LINE.
019800
019900     CLOSE SGDCARD.
020000     CLOSE SGDPOLCY.
020100
020200 B25-EXIT.
020300     EXIT.
020400
020500/*****************************************************************
020600*    READ EACH CARD AND, WHEN IT QUALIFIES, WRITE ITS POLICY.    *
020700******************************************************************
020800 C00-PROCESS-ALL-CARDS.
020900
021000     READ SGDCARD NEXT RECORD
021100         AT END SET END-OF-CARDS TO TRUE
021200     END-READ.
021300
021400     IF  NOT END-OF-CARDS
021500         ADD  1                       TO WS-CARDS-READ
021600         IF  CARD-SEVERITY = 'critical' OR CARD-SEVERITY = 'high'
021700             PERFORM D00-CLASSIFY-CARD THRU D09-EXIT
021800             IF  POLICY-WAS-BUILT
021900                 ADD  1               TO WS-POLICIES-BUILT
022000                 PERFORM E00-WRITE-POLICY-SUGGESTION THRU E09-EXIT
022100             END-IF
022200         END-IF
022300     END-IF.
022400
022500 C09-EXIT.
022600     EXIT.
022700
022800/*****************************************************************
022900*    DECIDE WHICH POLICY, IF ANY, THIS CARD EARNS.  THE THREE    *
023000*    KINDS ARE TRIED MOST-SEVERE-FIRST - DENY-DATABASE-DIRECT,   *
023100*    THEN RESTRICT-TO-GATEWAY, THEN BLAST-RADIUS AUDIT.          *
023200******************************************************************
023300 D00-CLASSIFY-CARD.
023400
023500     SET  NO-POLICY-FOUND-NOW        TO TRUE.
023600     MOVE 20                         TO WS-DST-LEN.
023700     MOVE 20                         TO WS-SRC-LEN.
023800     PERFORM D52-BACK-UP-DST-LEN THRU D52-EXIT
023900         UNTIL CARD-DESTINATION(WS-DST-LEN:1) NOT = SPACE
024000            OR WS-DST-LEN = 1.
024100     PERFORM D54-BACK-UP-SRC-LEN THRU D54-EXIT
024200         UNTIL CARD-SOURCE(WS-SRC-LEN:1) NOT = SPACE
024300            OR WS-SRC-LEN = 1.
024400
024500     MOVE 'database_direct_access'   TO WS-TARGET-RULE-NAME.
024600     PERFORM D60-CHECK-RULE-TRIGGERED THRU D69-EXIT.
024700     MOVE WS-RULE-FOUND-SWITCH       TO WS-DB-RULE-SWITCH.
024800
024900     MOVE 'bypass_gateway'           TO WS-TARGET-RULE-NAME.
025000     PERFORM D60-CHECK-RULE-TRIGGERED THRU D69-EXIT.
025100     MOVE WS-RULE-FOUND-SWITCH       TO WS-GW-RULE-SWITCH.
025200
025300     IF  CARD-EVENT-TYPE = 'new_edge'
025400     AND DB-RULE-WAS-TRIGGERED
025500     AND WS-DST-LEN > 2
025600     AND CARD-DESTINATION(WS-DST-LEN - 2:3) = '-db'
025700         PERFORM D10-BUILD-DENY-DB THRU D19-EXIT
025800     ELSE
025900     IF  CARD-EVENT-TYPE = 'new_edge'
026000     AND GW-RULE-WAS-TRIGGERED
026100         PERFORM D20-BUILD-RESTRICT-GW THRU D29-EXIT
026200     ELSE
026300     IF  CARD-EVENT-TYPE = 'blast_radius_increase'
026400         PERFORM D30-BUILD-BLAST-AUDIT THRU D39-EXIT
026500     END-IF
026600     END-IF
026700     END-IF.
026800
026900 D09-EXIT.
027000     EXIT.
027100
027200 D52-BACK-UP-DST-LEN.
027300
027400     SUBTRACT 1                      FROM WS-DST-LEN.
027500
027600 D52-EXIT.
027700     EXIT.
027800
027900 D54-BACK-UP-SRC-LEN.
028000
028100     SUBTRACT 1                      FROM WS-SRC-LEN.
028200
028300 D54-EXIT.
028400     EXIT.
028500
028600/*****************************************************************
028700*    SEARCH THIS CARD'S RULES LIST FOR WS-TARGET-RULE-NAME.      *
028800******************************************************************
028900 D60-CHECK-RULE-TRIGGERED.
029000
029100     MOVE 'N'                        TO WS-RULE-FOUND-SWITCH.
029200     PERFORM D62-CHECK-ONE-RULE THRU D62-EXIT
029300         VARYING WS-R-IX FROM 1 BY 1
029400         UNTIL WS-R-IX > CARD-RULES-COUNT.
029500
029600 D69-EXIT.
029700     EXIT.
029800
029900 D62-CHECK-ONE-RULE.
030000
030100     IF  CARD-RULES-TABLE(WS-R-IX) = WS-TARGET-RULE-NAME
030200         SET TARGET-RULE-FOUND       TO TRUE
030300     END-IF.
030400
030500 D62-EXIT.
030600     EXIT.
030700
030800/*****************************************************************
030900*    SEARCH THE DB-OWNER TABLE FOR THIS CARD'S DESTINATION.      *
031000******************************************************************
031100 D12-FIND-OWNER.
031200
031300     IF  WS-DB-NAME(WS-DB-IX) = CARD-DESTINATION
031400         MOVE 1                       TO POL-ALLOWED-COUNT
031500         MOVE WS-DB-OWNER(WS-DB-IX)   TO POL-ALLOWED-TABLE(1)
031600     END-IF.
031700
031800 D12-EXIT.
031900     EXIT.
032000
032100/*****************************************************************
032200*    DENY-DATABASE-DIRECT - NEW EDGE STRAIGHT INTO A CONFIGURED  *
032300*    DATABASE.  RESTRICT THE DATABASE TO ITS OWNING SERVICE.     *
032400******************************************************************
032500 D10-BUILD-DENY-DB.
032600
032700     MOVE SPACES                     TO SGD-POLICY-RECORD.
032800     MOVE 'deny_database_direct'     TO POL-KIND.
032900     MOVE CARD-DESTINATION           TO POL-TARGET.
033000     MOVE ZERO                       TO POL-ALLOWED-COUNT.
033100
033200     PERFORM D12-FIND-OWNER THRU D12-EXIT
033300         VARYING WS-DB-IX FROM 1 BY 1
033400         UNTIL WS-DB-IX > 4.
033500
033600     MOVE SPACES                     TO WS-TEXT-LINE.
033700     STRING 'policy-deny-db-' DELIMITED BY SIZE
033800            CARD-DESTINATION(1:WS-DST-LEN) DELIMITED BY SIZE
033900            '-'               DELIMITED BY SIZE
034000            CARD-SOURCE(1:WS-SRC-LEN) DELIMITED BY SIZE
034100            INTO WS-TEXT-LINE
034200     END-STRING.
034300     MOVE WS-TEXT-LINE(1:60)         TO POL-ID.
034400
034500     MOVE SPACES                     TO WS-TEXT-LINE.
034600     STRING 'A NEW EDGE REACHES ' DELIMITED BY SIZE
034700            CARD-DESTINATION(1:WS-DST-LEN) DELIMITED BY SIZE
034800            ' DIRECTLY FROM ' DELIMITED BY SIZE
034900            CARD-SOURCE(1:WS-SRC-LEN) DELIMITED BY SIZE
035000            ' - ROUTE DATABASE TRAFFIC THROUGH ITS OWNING'
035100                              DELIMITED BY SIZE
035200            ' SERVICE INSTEAD.' DELIMITED BY SIZE
035300            INTO WS-TEXT-LINE
035400     END-STRING.
035500     MOVE WS-TEXT-LINE(1:160)        TO POL-REASON.
035600
035700     MOVE CARD-RISK-SCORE             TO POL-RISK-SCORE.
035800     MOVE CARD-SEVERITY                TO POL-SEVERITY.
035900     MOVE 'N'                          TO POL-AUTO-APPLY.
036000     SET  POLICY-WAS-BUILT             TO TRUE.
036100
036200 D19-EXIT.
036300     EXIT.
036400
036500/*****************************************************************
036600*    RESTRICT-TO-GATEWAY - NEW EDGE SKIPS THE API GATEWAY.       *
036700******************************************************************
036800 D20-BUILD-RESTRICT-GW.
036900
037000     MOVE SPACES                     TO SGD-POLICY-RECORD.
037100     MOVE 'restrict_to_gateway'      TO POL-KIND.
037200     MOVE CARD-DESTINATION           TO POL-TARGET.
037300     MOVE 1                          TO POL-ALLOWED-COUNT.
037400     MOVE 'api-gateway'              TO POL-ALLOWED-TABLE(1).
037500
037600     MOVE SPACES                     TO WS-TEXT-LINE.
037700     STRING 'policy-restrict-' DELIMITED BY SIZE
037800            CARD-DESTINATION(1:WS-DST-LEN) DELIMITED BY SIZE
037900            '-to-gateway'     DELIMITED BY SIZE
038000            INTO WS-TEXT-LINE
038100     END-STRING.
038200     MOVE WS-TEXT-LINE(1:60)         TO POL-ID.
038300
038400     MOVE SPACES                     TO WS-TEXT-LINE.
038500     STRING CARD-SOURCE(1:WS-SRC-LEN) DELIMITED BY SIZE
038600            ' REACHES ' DELIMITED BY SIZE
038700            CARD-DESTINATION(1:WS-DST-LEN) DELIMITED BY SIZE
038800            ' WITHOUT GOING THROUGH THE API GATEWAY - RESTRICT'
038900                              DELIMITED BY SIZE
039000            ' THIS EDGE TO GATEWAY TRAFFIC ONLY.'
039100                              DELIMITED BY SIZE
039200            INTO WS-TEXT-LINE
039300     END-STRING.
039400     MOVE WS-TEXT-LINE(1:160)        TO POL-REASON.
039500
039600     MOVE CARD-RISK-SCORE             TO POL-RISK-SCORE.
039700     MOVE CARD-SEVERITY                TO POL-SEVERITY.
039800     MOVE 'N'                          TO POL-AUTO-APPLY.
039900     SET  POLICY-WAS-BUILT             TO TRUE.
040000
040100 D29-EXIT.
040200     EXIT.
040300
040400/*****************************************************************
040500*    BLAST-AUDIT - NO CONCRETE POLICY, JUST A FLAG FOR REVIEW.   *
040600******************************************************************
040700 D30-BUILD-BLAST-AUDIT.
040800
040900     MOVE SPACES                     TO SGD-POLICY-RECORD.
041000     MOVE 'blast_audit'              TO POL-KIND.
041100     MOVE CARD-SOURCE                TO POL-TARGET.
041200     MOVE ZERO                       TO POL-ALLOWED-COUNT.
041300
041400     MOVE SPACES                     TO WS-TEXT-LINE.
041500     STRING 'policy-limit-blast-' DELIMITED BY SIZE
041600            CARD-SOURCE(1:WS-SRC-LEN) DELIMITED BY SIZE
041700            INTO WS-TEXT-LINE
041800     END-STRING.
041900     MOVE WS-TEXT-LINE(1:60)         TO POL-ID.
042000
042100     MOVE SPACES                     TO WS-TEXT-LINE.
042200     STRING CARD-SOURCE(1:WS-SRC-LEN) DELIMITED BY SIZE
042300            ' NOW REACHES MORE OF THE MESH THAN ITS BASELINE -'
042400                              DELIMITED BY SIZE
042500            ' AUDIT ITS OUTBOUND CONNECTIONS BEFORE WRITING A'
042600                              DELIMITED BY SIZE
042700            ' FIREWALL RULE.' DELIMITED BY SIZE
042800            INTO WS-TEXT-LINE
042900     END-STRING.
043000     MOVE WS-TEXT-LINE(1:160)        TO POL-REASON.
043100
043200     MOVE CARD-RISK-SCORE             TO POL-RISK-SCORE.
043300     MOVE CARD-SEVERITY                TO POL-SEVERITY.
043400     MOVE 'N'                          TO POL-AUTO-APPLY.
043500     SET  POLICY-WAS-BUILT             TO TRUE.
043600
043700 D39-EXIT.
043800     EXIT.
043900
044000/*****************************************************************
044100*    RENDER ONE POLICY SUGGESTION AS REPORT TEXT.                *
044200******************************************************************
044300 E00-WRITE-POLICY-SUGGESTION.
044400
044500     MOVE CARD-RISK-SCORE             TO WS-SCORE-EDIT.
044600     MOVE WS-POLICIES-BUILT           TO WS-POLICY-NUM-EDIT.
044700
044800     MOVE SPACES                     TO WS-TEXT-LINE.
044900     STRING WS-POLICY-NUM-EDIT       DELIMITED BY SIZE
045000            '. ['                    DELIMITED BY SIZE
045100            POL-SEVERITY             DELIMITED BY SIZE
045200            '] '                     DELIMITED BY SIZE
045300            POL-ID                   DELIMITED BY SIZE
045400            INTO WS-TEXT-LINE
045500     END-STRING.
045600     MOVE WS-TEXT-LINE                TO POL-LINE.
045700     WRITE POL-LINE.
045800
045900     MOVE SPACES                     TO WS-TEXT-LINE.
046000     STRING '   KIND: '  DELIMITED BY SIZE
046100            POL-KIND     DELIMITED BY SIZE
046200            '   TARGET: ' DELIMITED BY SIZE
046300            POL-TARGET   DELIMITED BY SIZE
046400            INTO WS-TEXT-LINE
046500     END-STRING.
046600     MOVE WS-TEXT-LINE                TO POL-LINE.
046700     WRITE POL-LINE.
046800
046900     MOVE '   ALLOWED: '             TO WS-TEXT-LINE.
047000     MOVE 13                         TO WS-ALLOWED-POS.
047100     IF  POL-ALLOWED-COUNT = ZERO
047200         STRING 'NONE CONFIGURED' DELIMITED BY SIZE
047300                INTO WS-TEXT-LINE
047400                WITH POINTER WS-ALLOWED-POS
047500     ELSE
047600         PERFORM E20-ADD-ONE-ALLOWED THRU E29-EXIT
047700             VARYING WS-A-IX FROM 1 BY 1
047800             UNTIL WS-A-IX > POL-ALLOWED-COUNT
047900     END-IF.
048000     MOVE WS-TEXT-LINE                TO POL-LINE.
048100     WRITE POL-LINE.
048200
048300     MOVE SPACES                     TO WS-TEXT-LINE.
048400     STRING '   REASON: ' DELIMITED BY SIZE
048500            POL-REASON    DELIMITED BY SIZE
048600            INTO WS-TEXT-LINE
048700     END-STRING.
048800     MOVE WS-TEXT-LINE                TO POL-LINE.
048900     WRITE POL-LINE.
049000
049100     MOVE SPACES                     TO WS-TEXT-LINE.
049200     STRING '   RISK SCORE: ' DELIMITED BY SIZE
049300            WS-SCORE-EDIT     DELIMITED BY SIZE
049400            '   AUTO-APPLY: ' DELIMITED BY SIZE
049500            POL-AUTO-APPLY    DELIMITED BY SIZE
049600            INTO WS-TEXT-LINE
049700     END-STRING.
049800     MOVE WS-TEXT-LINE                TO POL-LINE.
049900     WRITE POL-LINE.
050000
050100     MOVE SPACES                     TO POL-LINE.
050200     WRITE POL-LINE.
050300
050400 E09-EXIT.
050500     EXIT.
050600
050700 E20-ADD-ONE-ALLOWED.
050800
050900     STRING POL-ALLOWED-TABLE(WS-A-IX) DELIMITED BY SPACE
051000            ' '                  DELIMITED BY SIZE
051100            INTO WS-TEXT-LINE
051200            WITH POINTER WS-ALLOWED-POS
051300     END-STRING.
051400
051500 E29-EXIT.
051600     EXIT.
