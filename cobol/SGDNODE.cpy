000100******************************************************************
000200*    SGDNODE  -  ONE SERVICE-GRAPH NODE OF A SNAPSHOT            *
000300*    USED BY:  SGDINGST, SGDBLAST, SGDRCA                        *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-NODE.
000800     05  NODE-NAME                 PIC  X(20).
000900     05  NODE-NAMESPACE            PIC  X(12)   VALUE 'default'.
001000     05  NODE-TYPE                 PIC  X(08).
001100         88  NODE-IS-DATABASE               VALUE 'database'.
001200         88  NODE-IS-GATEWAY                VALUE 'gateway'.
001300         88  NODE-IS-SERVICE                VALUE 'service'.
001400     05  FILLER                    PIC  X(10).
