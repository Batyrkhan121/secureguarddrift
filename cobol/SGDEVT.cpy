000100******************************************************************
000200*    SGDEVT  -  DRIFT EVENT WORK RECORD, PIPELINE BETWEEN        *
000300*    SGDDRIFT / SGDSCORE / SGDCARD.  CARRIES THE RULE ENGINE     *
000400*    RESULTS SO THE CARD-BUILDER AND POLICY WRITER PROGRAMS      *
000500*    NEVER HAVE TO RE-DERIVE THEM.
000600******************************************************************
000700* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000800******************************************************************
000900 01  SGD-EVENT-RECORD.
001000     05  EVT-SEQUENCE              PIC S9(06)   BINARY.
001100     05  EVT-TYPE                  PIC  X(24).
001200         88  EVT-IS-NEW-EDGE                VALUE 'new_edge'.
001300         88  EVT-IS-REMOVED-EDGE             VALUE 'removed_edge'.
001400         88  EVT-IS-ERROR-SPIKE               VALUE 'error_spike'.
001500         88  EVT-IS-LATENCY-SPIKE             VALUE 'latency_spike'.
001600         88  EVT-IS-TRAFFIC-SPIKE             VALUE 'traffic_spike'.
001700         88  EVT-IS-BLAST-RADIUS    VALUE 'blast_radius_increase'.
001800     05  EVT-SOURCE                PIC  X(20).
001900     05  EVT-DESTINATION           PIC  X(20).
002000     05  EVT-SEVERITY              PIC  X(08)   VALUE 'medium'.
002100     05  EVT-BASELINE-VALUE        PIC S9(07)V9(04).
002200     05  EVT-CURRENT-VALUE         PIC S9(07)V9(04).
002300     05  EVT-CHANGE-FACTOR         PIC S9(05)V99.
002400     05  EVT-RISK-SCORE            PIC S9(03)   BINARY.
002500     05  EVT-ANOMALY-LABEL         PIC  X(16)   VALUE 'no_baseline'.
002600     05  EVT-ANOMALY-MODIFIER      PIC S9(03)   BINARY.
002700     05  EVT-PATTERN-LABEL         PIC  X(16)   VALUE 'unknown'.
002800     05  EVT-PATTERN-MODIFIER      PIC S9(03)   BINARY.
002900     05  EVT-HISTORY-MODIFIER      PIC S9(03)   BINARY.
003000     05  EVT-FEEDBACK-MODIFIER     PIC S9(03)   BINARY.
003100     05  EVT-SUPPRESSED            PIC  X(01)   VALUE 'N'.
003200         88  EVT-IS-SUPPRESSED               VALUE 'Y'.
003300     05  EVT-RULE-COUNT            PIC S9(01)   BINARY.
003400     05  EVT-RULE-TABLE OCCURS 5 TIMES INDEXED BY EVT-RULE-IX.
003500         10  RULE-NAME             PIC  X(24).
003600         10  RULE-TRIGGERED        PIC  X(01).
003700             88  RULE-WAS-TRIGGERED         VALUE 'Y'.
003800         10  RULE-REASON           PIC  X(80).
003900         10  RULE-BOOST            PIC  9(02).
004000     05  FILLER                    PIC  X(30).
