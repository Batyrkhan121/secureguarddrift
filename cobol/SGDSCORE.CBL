000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDSCORE.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  AUGUST 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       REFINE THE RISK SCORE SGDDRIFT FILED FOR EACH
001500*               DRIFT EVENT - ANOMALY DETECTION AGAINST THE
001600*               BASELINE PROFILE, PATTERN RECOGNITION ACROSS THE
001700*               BATCH, THE WHITELIST HISTORY MODIFIER AND THE
001800*               ANALYST FEEDBACK MODIFIER - THEN SORT THE EVENTS
001900*               DESCENDING BY FINAL SCORE FOR SGDCARD.  ALSO
002000*               CARRIES THE WHITELIST AND FEEDBACK MAINTENANCE
002100*               RUN-MODES (UPSI-1, UPSI-2).
002200*
002300* CHANGE HISTORY ------------------------------------------------
002400* 08/11/1987 RJP ORIGINAL PROGRAM - ANOMALY SCORE ONLY.
002500* 02/14/1989 RJP ADDED PATTERN RECOGNITION PASS, SGD-0028.         SGD0028
002600* 09/19/1991 RJP ADDED WHITELIST HISTORY MODIFIER, SGD-0033.       SGD0033
002700* 06/02/1994 RJP ADDED FEEDBACK MODIFIER AND FDBKSTR READ.
002800* 12/29/1998 RJP Y2K REVIEW - FDBK-CREATED-AT COMPARE IS TEXT
002900*           ONLY, NOT USED FOR ARITHMETIC.  NO CHANGE REQUIRED.
003000* 04/11/2002 RJP ADDED UPSI-1 WHITELIST MAINTENANCE RUN-MODE.
003100* 10/27/2005 RJP ADDED UPSI-2 FEEDBACK APPEND RUN-MODE, SGD-0041.  SGD0041
003200* 05/30/2011 RJP REPLACED THE BASE-SCORE RECOMPUTE WITH A
003300*           REFINEMENT OF THE EVT-RISK-SCORE SGDDRIFT ALREADY
003400*           FILED - ONE SCORING TABLE TO MAINTAIN, NOT TWO.
003500* 08/14/2016 RJP ADDED FALSE-POSITIVE-SHARE SUMMARY ON PRINTER.
003600* 03/09/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003700*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003800* END OF HISTORY ------------------------------------------------
003900
004000/*****************************************************************
004100*                                                                *
004200*    ENVIRONMENT DIVISION                                        *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800
004900 SOURCE-COMPUTER. IBM-2086-A04-140.
005000 OBJECT-COMPUTER. IBM-2086-A04-140.
005100
005200 SPECIAL-NAMES.
005300     SYSLST IS PRINTER,
005400     UPSI-1 ON STATUS IS WHITELIST-MAINT-MODE,
005500     UPSI-2 ON STATUS IS FEEDBACK-APPEND-MODE,
005600     UPSI-7 ON STATUS IS WITH-UPDATES.
005700
005800 INPUT-OUTPUT SECTION.
005900
006000 FILE-CONTROL.
006100
006200     SELECT SGDSNAP
006300         ASSIGN TO SGDSNAP
006400         ORGANIZATION IS INDEXED
006500         ACCESS MODE IS SEQUENTIAL
006600         RECORD KEY IS SNAP-ID
006700         FILE STATUS IS FILE1-STAT.
006800
006900     SELECT SGDEVT
007000         ASSIGN TO SGDEVT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS FILE2-STAT.
007300
007400     SELECT SGDEVS
007500         ASSIGN TO SGDEVS
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS FILE3-STAT.
007800
007900     SELECT SGDPROF
008000         ASSIGN TO SGDPROF
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE IS RANDOM
008300         RECORD KEY IS PRF-KEY
008400         FILE STATUS IS FILE4-STAT.
008500
008600     SELECT SGDWHTL
008700         ASSIGN TO WHTLIST
008800         ORGANIZATION IS INDEXED
008900         ACCESS MODE IS RANDOM
009000         RECORD KEY IS WHTL-KEY
009100         FILE STATUS IS FILE5-STAT.
009200
009300     SELECT SGDFDBK
009400         ASSIGN TO FDBKSTR
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS FILE6-STAT.
009700
009800     SELECT WHTLTRN
009900         ASSIGN TO WHTLTRN
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS FILE7-STAT.
010200
010300     SELECT FDBKTRN
010400         ASSIGN TO FDBKTRN
010500         ORGANIZATION IS SEQUENTIAL
010600         FILE STATUS IS FILE8-STAT.
010700
010800     SELECT SGDSRTWK
010900         ASSIGN TO SGDSRTWK.
011000
011100/*****************************************************************
011200*                                                                *
011300*    DATA DIVISION                                               *
011400*                                                                *
011500******************************************************************
011600 DATA DIVISION.
011700
011800 FILE SECTION.
011900
012000 FD  SGDSNAP
012100     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
012200         DEPENDING ON SNAP-RECLENG.
012300     COPY SGDSNAP.
012400
012500 FD  SGDEVT
012600     RECORD CONTAINS 419 CHARACTERS.
012700     COPY SGDEVT.
012800
012900 FD  SGDEVS
013000     RECORD CONTAINS 419 CHARACTERS.
013100     COPY SGDEVT REPLACING ==SGD-EVENT-RECORD== BY
013200                           ==SGD-SCORED-RECORD== ==EVT-== BY
013300                           ==OUT-==.
013400
013500 FD  SGDPROF
013600     RECORD CONTAINS 911 CHARACTERS.
013700     COPY SGDPROF.
013800
013900 FD  SGDWHTL
014000     RECORD CONTAINS 139 CHARACTERS.
014100     COPY SGDWHTL.
014200
014300 FD  SGDFDBK
014400     RECORD CONTAINS 191 CHARACTERS.
014500     COPY SGDFDBK.
014600
014700* WHITELIST MAINTENANCE TRANSACTION - ACTION 'ADD' OR 'DEL'
014800* AGAINST ONE (SOURCE,DESTINATION) KEY, READ UNDER UPSI-1.
014900 FD  WHTLTRN
015000     RECORD CONTAINS 120 CHARACTERS.
015100 01  WHTM-TRANSACTION.
015200     05  WHTM-ACTION               PIC  X(03).
015300     05  WHTM-SOURCE               PIC  X(20).
015400     05  WHTM-DESTINATION          PIC  X(20).
015500     05  WHTM-REASON               PIC  X(60).
015600     05  FILLER                    PIC  X(17).
015700
015800* NEW ANALYST FEEDBACK TRANSACTION, READ UNDER UPSI-2 AND
015900* APPENDED TO FDBKSTR AS A NEW SGD-FEEDBACK-RECORD.
016000 FD  FDBKTRN
016100     RECORD CONTAINS 171 CHARACTERS.
016200 01  FDBT-TRANSACTION.
016300     05  FDBT-EVENT-ID             PIC  X(12).
016400     05  FDBT-SOURCE               PIC  X(20).
016500     05  FDBT-DESTINATION          PIC  X(20).
016600     05  FDBT-EVENT-TYPE           PIC  X(24).
016700     05  FDBT-VERDICT              PIC  X(16).
016800     05  FDBT-COMMENT              PIC  X(60).
016900     05  FDBT-CREATED-AT           PIC  X(19).
017000     05  FILLER                    PIC  X(20).
017100
017200 SD  SGDSRTWK.
017300     COPY SGDEVT REPLACING ==SGD-EVENT-RECORD== BY
017400                           ==SGD-SORT-RECORD== ==EVT-== BY
017500                           ==SRT-==.
017600
017700******************************************************************
017800*    WORKING-STORAGE SECTION                                     *
017900******************************************************************
018000 WORKING-STORAGE SECTION.
018100
018200 01  WS-FIELDS.
018300     05  FILLER                    PIC  X(11)  VALUE
018400                                        '**STORAGE**'.
018500     05  THIS-PGM                  PIC  X(08)  VALUE 'SGDSCORE'.
018600     05  FILE1-STAT                PIC  X(02)  VALUE SPACES.
018700     05  FILE2-STAT                PIC  X(02)  VALUE SPACES.
018800     05  FILE3-STAT                PIC  X(02)  VALUE SPACES.
018900     05  FILE4-STAT                PIC  X(02)  VALUE SPACES.
019000     05  FILE5-STAT                PIC  X(02)  VALUE SPACES.
019100     05  FILE6-STAT                PIC  X(02)  VALUE SPACES.
019200     05  FILE7-STAT                PIC  X(02)  VALUE SPACES.
019300     05  FILE8-STAT                PIC  X(02)  VALUE SPACES.
019400     05  WS-SNAP-SWITCH            PIC  X(01)  VALUE 'N'.
019500         88  END-OF-SNAPSHOTS                  VALUE 'Y'.
019600     05  WS-EVT-SWITCH             PIC  X(01)  VALUE 'N'.
019700         88  END-OF-EVENTS                     VALUE 'Y'.
019800     05  WS-FDBK-SWITCH            PIC  X(01)  VALUE 'N'.
019900         88  END-OF-FEEDBACK                   VALUE 'Y'.
020000     05  WS-TRAN-SWITCH            PIC  X(01)  VALUE 'N'.
020100         88  END-OF-TRANSACTIONS                VALUE 'Y'.
020200     05  WS-LIST-SWITCH            PIC  X(01)  VALUE 'N'.
020300         88  END-OF-WHITELIST                  VALUE 'Y'.
020400     05  WS-PROFILE-SWITCH         PIC  X(01)  VALUE 'N'.
020500         88  HAVE-A-PROFILE                    VALUE 'Y'.
020600     05  WS-EDGE-SWITCH            PIC  X(01)  VALUE 'N'.
020700         88  HAVE-CURRENT-EDGE                 VALUE 'Y'.
020800     05  WS-SAFE-SWITCH            PIC  X(01)  VALUE 'N'.
020900         88  EDGE-IS-WHITELISTED               VALUE 'Y'.
021000     05  WS-FOUND-SWITCH           PIC  X(01)  VALUE 'N'.
021100         88  KEY-WAS-FOUND                     VALUE 'Y'.
021200     05  WS-E-IX                   PIC S9(04)  BINARY.
021300     05  WS-FOUND-IX               PIC S9(04)  BINARY.
021400     05  WS-F-IX                   PIC S9(04)  BINARY.
021500     05  WS-MATCH-IX               PIC S9(04)  BINARY.
021600     05  WS-NEW-EDGE-COUNT         PIC S9(05)  BINARY VALUE ZERO.
021700     05  WS-REMOVED-EDGE-COUNT     PIC S9(05)  BINARY VALUE ZERO.
021800     05  WS-ERROR-SPIKE-COUNT      PIC S9(05)  BINARY VALUE ZERO.
021900 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
022000     05  FILLER                    PIC  X(19).
022100
022200* Z-SCORE AND ANOMALY-SCORE WORK AREA.
022300* RUN-LEVEL READ/SCORE TALLIES - 77-LEVEL THE WAY THE SHOP HAS
022400* ALWAYS CARRIED THESE OUTSIDE ANY 01 GROUP.
022500 77  WS-SNAPSHOTS-READ         PIC  9(05)  VALUE ZEROES.
022600 77  WS-EVENTS-SCORED          PIC  9(07)  VALUE ZEROES.
022700 77  WS-FEEDBACK-LOADED        PIC  9(05)  VALUE ZEROES.
022800
022900 01  WS-ANOMALY-FIELDS.
023000     05  WS-CUR-REQ-COUNT          PIC S9(07)V9(04) BINARY.
023100     05  WS-CUR-ERROR-RATE         PIC S9(01)V9(06).
023200     05  WS-CUR-P99-LAT            PIC S9(05)V9(04).
023300     05  WS-Z-ERROR                PIC S9(05)V99 BINARY.
023400     05  WS-Z-LATENCY              PIC S9(05)V99 BINARY.
023500     05  WS-Z-REQUEST              PIC S9(05)V99 BINARY.
023600     05  WS-Z-ERROR-POS            PIC S9(05)V99 BINARY.
023700     05  WS-Z-LATENCY-POS          PIC S9(05)V99 BINARY.
023800     05  WS-Z-REQUEST-ABS          PIC S9(05)V99 BINARY.
023900     05  WS-ANOMALY-SCORE          PIC S9(05)V99 BINARY.
024000 01  WS-ANOMALY-ALPHA REDEFINES WS-ANOMALY-FIELDS.
024100     05  FILLER                    PIC  X(34).
024200
024300* PATTERN RECOGNITION AND FINAL-SCORE WORK AREA.
024400 01  WS-SCORE-FIELDS.
024500     05  WS-PATTERN-CONFIDENCE     PIC S9(01)V99 BINARY.
024600     05  WS-MATCHED-VERDICT        PIC  X(16)   VALUE SPACES.
024700     05  WS-FINAL-SCORE            PIC S9(03)   BINARY.
024800     05  WS-FP-COUNT               PIC S9(05)   BINARY VALUE ZERO.
024900     05  WS-TOTAL-COUNT            PIC S9(05)   BINARY VALUE ZERO.
025000     05  WS-FP-SHARE               PIC  9(01)V99.
025100     05  WS-FP-SHARE-EDIT          PIC  Z9.99.
025200
025300* WHITELIST/FEEDBACK MAINTENANCE WORK AREA.
025400 01  WS-MAINT-FIELDS.
025500     05  WS-WHTL-ADDED             PIC  9(05)  VALUE ZEROES.
025600     05  WS-WHTL-REMOVED           PIC  9(05)  VALUE ZEROES.
025700     05  WS-WHTL-SKIPPED           PIC  9(05)  VALUE ZEROES.
025800     05  WS-WHTL-LISTED            PIC  9(05)  VALUE ZEROES.
025900     05  WS-FDBK-APPENDED          PIC  9(05)  VALUE ZEROES.
026000
026100* UP TO 500 FEEDBACK RECORDS HELD IN WORKING STORAGE FOR THE
026200* SCORING PASS (LATEST-FIRST LOOKUP BY LINEAR SCAN - THE STORE
026300* IS APPEND ORDER SO THE LAST MATCH FOUND IS THE LATEST ONE).
026400 01  WS-FEEDBACK-TABLE.
026500     05  WK-FDBK-ENTRY OCCURS 500 TIMES INDEXED BY WK-FDBK-IX.
026600         10  WK-FDBK-SOURCE        PIC  X(20).
026700         10  WK-FDBK-DESTINATION   PIC  X(20).
026800         10  WK-FDBK-EVENT-TYPE    PIC  X(24).
026900         10  WK-FDBK-VERDICT       PIC  X(16).
027000         10  WK-FDBK-CREATED-AT    PIC  X(19).
027100 01  WS-FEEDBACK-ALPHA-VIEW REDEFINES WS-FEEDBACK-TABLE.
027200     05  FILLER PIC X(99) OCCURS 500 TIMES.
027300
027400* THE MOST RECENTLY READ (HIGHEST-KEY) SNAPSHOT - THIS RUN'S
027500* "CURRENT" TOPOLOGY - SO THE LIVE REQUEST-COUNT/ERROR-RATE/
027600* P99-LATENCY TRIO IS ON HAND FOR THE Z-SCORE CALCULATION NO
027700* MATTER WHICH METRIC TRIGGERED THE EVENT BEING SCORED.
027800     COPY SGDSNAP REPLACING ==SGD-SNAPSHOT-RECORD== BY
027900                            ==WS-LATEST-SNAPSHOT== ==SNAP-== BY
028000                            ==LATE-==.
028100
028200/*****************************************************************
028300*                                                                *
028400*    PROCEDURE DIVISION                                          *
028500*                                                                *
028600******************************************************************
028700 PROCEDURE DIVISION.
028800
028900 A00-MAINLINE-ROUTINE.
029000
029100     PERFORM B10-INITIALIZATION THRU B15-EXIT.
029200
029300     IF  WHITELIST-MAINT-MODE
029400         PERFORM G00-WHITELIST-MAINTENANCE THRU G09-EXIT
029500     ELSE
029600         IF  FEEDBACK-APPEND-MODE
029700             PERFORM H00-FEEDBACK-APPEND THRU H09-EXIT
029800         ELSE
029900             PERFORM C00-LOAD-LATEST-SNAPSHOT THRU C09-EXIT
030000             PERFORM C20-LOAD-FEEDBACK-TABLE THRU C29-EXIT
030100             PERFORM C40-COUNT-EVENT-TYPES THRU C49-EXIT
030200             PERFORM D00-SCORE-ALL-EVENTS THRU D09-EXIT
030300             PERFORM E00-SORT-EVENTS-BY-SCORE THRU E09-EXIT
030400             PERFORM F00-FALSE-POSITIVE-SUMMARY THRU F09-EXIT
030500         END-IF
030600     END-IF.
030700
030800     PERFORM B20-TERMINATION THRU B25-EXIT.
030900
031000     DISPLAY 'SGDSCORE - EVENTS SCORED:    ' WS-EVENTS-SCORED
031100                               UPON PRINTER.
031200     GOBACK.
031300
031400/*****************************************************************
031500*    PROGRAM INITIALIZATION ROUTINE                              *
031600******************************************************************
031700 B10-INITIALIZATION.
031800
031900     OPEN INPUT  SGDSNAP.
032000     IF  FILE1-STAT NOT = '00'
032100         DISPLAY 'SGDSCORE - OPEN FILE ERROR - SGDSNAP'
032200         DISPLAY 'FILE STATUS IS ' FILE1-STAT
032300         GOBACK
032400     END-IF.
032500
032600     OPEN INPUT  SGDPROF.
032700     IF  FILE4-STAT NOT = '00'
032800         DISPLAY 'SGDSCORE - OPEN FILE ERROR - SGDPROF'
032900         DISPLAY 'FILE STATUS IS ' FILE4-STAT
033000         GOBACK
033100     END-IF.
033200
033300     OPEN I-O    SGDWHTL.
033400     IF  FILE5-STAT NOT = '00'
033500         DISPLAY 'SGDSCORE - OPEN FILE ERROR - SGDWHTL'
033600         DISPLAY 'FILE STATUS IS ' FILE5-STAT
033700         GOBACK
033800     END-IF.
033900
034000 B15-EXIT.
034100     EXIT.
034200
034300/*****************************************************************
034400*    PROGRAM TERMINATION ROUTINE                                 *
034500******************************************************************
034600 B20-TERMINATION.
034700
034800     CLOSE SGDSNAP.
034900     CLOSE SGDPROF.
035000     CLOSE SGDWHTL.
035100
035200 B25-EXIT.
035300     EXIT.
035400
035500/*****************************************************************
035600*    READ SGDSNAP FORWARD (ASCENDING KEY) TO END OF FILE - THE   *
035700*    LAST RECORD READ IS THE MOST RECENT TOPOLOGY SNAPSHOT.      *
035800******************************************************************
035900 C00-LOAD-LATEST-SNAPSHOT.
036000
036100     PERFORM C10-READ-ONE-SNAPSHOT THRU C19-EXIT
036200         UNTIL END-OF-SNAPSHOTS.
036300
036400 C09-EXIT.
036500     EXIT.
036600
036700 C10-READ-ONE-SNAPSHOT.
036800
036900     READ SGDSNAP NEXT RECORD
037000         AT NOT END
037100             ADD  1                TO WS-SNAPSHOTS-READ
037200             MOVE SGD-SNAPSHOT-RECORD TO WS-LATEST-SNAPSHOT
037300         AT END
037400             SET END-OF-SNAPSHOTS  TO TRUE
037500     END-READ.
037600
037700 C19-EXIT.
037800     EXIT.
037900
038000/*****************************************************************
038100*    LOAD THE ENTIRE FEEDBACK STORE INTO WORKING STORAGE FOR     *
038200*    THE LATEST-FIRST LOOKUP DONE DURING SCORING.                *
038300******************************************************************
038400 C20-LOAD-FEEDBACK-TABLE.
038500
038600     OPEN INPUT  SGDFDBK.
038700     IF  FILE6-STAT NOT = '00'
038800         DISPLAY 'SGDSCORE - OPEN FILE ERROR - SGDFDBK'
038900         DISPLAY 'FILE STATUS IS ' FILE6-STAT
039000         GO TO C29-EXIT
039100     END-IF.
039200
039300     PERFORM C30-READ-ONE-FEEDBACK THRU C39-EXIT
039400         UNTIL END-OF-FEEDBACK.
039500
039600     CLOSE SGDFDBK.
039700
039800 C29-EXIT.
039900     EXIT.
040000
040100 C30-READ-ONE-FEEDBACK.
040200
040300     READ SGDFDBK
040400         AT END
040500             SET END-OF-FEEDBACK   TO TRUE
040600             GO TO C39-EXIT
040700     END-READ.
040800
040900     ADD  1                        TO WS-TOTAL-COUNT.
041000     IF  FDBK-FALSE-POSITIVE
041100         ADD  1                    TO WS-FP-COUNT
041200     END-IF.
041300
041400     IF  WS-FEEDBACK-LOADED >= 500
041500         DISPLAY 'SGDSCORE - FEEDBACK TABLE FULL, RECORD SKIPPED'
041600                                   UPON PRINTER
041700         GO TO C39-EXIT
041800     END-IF.
041900
042000     ADD  1                        TO WS-FEEDBACK-LOADED.
042100     MOVE FDBK-SOURCE              TO
042200                 WK-FDBK-SOURCE(WS-FEEDBACK-LOADED).
042300     MOVE FDBK-DESTINATION         TO
042400                 WK-FDBK-DESTINATION(WS-FEEDBACK-LOADED).
042500     MOVE FDBK-EVENT-TYPE          TO
042600                 WK-FDBK-EVENT-TYPE(WS-FEEDBACK-LOADED).
042700     MOVE FDBK-VERDICT             TO
042800                 WK-FDBK-VERDICT(WS-FEEDBACK-LOADED).
042900     MOVE FDBK-CREATED-AT          TO
043000                 WK-FDBK-CREATED-AT(WS-FEEDBACK-LOADED).
043100
043200 C39-EXIT.
043300     EXIT.
043400
043500/*****************************************************************
043600*    FIRST PASS OVER SGDEVT - TALLY HOW MANY NEW_EDGE,           *
043700*    REMOVED_EDGE AND ERROR_SPIKE EVENTS ARE IN THIS BATCH SO    *
043800*    THE PATTERN RECOGNIZER HAS BATCH-WIDE COUNTS BEFORE         *
043900*    ANY EVENT IS SCORED.                                        *
044000******************************************************************
044100 C40-COUNT-EVENT-TYPES.
044200
044300     OPEN INPUT  SGDEVT.
044400     IF  FILE2-STAT NOT = '00'
044500         DISPLAY 'SGDSCORE - OPEN FILE ERROR - SGDEVT'
044600         DISPLAY 'FILE STATUS IS ' FILE2-STAT
044700         GOBACK
044800     END-IF.
044900
045000     SET WS-EVT-SWITCH             TO 'N'.
045100     PERFORM C50-COUNT-ONE-EVENT THRU C59-EXIT
045200         UNTIL END-OF-EVENTS.
045300
045400     CLOSE SGDEVT.
045500
045600 C49-EXIT.
045700     EXIT.
045800
045900 C50-COUNT-ONE-EVENT.
046000
046100     READ SGDEVT
046200         AT END
046300             SET END-OF-EVENTS     TO TRUE
046400             GO TO C59-EXIT
046500     END-READ.
046600
046700     EVALUATE TRUE
046800         WHEN EVT-IS-NEW-EDGE
046900             ADD  1                TO WS-NEW-EDGE-COUNT
047000         WHEN EVT-IS-REMOVED-EDGE
047100             ADD  1                TO WS-REMOVED-EDGE-COUNT
047200         WHEN EVT-IS-ERROR-SPIKE
047300             ADD  1                TO WS-ERROR-SPIKE-COUNT
047400         WHEN OTHER
047500             CONTINUE
047600     END-EVALUATE.
047700
047800 C59-EXIT.
047900     EXIT.
048000
048100/*****************************************************************
048200*    SECOND PASS OVER SGDEVT - SCORE EACH EVENT AND REWRITE IT   *
048300*    IN PLACE (SAME READ-REWRITE SHAPE AS THE BASELINE UPDATE    *
048400*    IN SGDPROF).                                                *
048500******************************************************************
048600 D00-SCORE-ALL-EVENTS.
048700
048800     OPEN I-O    SGDEVT.
048900     IF  FILE2-STAT NOT = '00'
049000         DISPLAY 'SGDSCORE - OPEN FILE ERROR - SGDEVT'
049100         DISPLAY 'FILE STATUS IS ' FILE2-STAT
049200         GOBACK
049300     END-IF.
049400
049500     SET WS-EVT-SWITCH             TO 'N'.
049600     PERFORM D10-SCORE-ONE-EVENT THRU D19-EXIT
049700         UNTIL END-OF-EVENTS.
049800
049900     CLOSE SGDEVT.
050000
050100 D09-EXIT.
050200     EXIT.
050300
050400 D10-SCORE-ONE-EVENT.
050500
050600     READ SGDEVT NEXT RECORD
050700         AT END
050800             SET END-OF-EVENTS     TO TRUE
050900             GO TO D19-EXIT
051000     END-READ.
051100
051200     PERFORM D20-ANOMALY-SCORE THRU D29-EXIT.
051300     PERFORM D40-PATTERN-MATCH THRU D49-EXIT.
051400     PERFORM D60-HISTORY-MODIFIER THRU D69-EXIT.
051500     PERFORM D70-FEEDBACK-MODIFIER THRU D79-EXIT.
051600     PERFORM D80-COMPUTE-FINAL-SCORE THRU D89-EXIT.
051700
051800     REWRITE SGD-EVENT-RECORD.
051900     IF  FILE2-STAT NOT = '00'
052000         DISPLAY 'SGDSCORE - REWRITE ERROR - SGDEVT'
052100         DISPLAY 'FILE STATUS IS ' FILE2-STAT
052200     END-IF.
052300
052400     ADD  1                        TO WS-EVENTS-SCORED.
052500
052600 D19-EXIT.
052700     EXIT.
052800
052900*----------------------------------------------------------------
053000*    ANOMALY DETECTION AGAINST THE EDGE'S BASELINE PROFILE       *
053100*----------------------------------------------------------------
053200 D20-ANOMALY-SCORE.
053300
053400     SET WS-PROFILE-SWITCH         TO 'N'.
053500     SET WS-EDGE-SWITCH            TO 'N'.
053600
053700     MOVE EVT-SOURCE               TO PRF-SOURCE.
053800     MOVE EVT-DESTINATION          TO PRF-DESTINATION.
053900     READ SGDPROF
054000         INVALID KEY
054100             SET WS-PROFILE-SWITCH TO 'N'
054200         NOT INVALID KEY
054300             SET HAVE-A-PROFILE    TO TRUE
054400     END-READ.
054500
054600     PERFORM D22-FIND-CURRENT-EDGE THRU D23-EXIT.
054700
054800     EVALUATE TRUE
054900         WHEN NOT HAVE-A-PROFILE
055000             MOVE 'no_baseline'    TO EVT-ANOMALY-LABEL
055100             MOVE 0                TO EVT-ANOMALY-MODIFIER
055200         WHEN PRF-SAMPLE-COUNT < 3
055300             MOVE 'insufficient_data' TO EVT-ANOMALY-LABEL
055400             MOVE 0                TO EVT-ANOMALY-MODIFIER
055500         WHEN NOT HAVE-CURRENT-EDGE
055600             MOVE 'no_baseline'    TO EVT-ANOMALY-LABEL
055700             MOVE 0                TO EVT-ANOMALY-MODIFIER
055800         WHEN OTHER
055900             PERFORM D24-COMPUTE-Z-SCORES THRU D25-EXIT
056000             PERFORM D26-COMBINE-Z-SCORES THRU D27-EXIT
056100             EVALUATE TRUE
056200                 WHEN WS-ANOMALY-SCORE >= 3.0
056300                     MOVE 'anomaly' TO EVT-ANOMALY-LABEL
056400                     MOVE 20       TO EVT-ANOMALY-MODIFIER
056500                 WHEN WS-ANOMALY-SCORE >= 2.0
056600                     MOVE 'suspicious' TO EVT-ANOMALY-LABEL
056700                     MOVE 10       TO EVT-ANOMALY-MODIFIER
056800                 WHEN OTHER
056900                     MOVE 'normal' TO EVT-ANOMALY-LABEL
057000                     MOVE -20      TO EVT-ANOMALY-MODIFIER
057100             END-EVALUATE
057200     END-EVALUATE.
057300
057400 D29-EXIT.
057500     EXIT.
057600
057700* LOOK UP THIS EVENT'S EDGE IN THE LATEST SNAPSHOT'S EDGE TABLE
057800* SO THE LIVE REQUEST-COUNT/ERROR-RATE/P99 TRIO IS ON HAND.
057900 D22-FIND-CURRENT-EDGE.
058000
058100     SET WS-FOUND-SWITCH           TO 'N'.
058200     SET WS-FOUND-IX               TO ZERO.
058300     IF  LATE-EDGE-COUNT OF WS-LATEST-SNAPSHOT = ZERO
058400         GO TO D23-EXIT
058500     END-IF.
058600
058700     PERFORM D22B-SEARCH-ONE-EDGE THRU D22C-EXIT
058800         VARYING WS-E-IX FROM 1 BY 1
058900             UNTIL WS-E-IX > LATE-EDGE-COUNT OF WS-LATEST-SNAPSHOT
059000                 OR KEY-WAS-FOUND.
059100
059200     IF  KEY-WAS-FOUND
059300         SET HAVE-CURRENT-EDGE     TO TRUE
059400         SET WS-E-IX               DOWN BY 1
059500         MOVE LATE-EDGE-REQ-COUNT(WS-E-IX) TO WS-CUR-REQ-COUNT
059600         MOVE LATE-EDGE-P99-LAT(WS-E-IX)   TO WS-CUR-P99-LAT
059700         IF  LATE-EDGE-REQ-COUNT(WS-E-IX) > ZERO
059800             COMPUTE WS-CUR-ERROR-RATE ROUNDED =
059900                 LATE-EDGE-ERR-COUNT(WS-E-IX) /
060000                 LATE-EDGE-REQ-COUNT(WS-E-IX)
060100         ELSE
060200             MOVE ZERO             TO WS-CUR-ERROR-RATE
060300         END-IF
060400     END-IF.
060500
060600 D23-EXIT.
060700     EXIT.
060800
060900 D22B-SEARCH-ONE-EDGE.
061000
061100     IF  LATE-EDGE-SOURCE(WS-E-IX) = EVT-SOURCE
061200     AND LATE-EDGE-DESTINATION(WS-E-IX) = EVT-DESTINATION
061300         SET KEY-WAS-FOUND         TO TRUE
061400     END-IF.
061500
061600 D22C-EXIT.
061700     EXIT.
061800
061900* Z = (CURRENT - MEAN) / STD PER METRIC, 0 WHEN STD <= 0.
062000 D24-COMPUTE-Z-SCORES.
062100
062200     MOVE ZERO                     TO WS-Z-ERROR WS-Z-LATENCY
062300                                       WS-Z-REQUEST.
062400
062500     IF  PRF-ERR-STD > ZERO
062600         COMPUTE WS-Z-ERROR ROUNDED =
062700             (WS-CUR-ERROR-RATE - PRF-ERR-MEAN) / PRF-ERR-STD
062800     END-IF.
062900
063000     IF  PRF-LAT-STD > ZERO
063100         COMPUTE WS-Z-LATENCY ROUNDED =
063200             (WS-CUR-P99-LAT - PRF-LAT-MEAN) / PRF-LAT-STD
063300     END-IF.
063400
063500     IF  PRF-REQ-STD > ZERO
063600         COMPUTE WS-Z-REQUEST ROUNDED =
063700             (WS-CUR-REQ-COUNT - PRF-REQ-MEAN) / PRF-REQ-STD
063800     END-IF.
063900
064000 D25-EXIT.
064100     EXIT.
064200
064300* ANOMALY SCORE = 2.0*MAX(0,Z-ERROR) + 1.5*MAX(0,Z-LATENCY) +
064400* 1.0*ABS(Z-REQUEST).  NO INTRINSIC FUNCTIONS - CLAMP BY HAND.
064500 D26-COMBINE-Z-SCORES.
064600
064700     MOVE ZERO                     TO WS-Z-ERROR-POS
064800                                       WS-Z-LATENCY-POS
064900                                       WS-Z-REQUEST-ABS.
065000
065100     IF  WS-Z-ERROR > ZERO
065200         MOVE WS-Z-ERROR           TO WS-Z-ERROR-POS
065300     END-IF.
065400     IF  WS-Z-LATENCY > ZERO
065500         MOVE WS-Z-LATENCY         TO WS-Z-LATENCY-POS
065600     END-IF.
065700     IF  WS-Z-REQUEST < ZERO
065800         COMPUTE WS-Z-REQUEST-ABS = WS-Z-REQUEST * -1
065900     ELSE
066000         MOVE WS-Z-REQUEST         TO WS-Z-REQUEST-ABS
066100     END-IF.
066200
066300     COMPUTE WS-ANOMALY-SCORE ROUNDED =
066400         (2.0 * WS-Z-ERROR-POS) + (1.5 * WS-Z-LATENCY-POS) +
066500         (1.0 * WS-Z-REQUEST-ABS).
066600
066700 D27-EXIT.
066800     EXIT.
066900
067000*----------------------------------------------------------------
067100*    PATTERN RECOGNITION, CHECKED IN PRIORITY ORDER - THE        *
067200*    FIRST PATTERN WITH CONFIDENCE >= 0.3 WINS.                  *
067300*----------------------------------------------------------------
067400 D40-PATTERN-MATCH.
067500
067600     MOVE 'unknown'                TO EVT-PATTERN-LABEL.
067700     MOVE 0                        TO EVT-PATTERN-MODIFIER.
067800     MOVE ZERO                     TO WS-PATTERN-CONFIDENCE.
067900
068000     IF  WS-REMOVED-EDGE-COUNT >= 2
068100     AND EVT-IS-REMOVED-EDGE
068200         COMPUTE WS-PATTERN-CONFIDENCE ROUNDED =
068300             WS-REMOVED-EDGE-COUNT / 5
068400         IF  WS-PATTERN-CONFIDENCE > 1
068500             MOVE 1                TO WS-PATTERN-CONFIDENCE
068600         END-IF
068700         IF  WS-PATTERN-CONFIDENCE >= 0.3
068800             MOVE 'rollback'       TO EVT-PATTERN-LABEL
068900             MOVE -40              TO EVT-PATTERN-MODIFIER
069000             GO TO D49-EXIT
069100         END-IF
069200     END-IF.
069300
069400     IF  WS-NEW-EDGE-COUNT >= 3
069500     AND EVT-IS-NEW-EDGE
069600         COMPUTE WS-PATTERN-CONFIDENCE ROUNDED =
069700             WS-NEW-EDGE-COUNT / 10
069800         IF  WS-PATTERN-CONFIDENCE > 1
069900             MOVE 1                TO WS-PATTERN-CONFIDENCE
070000         END-IF
070100         IF  WS-PATTERN-CONFIDENCE >= 0.3
070200             MOVE 'deployment'     TO EVT-PATTERN-LABEL
070300             MOVE -30              TO EVT-PATTERN-MODIFIER
070400             GO TO D49-EXIT
070500         END-IF
070600     END-IF.
070700
070800     IF  EVT-IS-ERROR-SPIKE
070900     AND WS-ERROR-SPIKE-COUNT >= 2
071000         COMPUTE WS-PATTERN-CONFIDENCE ROUNDED =
071100             WS-ERROR-SPIKE-COUNT / 5
071200         IF  WS-PATTERN-CONFIDENCE > 1
071300             MOVE 1                TO WS-PATTERN-CONFIDENCE
071400         END-IF
071500         IF  WS-PATTERN-CONFIDENCE >= 0.3
071600             MOVE 'error_cascade'  TO EVT-PATTERN-LABEL
071700             MOVE 10               TO EVT-PATTERN-MODIFIER
071800             GO TO D49-EXIT
071900         END-IF
072000     END-IF.
072100
072200     IF  EVT-IS-NEW-EDGE
072300     AND EVT-CURRENT-VALUE > ZERO
072400     AND EVT-CURRENT-VALUE < 10
072500         MOVE 'canary'             TO EVT-PATTERN-LABEL
072600         MOVE -20                  TO EVT-PATTERN-MODIFIER
072700         GO TO D49-EXIT
072800     END-IF.
072900
073000 D49-EXIT.
073100     EXIT.
073200
073300*----------------------------------------------------------------
073400*    HISTORY MODIFIER: WAS THIS EDGE PREVIOUSLY MARKED ON THE    *
073500*    SAFE ON THE WHITELIST?                                      *
073600*----------------------------------------------------------------
073700 D60-HISTORY-MODIFIER.
073800
073900     SET WS-SAFE-SWITCH            TO 'N'.
074000     MOVE EVT-SOURCE               TO WHTL-SOURCE.
074100     MOVE EVT-DESTINATION          TO WHTL-DESTINATION.
074200     READ SGDWHTL
074300         INVALID KEY
074400             SET WS-SAFE-SWITCH    TO 'N'
074500         NOT INVALID KEY
074600             SET EDGE-IS-WHITELISTED TO TRUE
074700     END-READ.
074800
074900     IF  EDGE-IS-WHITELISTED
075000         MOVE -40                  TO EVT-HISTORY-MODIFIER
075100     ELSE
075200         MOVE 0                    TO EVT-HISTORY-MODIFIER
075300     END-IF.
075400
075500 D69-EXIT.
075600     EXIT.
075700
075800*----------------------------------------------------------------
075900*    FEEDBACK MODIFIER: LATEST ANALYST VERDICT FOR (EDGE, TYPE). *
076000*----------------------------------------------------------------
076100 D70-FEEDBACK-MODIFIER.
076200
076300     SET WS-FOUND-SWITCH           TO 'N'.
076400     MOVE SPACES                   TO WS-MATCHED-VERDICT.
076500
076600     PERFORM D72-SCAN-ONE-FEEDBACK THRU D73-EXIT
076700         VARYING WS-F-IX FROM 1 BY 1
076800             UNTIL WS-F-IX > WS-FEEDBACK-LOADED.
076900
077000     EVALUATE TRUE
077100         WHEN WS-MATCHED-VERDICT = 'false_positive'
077200             MOVE -40              TO EVT-FEEDBACK-MODIFIER
077300         WHEN WS-MATCHED-VERDICT = 'expected'
077400             MOVE -30              TO EVT-FEEDBACK-MODIFIER
077500         WHEN OTHER
077600             MOVE 0                TO EVT-FEEDBACK-MODIFIER
077700     END-EVALUATE.
077800
077900 D79-EXIT.
078000     EXIT.
078100
078200* THE TABLE IS LOADED IN APPEND ORDER, SO SCANNING IT TO THE
078300* END AND KEEPING THE LAST MATCH LEAVES THE LATEST VERDICT.
078400 D72-SCAN-ONE-FEEDBACK.
078500
078600     IF  WK-FDBK-SOURCE(WS-F-IX) = EVT-SOURCE
078700     AND WK-FDBK-DESTINATION(WS-F-IX) = EVT-DESTINATION
078800     AND WK-FDBK-EVENT-TYPE(WS-F-IX) = EVT-TYPE
078900         MOVE WK-FDBK-VERDICT(WS-F-IX) TO WS-MATCHED-VERDICT
079000     END-IF.
079100
079200 D73-EXIT.
079300     EXIT.
079400
079500*----------------------------------------------------------------
079600*    FINAL SCORING.  EVT-RISK-SCORE ALREADY HOLDS SGDDRIFT'S     *
079700*    BASE(EVENT TYPE) + RULE-ENGINE BOOSTS - REFINE IT           *
079800*    RATHER THAN RE-DERIVING THE BASE-SCORE TABLE A SECOND TIME. *
079900*----------------------------------------------------------------
080000 D80-COMPUTE-FINAL-SCORE.
080100
080200     COMPUTE WS-FINAL-SCORE = EVT-RISK-SCORE +
080300         EVT-ANOMALY-MODIFIER + EVT-PATTERN-MODIFIER +
080400         EVT-HISTORY-MODIFIER.
080500
080600     IF  WS-FINAL-SCORE > 100
080700         MOVE 100                  TO WS-FINAL-SCORE
080800     END-IF.
080900     IF  WS-FINAL-SCORE < 0
081000         MOVE 0                    TO WS-FINAL-SCORE
081100     END-IF.
081200
081300     MOVE WS-FINAL-SCORE           TO EVT-RISK-SCORE.
081400
081500     EVALUATE TRUE
081600         WHEN WS-FINAL-SCORE >= 80
081700             MOVE 'critical'       TO EVT-SEVERITY
081800         WHEN WS-FINAL-SCORE >= 60
081900             MOVE 'high'           TO EVT-SEVERITY
082000         WHEN WS-FINAL-SCORE >= 40
082100             MOVE 'medium'         TO EVT-SEVERITY
082200         WHEN OTHER
082300             MOVE 'low'            TO EVT-SEVERITY
082400     END-EVALUATE.
082500
082600 D89-EXIT.
082700     EXIT.
082800
082900/*****************************************************************
083000*    SORT THE SCORED EVENTS DESCENDING BY FINAL RISK SCORE INTO  *
083100*    SGDEVS, THE FILE SGDCARD/SGDRPT/SGDPOLCY CONSUME.           *
083200******************************************************************
083300 E00-SORT-EVENTS-BY-SCORE.
083400
083500     SORT SGDSRTWK
083600         ON DESCENDING KEY SRT-RISK-SCORE
083700         USING SGDEVT
083800         GIVING SGDEVS.
083900
084000 E09-EXIT.
084100     EXIT.
084200
084300/*****************************************************************
084400*    FALSE-POSITIVE SHARE ACROSS ALL FEEDBACK LOADED             *
084500*    THIS RUN (FP-COUNT/TOTAL-COUNT, 0 WHEN NO RECORDS).         *
084600******************************************************************
084700 F00-FALSE-POSITIVE-SUMMARY.
084800
084900     MOVE ZERO                     TO WS-FP-SHARE.
085000     IF  WS-TOTAL-COUNT > ZERO
085100         COMPUTE WS-FP-SHARE ROUNDED =
085200             WS-FP-COUNT / WS-TOTAL-COUNT
085300     END-IF.
085400     MOVE WS-FP-SHARE               TO WS-FP-SHARE-EDIT.
085500
085600     DISPLAY 'SGDSCORE - FEEDBACK RECORDS:  ' WS-TOTAL-COUNT
085700                               UPON PRINTER.
085800     DISPLAY 'SGDSCORE - FALSE POSITIVE SHARE: ' WS-FP-SHARE-EDIT
085900                               UPON PRINTER.
086000
086100 F09-EXIT.
086200     EXIT.
086300
086400/*****************************************************************
086500*    UPSI-1 RUN-MODE - WHITELIST MAINTENANCE (ADD IS             *
086600*    IDEMPOTENT ON DUPLICATE KEY, REMOVE, THEN LIST).            *
086700******************************************************************
086800 G00-WHITELIST-MAINTENANCE.
086900
087000     OPEN INPUT  WHTLTRN.
087100     IF  FILE7-STAT NOT = '00'
087200         DISPLAY 'SGDSCORE - OPEN FILE ERROR - WHTLTRN'
087300         DISPLAY 'FILE STATUS IS ' FILE7-STAT
087400         GO TO G09-EXIT
087500     END-IF.
087600
087700     SET WS-TRAN-SWITCH            TO 'N'.
087800     PERFORM G10-READ-ONE-TRANSACTION THRU G19-EXIT
087900         UNTIL END-OF-TRANSACTIONS.
088000
088100     CLOSE WHTLTRN.
088200
088300     PERFORM G40-LIST-WHITELIST THRU G49-EXIT.
088400
088500     DISPLAY 'SGDSCORE - WHITELIST ADDED:   ' WS-WHTL-ADDED
088600                               UPON PRINTER.
088700     DISPLAY 'SGDSCORE - WHITELIST REMOVED: ' WS-WHTL-REMOVED
088800                               UPON PRINTER.
088900     DISPLAY 'SGDSCORE - WHITELIST SKIPPED: ' WS-WHTL-SKIPPED
089000                               UPON PRINTER.
089100
089200 G09-EXIT.
089300     EXIT.
089400
089500 G10-READ-ONE-TRANSACTION.
089600
089700     READ WHTLTRN
089800         AT END
089900             SET END-OF-TRANSACTIONS TO TRUE
090000             GO TO G19-EXIT
090100     END-READ.
090200
090300     EVALUATE WHTM-ACTION
090400         WHEN 'ADD'
090500             PERFORM G20-APPLY-ADD THRU G29-EXIT
090600         WHEN 'DEL'
090700             PERFORM G30-APPLY-DEL THRU G39-EXIT
090800         WHEN OTHER
090900             DISPLAY 'SGDSCORE - UNKNOWN WHTLTRN ACTION '
091000                                   WHTM-ACTION UPON PRINTER
091100     END-EVALUATE.
091200
091300 G19-EXIT.
091400     EXIT.
091500
091600* ADD IS IDEMPOTENT ON A DUPLICATE KEY - CHECK FIRST, WRITE
091700* ONLY WHEN THE KEY IS NOT ALREADY ON THE STORE.
091800 G20-APPLY-ADD.
091900
092000     MOVE WHTM-SOURCE              TO WHTL-SOURCE.
092100     MOVE WHTM-DESTINATION         TO WHTL-DESTINATION.
092200     READ SGDWHTL
092300         INVALID KEY
092400             MOVE WHTM-REASON      TO WHTL-REASON
092500             MOVE SPACES           TO WHTL-CREATED-AT
092600             WRITE SGD-WHITELIST-RECORD
092700             ADD  1                TO WS-WHTL-ADDED
092800         NOT INVALID KEY
092900             ADD  1                TO WS-WHTL-SKIPPED
093000     END-READ.
093100
093200 G29-EXIT.
093300     EXIT.
093400
093500 G30-APPLY-DEL.
093600
093700     MOVE WHTM-SOURCE              TO WHTL-SOURCE.
093800     MOVE WHTM-DESTINATION         TO WHTL-DESTINATION.
093900     DELETE SGDWHTL
094000         INVALID KEY
094100             ADD  1                TO WS-WHTL-SKIPPED
094200         NOT INVALID KEY
094300             ADD  1                TO WS-WHTL-REMOVED
094400     END-DELETE.
094500
094600 G39-EXIT.
094700     EXIT.
094800
094900* LIST EVERY REMAINING WHITELIST ENTRY TO THE PRINTER.
095000 G40-LIST-WHITELIST.
095100
095200     CLOSE SGDWHTL.
095300     OPEN INPUT  SGDWHTL.
095400     SET WS-LIST-SWITCH            TO 'N'.
095500
095600     PERFORM G42-LIST-ONE-ENTRY THRU G43-EXIT
095700         UNTIL END-OF-WHITELIST.
095800
095900     CLOSE SGDWHTL.
096000     OPEN I-O    SGDWHTL.
096100
096200 G49-EXIT.
096300     EXIT.
096400
096500 G42-LIST-ONE-ENTRY.
096600
096700     READ SGDWHTL NEXT RECORD
096800         AT END
096900             SET END-OF-WHITELIST  TO TRUE
097000             GO TO G43-EXIT
097100     END-READ.
097200
097300     ADD  1                        TO WS-WHTL-LISTED.
097400     DISPLAY 'WHITELIST: ' WHTL-SOURCE ' -> ' WHTL-DESTINATION
097500                               ' ' WHTL-REASON UPON PRINTER.
097600
097700 G43-EXIT.
097800     EXIT.
097900
098000/*****************************************************************
098100*    UPSI-2 RUN-MODE - FEEDBACK APPEND (APPEND RECORDS ONLY).    *
098200******************************************************************
098300 H00-FEEDBACK-APPEND.
098400
098500     OPEN INPUT  FDBKTRN.
098600     IF  FILE8-STAT NOT = '00'
098700         DISPLAY 'SGDSCORE - OPEN FILE ERROR - FDBKTRN'
098800         DISPLAY 'FILE STATUS IS ' FILE8-STAT
098900         GO TO H09-EXIT
099000     END-IF.
099100
099200     OPEN EXTEND SGDFDBK.
099300     IF  FILE6-STAT NOT = '00'
099400         DISPLAY 'SGDSCORE - OPEN FILE ERROR - SGDFDBK'
099500         DISPLAY 'FILE STATUS IS ' FILE6-STAT
099600         CLOSE FDBKTRN
099700         GO TO H09-EXIT
099800     END-IF.
099900
100000     SET WS-TRAN-SWITCH            TO 'N'.
100100     PERFORM H10-READ-ONE-FDBKTRN THRU H19-EXIT
100200         UNTIL END-OF-TRANSACTIONS.
100300
100400     CLOSE FDBKTRN.
100500     CLOSE SGDFDBK.
100600
100700     DISPLAY 'SGDSCORE - FEEDBACK APPENDED: ' WS-FDBK-APPENDED
100800                               UPON PRINTER.
100900
101000 H09-EXIT.
101100     EXIT.
101200
101300 H10-READ-ONE-FDBKTRN.
101400
101500     READ FDBKTRN
101600         AT END
101700             SET END-OF-TRANSACTIONS TO TRUE
101800             GO TO H19-EXIT
101900     END-READ.
102000
102100     MOVE FDBT-EVENT-ID            TO FDBK-EVENT-ID.
102200     MOVE FDBT-SOURCE              TO FDBK-SOURCE.
102300     MOVE FDBT-DESTINATION         TO FDBK-DESTINATION.
102400     MOVE FDBT-EVENT-TYPE          TO FDBK-EVENT-TYPE.
102500     MOVE FDBT-VERDICT             TO FDBK-VERDICT.
102600     MOVE FDBT-COMMENT             TO FDBK-COMMENT.
102700     MOVE FDBT-CREATED-AT          TO FDBK-CREATED-AT.
102800     WRITE SGD-FEEDBACK-RECORD.
102900     ADD  1                        TO WS-FDBK-APPENDED.
103000
103100 H19-EXIT.
103200     EXIT.
