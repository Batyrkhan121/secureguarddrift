000100******************************************************************
000200*    SGDFDBK  -  ANALYST FEEDBACK RECORD, APPEND ONLY            *
000300*    RETRIEVAL IS LATEST-FIRST PER (EDGE, EVENT TYPE).           *
000400*    USED BY:  SGDSCORE (APPEND/FETCH)                           *
000500******************************************************************
000600* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000700******************************************************************
000800 01  SGD-FEEDBACK-RECORD.
000900     05  FDBK-EVENT-ID             PIC  X(12).
001000     05  FDBK-SOURCE               PIC  X(20).
001100     05  FDBK-DESTINATION          PIC  X(20).
001200     05  FDBK-EVENT-TYPE           PIC  X(24).
001300     05  FDBK-VERDICT              PIC  X(16).
001400         88  FDBK-TRUE-POSITIVE       VALUE 'true_positive'.
001500         88  FDBK-FALSE-POSITIVE      VALUE 'false_positive'.
001600         88  FDBK-EXPECTED             VALUE 'expected'.
001700     05  FDBK-COMMENT              PIC  X(60).
001800     05  FDBK-CREATED-AT           PIC  X(19).
001900     05  FILLER                    PIC  X(20).
