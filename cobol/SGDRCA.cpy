000100******************************************************************
000200*    SGDRCA  -  ROOT CAUSE CANDIDATE OUTPUT RECORD
000300*    USED BY:  SGDRCA (WRITES)                                   *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-RCA-RECORD.
000800     05  RCA-SERVICE               PIC  X(20).
000900     05  RCA-CONFIDENCE            PIC  9(01)V99.
001000     05  RCA-DOWNSTREAM-COUNT      PIC  9(03).
001100     05  RCA-REASON                PIC  X(80).
001200     05  FILLER                    PIC  X(20).
