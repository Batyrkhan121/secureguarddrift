000100******************************************************************
000200*    SGDSNAP  -  SNAPSHOT STORE RECORD (HEADER + EDGES + NODES)  *
000300*    KEYED BY SNAP-ID.  INDEXED, VARIABLE LENGTH LIKE BSTCNTL.   *
000400*    USED BY:  SGDINGST (WRITES), SGDDRIFT/SGDPROF/SGDBLAST/     *
000500*               SGDRCA/SGDPRED (READ)                            *
000600******************************************************************
000700* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000800******************************************************************
000900 01  SGD-SNAPSHOT-RECORD.
001000     05  SNAP-RECLENG              PIC  9(05).
001100     05  SNAP-KEY.
001200         10  SNAP-ID               PIC  X(12).
001300     05  SNAP-TS-START             PIC  X(19).
001400     05  SNAP-TS-START-PARTS REDEFINES SNAP-TS-START.
001500         10  SNAP-START-YYYY       PIC  9(04).
001600         10  FILLER                PIC  X(01).
001700         10  SNAP-START-MM         PIC  9(02).
001800         10  FILLER                PIC  X(01).
001900         10  SNAP-START-DD         PIC  9(02).
002000         10  FILLER                PIC  X(01).
002100         10  SNAP-START-HH         PIC  9(02).
002200         10  FILLER                PIC  X(01).
002300         10  SNAP-START-MI         PIC  9(02).
002400         10  FILLER                PIC  X(01).
002500         10  SNAP-START-SS         PIC  9(02).
002600     05  SNAP-TS-END               PIC  X(19).
002700     05  SNAP-EDGE-COUNT           PIC S9(04)   BINARY.
002800     05  SNAP-NODE-COUNT           PIC S9(04)   BINARY.
002900     05  SNAP-EDGE-TABLE OCCURS 1 TO 300 TIMES
003000             DEPENDING ON SNAP-EDGE-COUNT
003100             INDEXED BY SNAP-EDGE-IX.
003200         10  SNAP-EDGE-SOURCE      PIC  X(20).
003300         10  SNAP-EDGE-DESTINATION PIC  X(20).
003400         10  SNAP-EDGE-REQ-COUNT   PIC  9(07).
003500         10  SNAP-EDGE-ERR-COUNT   PIC  9(07).
003600         10  SNAP-EDGE-AVG-LAT     PIC  9(05)V99.
003700         10  SNAP-EDGE-P99-LAT     PIC  9(05)V99.
003800     05  SNAP-NODE-TABLE OCCURS 1 TO 150 TIMES
003900             DEPENDING ON SNAP-NODE-COUNT
004000             INDEXED BY SNAP-NODE-IX.
004100         10  SNAP-NODE-NAME        PIC  X(20).
004200         10  SNAP-NODE-NAMESPACE   PIC  X(12).
004300         10  SNAP-NODE-TYPE        PIC  X(08).
004400     05  FILLER                    PIC  X(40).
