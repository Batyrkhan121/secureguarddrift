000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDPRED.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  JANUARY 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       PRE-DEPLOYMENT CHECK.  BEFORE A PLANNED CHANGE
001500*               DECK GOES INTO THE PIPELINE, RUN IT AGAINST THE
001600*               CURRENT SNAPSHOT AND WARN WHAT DRIFT IT WILL
001700*               CAUSE - A SERVICE GOING AWAY, A NEW CONNECTION,
001800*               A CONFIG FLIP ON SOMETHING SENSITIVE.  THIS
001900*               PROGRAM NEVER TOUCHES THE LIVE SNAPSHOT STORE.
002000*
002100* CHANGE HISTORY ------------------------------------------------
002200* 01/09/1989 RJP ORIGINAL PROGRAM.
002300* 04/18/1991 RJP REMOVED-SERVICE PREDICTION NOW COUNTS BROKEN
002400*           CONNECTIONS BEFORE SETTING SEVERITY, SGD-0012.         SGD0012
002500* 09/02/1993 RJP NEW-EDGE PREDICTION SKIPPED WHEN THE EDGE
002600*           ALREADY EXISTS ON THE SNAPSHOT, SGD-0017.              SGD0017
002700* 02/27/1996 RJP CONFIG-CHANGE SEVERITY TABLE ADDED FOR
002800*           REPLICAS/RESOURCES/ENV, SGD-0021.                      SGD0021
002900* 12/29/1998 RJP Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003000*           PROGRAM.  NO CHANGE REQUIRED.
003100* 08/11/2004 RJP RAISED CHANGE-PLAN RECORD TO MATCH THE WIDER
003200*           SGDPRED COPYBOOK, SGD-0038.                            SGD0038
003300* 05/30/2015 RJP REMOVED-SERVICE NOW SKIPPED ENTIRELY WHEN THE
003400*           SERVICE IS NOT ON THE CURRENT SNAPSHOT, SGD-0057.      SGD0057
003500* 03/09/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003600*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003700* END OF HISTORY ------------------------------------------------
003800
003900/*****************************************************************
004000*                                                                *
004100*    ENVIRONMENT DIVISION                                        *
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700
004800 SOURCE-COMPUTER. IBM-2086-A04-140.
004900 OBJECT-COMPUTER. IBM-2086-A04-140.
005000
005100 SPECIAL-NAMES.
005200     SYSLST IS PRINTER,
005300     UPSI-7 ON STATUS IS WITH-UPDATES.
005400
005500 INPUT-OUTPUT SECTION.
005600
005700 FILE-CONTROL.
005800
005900     SELECT SGDSNAP
006000         ASSIGN TO SGDSNAP
006100         ORGANIZATION IS INDEXED
006200         ACCESS MODE IS SEQUENTIAL
006300         RECORD KEY IS SNAP-ID
006400         FILE STATUS IS FILE1-STAT.
006500
006600     SELECT CHGPLAN
006700         ASSIGN TO CHGPLAN
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FILE2-STAT.
007000
007100     SELECT SGDPRED
007200         ASSIGN TO SGDPRED
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FILE3-STAT.
007500
007600/*****************************************************************
007700*                                                                *
007800*    DATA DIVISION                                               *
007900*                                                                *
008000******************************************************************
008100 DATA DIVISION.
008200
008300 FILE SECTION.
008400
008500 FD  SGDSNAP
008600     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
008700         DEPENDING ON SNAP-RECLENG.
008800     COPY SGDSNAP.
008900
009000 FD  CHGPLAN
009100     RECORD CONTAINS 98 CHARACTERS.
009200 01  CHG-PLAN-LINE                 PIC  X(98).
009300
009400 FD  SGDPRED
009500     RECORD CONTAINS 160 CHARACTERS.
009600 01  PRED-LINE                     PIC  X(160).
009700
009800 WORKING-STORAGE SECTION.
009900
010000 01  WS-FIELDS.
010100     05  FILLER                    PIC  X(20)   VALUE
010200             'SGDPRED WORK AREAS  '.
010300     05  THIS-PGM                  PIC  X(08)   VALUE 'SGDPRED'.
010400     05  FILE1-STAT                PIC  X(02).
010500     05  FILE2-STAT                PIC  X(02).
010600     05  FILE3-STAT                PIC  X(02).
010700     05  WS-SNAP-SWITCH            PIC  X(01)   VALUE 'N'.
010800         88  END-OF-SNAPSHOTS                VALUE 'Y'.
010900     05  WS-CHG-SWITCH             PIC  X(01)   VALUE 'N'.
011000         88  END-OF-CHANGES                  VALUE 'Y'.
011100     05  WS-HAVE-SNAP-SWITCH       PIC  X(01)   VALUE 'N'.
011200         88  HAVE-A-CURRENT-SNAPSHOT         VALUE 'Y'.
011300     05  WS-FOUND-SWITCH           PIC  X(01).
011400         88  NAME-WAS-FOUND                  VALUE 'Y'.
011500     05  WS-EDGE-FOUND-SWITCH      PIC  X(01).
011600         88  EDGE-ALREADY-EXISTS             VALUE 'Y'.
011700 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
011800     05  FILLER                    PIC  X(30).
011900
012000 01  WS-COUNTERS.
012100     05  WS-SNAPSHOTS-READ         PIC S9(04)   BINARY.
012200     05  WS-CHANGES-READ           PIC S9(04)   BINARY.
012300     05  WS-PREDICTIONS-WRITTEN    PIC S9(04)   BINARY.
012400     05  WS-N-IX                   PIC S9(04)   BINARY.
012500     05  WS-E-IX                   PIC S9(04)   BINARY.
012600     05  WS-BROKEN-COUNT           PIC S9(04)   BINARY.
012700     05  FILLER                    PIC  X(02).
012800 01  WS-COUNTERS-DUMP-VIEW REDEFINES WS-COUNTERS.
012900     05  FILLER                    PIC  X(10).
013000
013100 01  WS-WORK-FIELDS.
013200     05  WS-SEARCH-NAME            PIC  X(20).
013300     05  WS-DEST-NAME              PIC  X(20).
013400     05  WS-SEVERITY-CALC          PIC  X(08).
013500     05  FILLER                    PIC  X(04).
013600 01  WS-WORK-DUMP-VIEW REDEFINES WS-WORK-FIELDS.
013700     05  FILLER                    PIC  X(30).
013800
013900 01  WS-EDIT-FIELDS.
014000     05  WS-BROKEN-EDIT            PIC  ZZ9.
014100     05  FILLER                    PIC  X(01).
014200
014300 01  WS-TEXT-LINE                  PIC  X(160).
014400
014500* SCRATCH PREDICTION ROW (SGD-PREDICTION-RECORD) AND THE
014600* STRUCTURED MIRROR OF THE CHGPLAN TRANSACTION LAYOUT
014700* (SGD-CHANGE-PLAN-RECORD) - BOTH COME FROM THIS ONE COPYBOOK.
014800     COPY SGDPRED.
014900
015000* THE MOST RECENT SNAPSHOT ON THE STORE.
015100     COPY SGDSNAP REPLACING ==SGD-SNAPSHOT-RECORD== BY
015200                            ==WS-CURRENT-SNAPSHOT== ==SNAP-== BY
015300                            ==CURR-==.
015400
015500/*****************************************************************
015600*                                                                *
015700*    PROCEDURE DIVISION                                          *
015800*                                                                *
015900******************************************************************
016000 PROCEDURE DIVISION.
016100
016200 A00-MAINLINE-ROUTINE.
016300
016400     PERFORM B10-INITIALIZATION THRU B15-EXIT.
016500     PERFORM C00-LOAD-CURRENT-SNAPSHOT THRU C09-EXIT.
016600
016700     IF  HAVE-A-CURRENT-SNAPSHOT
016800         PERFORM D00-PROCESS-ALL-CHANGES THRU D09-EXIT
016900     END-IF.
017000
017100     PERFORM B20-TERMINATION THRU B25-EXIT.
017200
017300     DISPLAY 'SGDPRED  - SNAPSHOTS READ:          '
017400              WS-SNAPSHOTS-READ      UPON PRINTER.
017500     DISPLAY 'SGDPRED  - PLANNED CHANGES READ:    '
017600              WS-CHANGES-READ        UPON PRINTER.
017700     DISPLAY 'SGDPRED  - PREDICTIONS WRITTEN:     '
017800              WS-PREDICTIONS-WRITTEN UPON PRINTER.
017900     GOBACK.
018000
018100/*****************************************************************
018200*    PROGRAM INITIALIZATION ROUTINE                              *
018300******************************************************************
018400 B10-INITIALIZATION.
018500
018600     OPEN INPUT  SGDSNAP.
018700     IF  FILE1-STAT NOT = '00'
018800         DISPLAY 'SGDPRED - OPEN FILE ERROR - SGDSNAP'
018900         DISPLAY 'FILE STATUS IS ' FILE1-STAT
019000         GOBACK
019100     END-IF.
019200
019300     OPEN INPUT  CHGPLAN.
019400     IF  FILE2-STAT NOT = '00'
019500         DISPLAY 'SGDPRED - OPEN FILE ERROR - CHGPLAN'
019600         DISPLAY 'FILE STATUS IS ' FILE2-STAT
019700         GOBACK
019800     END-IF.
019900
020000     OPEN OUTPUT SGDPRED.
020100     IF  FILE3-STAT NOT = '00'
020200         DISPLAY 'SGDPRED - OPEN FILE ERROR - SGDPRED'
020300         DISPLAY 'FILE STATUS IS ' FILE3-STAT
020400         GOBACK
020500     END-IF.
020600
020700     MOVE SPACES                     TO PRED-LINE.
020800     MOVE '# SECUREGUARD PRE-DEPLOYMENT DRIFT PREDICTIONS' TO
020900                                      PRED-LINE.
021000     WRITE PRED-LINE.
021100     MOVE SPACES                     TO PRED-LINE.
021200     WRITE PRED-LINE.
021300
021400 B15-EXIT.
021500     EXIT.
021600
021700/*****************************************************************
021800*    PROGRAM TERMINATION ROUTINE                                 *
021900******************************************************************
022000 B20-TERMINATION.
022100
022200     MOVE SPACES                     TO PRED-LINE.
022300     WRITE PRED-LINE.
022400     MOVE '-- GENERATED BY SGDPRED, VERSION 1' TO PRED-LINE.
022500     WRITE PRED-LINE.
022600
022700     CLOSE SGDSNAP.
022800     CLOSE CHGPLAN.
022900     CLOSE SGDPRED.
023000
023100 B25-EXIT.
023200     EXIT.
023300
023400/*****************************************************************
023500*    READ SGDSNAP FORWARD TO END OF FILE - THE LAST RECORD SEEN  *
023600*    IS THE SNAPSHOT THE PLANNED CHANGES ARE COMPARED AGAINST.   *
023700******************************************************************
023800 C00-LOAD-CURRENT-SNAPSHOT.
023900
024000     PERFORM C10-READ-ONE-SNAPSHOT THRU C19-EXIT
024100         UNTIL END-OF-SNAPSHOTS.
024200
024300     CLOSE SGDSNAP.
024400
024500 C09-EXIT.
024600     EXIT.
024700
024800 C10-READ-ONE-SNAPSHOT.
024900
025000     READ SGDSNAP NEXT RECORD
025100         AT END SET END-OF-SNAPSHOTS TO TRUE
025200     END-READ.
025300
025400     IF  NOT END-OF-SNAPSHOTS
025500         ADD  1                       TO WS-SNAPSHOTS-READ
025600         MOVE SGD-SNAPSHOT-RECORD     TO WS-CURRENT-SNAPSHOT
025700         SET  HAVE-A-CURRENT-SNAPSHOT TO TRUE
025800     END-IF.
025900
026000 C19-EXIT.
026100     EXIT.
026200
026300/*****************************************************************
026400*    ONE PASS OVER THE PLANNED-CHANGE DECK, ONE PREDICTION       *
026500*    PARAGRAPH PER ACTION CODE.                                  *
026600******************************************************************
026700 D00-PROCESS-ALL-CHANGES.
026800
026900     PERFORM D10-READ-ONE-CHANGE THRU D19-EXIT
027000         UNTIL END-OF-CHANGES.
027100
027200 D09-EXIT.
027300     EXIT.
027400
027500 D10-READ-ONE-CHANGE.
027600
027700     READ CHGPLAN NEXT RECORD
027800         AT END SET END-OF-CHANGES TO TRUE
027900     END-READ.
028000
028100     IF  NOT END-OF-CHANGES
028200         ADD  1                       TO WS-CHANGES-READ
028300         MOVE CHG-PLAN-LINE           TO SGD-CHANGE-PLAN-RECORD
028400         IF  CHG-IS-ADD-SERVICE
028500             PERFORM E00-HANDLE-ADD-SERVICE THRU E09-EXIT
028600         END-IF
028700         IF  CHG-IS-REMOVE-SERVICE
028800             PERFORM E10-HANDLE-REMOVE-SERVICE THRU E19-EXIT
028900         END-IF
029000         IF  CHG-IS-ADD-EDGE
029100             PERFORM E20-HANDLE-ADD-EDGE THRU E29-EXIT
029200         END-IF
029300         IF  CHG-IS-CONFIG-CHANGE
029400             PERFORM E30-HANDLE-CONFIG-CHANGE THRU E39-EXIT
029500         END-IF
029600     END-IF.
029700
029800 D19-EXIT.
029900     EXIT.
030000
030100/*****************************************************************
030200*    ADD-SERVICE - ALWAYS PREDICTED, SEVERITY MEDIUM.            *
030300******************************************************************
030400 E00-HANDLE-ADD-SERVICE.
030500
030600     MOVE 'new_service'              TO PRED-EVENT.
030700     MOVE CHG-SERVICE                TO PRED-SOURCE.
030800     MOVE SPACES                     TO PRED-DESTINATION.
030900     MOVE 'medium'                   TO PRED-SEVERITY.
031000
031100     MOVE SPACES                     TO PRED-RECOMMENDATION.
031200     STRING 'MONITOR '                DELIMITED BY SIZE
031300            CHG-SERVICE               DELIMITED BY SPACE
031400            ' FOR UNEXPECTED CONNECTIONS AFTER DEPLOYMENT.'
031500                                      DELIMITED BY SIZE
031600            INTO PRED-RECOMMENDATION
031700     END-STRING.
031800
031900     PERFORM H00-WRITE-PREDICTION THRU H09-EXIT.
032000
032100 E09-EXIT.
032200     EXIT.
032300
032400/*****************************************************************
032500*    REMOVE-SERVICE - ONLY PREDICTED WHEN THE SERVICE IS ON THE  *
032600*    CURRENT SNAPSHOT.  SEVERITY RIDES ON HOW MANY EDGES BREAK.  *
032700******************************************************************
032800 E10-HANDLE-REMOVE-SERVICE.
032900
033000     MOVE CHG-SERVICE                TO WS-SEARCH-NAME.
033100     PERFORM Q10-FIND-NODE THRU Q19-EXIT.
033200
033300     IF  NAME-WAS-FOUND
033400         PERFORM F00-COUNT-BROKEN-EDGES THRU F09-EXIT
033500         IF  WS-BROKEN-COUNT > 3
033600             MOVE 'critical'          TO WS-SEVERITY-CALC
033700         ELSE
033800             MOVE 'high'              TO WS-SEVERITY-CALC
033900         END-IF
034000
034100         MOVE 'removed_service'       TO PRED-EVENT
034200         MOVE CHG-SERVICE             TO PRED-SOURCE
034300         MOVE SPACES                  TO PRED-DESTINATION
034400         MOVE WS-SEVERITY-CALC        TO PRED-SEVERITY
034500
034600         MOVE WS-BROKEN-COUNT         TO WS-BROKEN-EDIT
034700         MOVE SPACES                  TO PRED-RECOMMENDATION
034800         STRING 'REMOVING '            DELIMITED BY SIZE
034900                CHG-SERVICE            DELIMITED BY SPACE
035000                ' WILL BREAK '         DELIMITED BY SIZE
035100                WS-BROKEN-EDIT         DELIMITED BY SIZE
035200                ' CONNECTIONS.  ENSURE ALL DEPENDENTS ARE'
035300                                      DELIMITED BY SIZE
035400                ' UPDATED.'            DELIMITED BY SIZE
035500                INTO PRED-RECOMMENDATION
035600         END-STRING
035700
035800         PERFORM H00-WRITE-PREDICTION THRU H09-EXIT
035900     END-IF.
036000
036100 E19-EXIT.
036200     EXIT.
036300
036400/*****************************************************************
036500*    NEW-EDGE - SKIPPED WHEN THE EDGE ALREADY EXISTS.  LOW       *
036600*    SEVERITY ONLY WHEN BOTH ENDPOINTS ARE ALREADY ON THE        *
036700*    SNAPSHOT, MEDIUM OTHERWISE.                                 *
036800******************************************************************
036900 E20-HANDLE-ADD-EDGE.
037000
037100     MOVE CHG-SOURCE                 TO WS-SEARCH-NAME.
037200     MOVE CHG-DESTINATION            TO WS-DEST-NAME.
037300     PERFORM G00-FIND-EDGE THRU G09-EXIT.
037400
037500     IF  NOT EDGE-ALREADY-EXISTS
037600         MOVE CHG-SOURCE              TO WS-SEARCH-NAME
037700         PERFORM Q10-FIND-NODE THRU Q19-EXIT
037800         MOVE WS-FOUND-SWITCH         TO WS-EDGE-FOUND-SWITCH
037900         MOVE CHG-DESTINATION         TO WS-SEARCH-NAME
038000         PERFORM Q10-FIND-NODE THRU Q19-EXIT
038100
038200         IF  WS-EDGE-FOUND-SWITCH = 'Y' AND NAME-WAS-FOUND
038300             MOVE 'low'               TO WS-SEVERITY-CALC
038400         ELSE
038500             MOVE 'medium'            TO WS-SEVERITY-CALC
038600         END-IF
038700
038800         MOVE 'new_edge'              TO PRED-EVENT
038900         MOVE CHG-SOURCE              TO PRED-SOURCE
039000         MOVE CHG-DESTINATION         TO PRED-DESTINATION
039100         MOVE WS-SEVERITY-CALC        TO PRED-SEVERITY
039200
039300         MOVE SPACES                  TO PRED-RECOMMENDATION
039400         STRING 'NEW CONNECTION '      DELIMITED BY SIZE
039500                CHG-SOURCE             DELIMITED BY SPACE
039600                ' TO '                 DELIMITED BY SIZE
039700                CHG-DESTINATION        DELIMITED BY SPACE
039800                '.  VERIFY ERROR HANDLING AND TIMEOUTS.'
039900                                      DELIMITED BY SIZE
040000                INTO PRED-RECOMMENDATION
040100         END-STRING
040200
040300         PERFORM H00-WRITE-PREDICTION THRU H09-EXIT
040400     END-IF.
040500
040600 E29-EXIT.
040700     EXIT.
040800
040900/*****************************************************************
041000*    CONFIG-CHANGE - SEVERITY HIGH FOR REPLICAS, RESOURCES AND   *
041100*    ENV CHANGES; LOW FOR EVERYTHING ELSE.                       *
041200******************************************************************
041300 E30-HANDLE-CONFIG-CHANGE.
041400
041500     IF  CHG-CHANGE-TYPE = 'replicas'
041600     OR  CHG-CHANGE-TYPE = 'resources'
041700     OR  CHG-CHANGE-TYPE = 'env'
041800         MOVE 'high'                  TO WS-SEVERITY-CALC
041900     ELSE
042000         MOVE 'low'                   TO WS-SEVERITY-CALC
042100     END-IF.
042200
042300     MOVE 'config_change'            TO PRED-EVENT.
042400     MOVE CHG-SERVICE                TO PRED-SOURCE.
042500     MOVE SPACES                     TO PRED-DESTINATION.
042600     MOVE WS-SEVERITY-CALC           TO PRED-SEVERITY.
042700
042800     MOVE SPACES                     TO PRED-RECOMMENDATION.
042900     STRING 'CONFIG CHANGE ON '       DELIMITED BY SIZE
043000            CHG-SERVICE               DELIMITED BY SPACE
043100            ' ('                      DELIMITED BY SIZE
043200            CHG-CHANGE-TYPE           DELIMITED BY SPACE
043300            ').  MONITOR LATENCY AND ERROR RATES POST-DEPLOY.'
043400                                      DELIMITED BY SIZE
043500            INTO PRED-RECOMMENDATION
043600     END-STRING.
043700
043800     PERFORM H00-WRITE-PREDICTION THRU H09-EXIT.
043900
044000 E39-EXIT.
044100     EXIT.
044200
044300/*****************************************************************
044400*    COUNT EDGES TOUCHING WS-SEARCH-NAME AT EITHER END.          *
044500******************************************************************
044600 F00-COUNT-BROKEN-EDGES.
044700
044800     MOVE ZERO                       TO WS-BROKEN-COUNT.
044900     PERFORM F10-CHECK-ONE-EDGE THRU F19-EXIT
045000         VARYING WS-E-IX FROM 1 BY 1
045100         UNTIL WS-E-IX > CURR-EDGE-COUNT.
045200
045300 F09-EXIT.
045400     EXIT.
045500
045600 F10-CHECK-ONE-EDGE.
045700
045800     IF  CURR-EDGE-SOURCE(WS-E-IX) = WS-SEARCH-NAME
045900     OR  CURR-EDGE-DESTINATION(WS-E-IX) = WS-SEARCH-NAME
046000         ADD  1                       TO WS-BROKEN-COUNT
046100     END-IF.
046200
046300 F19-EXIT.
046400     EXIT.
046500
046600/*****************************************************************
046700*    DOES AN EDGE WS-SEARCH-NAME TO WS-DEST-NAME ALREADY EXIST   *
046800*    ON THE CURRENT SNAPSHOT?                                    *
046900******************************************************************
047000 G00-FIND-EDGE.
047100
047200     MOVE 'N'                        TO WS-EDGE-FOUND-SWITCH.
047300     PERFORM G10-CHECK-ONE-EDGE THRU G19-EXIT
047400         VARYING WS-E-IX FROM 1 BY 1
047500         UNTIL WS-E-IX > CURR-EDGE-COUNT.
047600
047700 G09-EXIT.
047800     EXIT.
047900
048000 G10-CHECK-ONE-EDGE.
048100
048200     IF  CURR-EDGE-SOURCE(WS-E-IX) = WS-SEARCH-NAME
048300     AND CURR-EDGE-DESTINATION(WS-E-IX) = WS-DEST-NAME
048400         SET  EDGE-ALREADY-EXISTS     TO TRUE
048500     END-IF.
048600
048700 G19-EXIT.
048800     EXIT.
048900
049000/*****************************************************************
049100*    SEARCH THE SNAPSHOT'S NODE LIST FOR WS-SEARCH-NAME.         *
049200******************************************************************
049300 Q10-FIND-NODE.
049400
049500     MOVE 'N'                        TO WS-FOUND-SWITCH.
049600     PERFORM Q12-CHECK-ONE-NODE THRU Q12-EXIT
049700         VARYING WS-N-IX FROM 1 BY 1
049800         UNTIL WS-N-IX > CURR-NODE-COUNT.
049900
050000 Q19-EXIT.
050100     EXIT.
050200
050300 Q12-CHECK-ONE-NODE.
050400
050500     IF  CURR-NODE-NAME(WS-N-IX) = WS-SEARCH-NAME
050600         SET  NAME-WAS-FOUND          TO TRUE
050700     END-IF.
050800
050900 Q12-EXIT.
051000     EXIT.
051100
051200/*****************************************************************
051300*    RENDER ONE SGD-PREDICTION-RECORD AS REPORT TEXT.            *
051400******************************************************************
051500 H00-WRITE-PREDICTION.
051600
051700     ADD  1                           TO WS-PREDICTIONS-WRITTEN.
051800
051900     MOVE SPACES                     TO WS-TEXT-LINE.
052000     STRING '['                       DELIMITED BY SIZE
052100            PRED-EVENT                DELIMITED BY SPACE
052200            '] SEVERITY='             DELIMITED BY SIZE
052300            PRED-SEVERITY             DELIMITED BY SPACE
052400            '  '                      DELIMITED BY SIZE
052500            PRED-SOURCE               DELIMITED BY SPACE
052600            INTO WS-TEXT-LINE
052700     END-STRING.
052800
052900     IF  PRED-DESTINATION NOT = SPACES
053000         STRING WS-TEXT-LINE          DELIMITED BY SPACE
053100                ' -> '                DELIMITED BY SIZE
053200                PRED-DESTINATION      DELIMITED BY SPACE
053300                INTO WS-TEXT-LINE
053400         END-STRING
053500     END-IF.
053600
053700     MOVE WS-TEXT-LINE                TO PRED-LINE.
053800     WRITE PRED-LINE.
053900
054000     MOVE SPACES                     TO PRED-LINE.
054100     STRING '   '                     DELIMITED BY SIZE
054200            PRED-RECOMMENDATION       DELIMITED BY SIZE
054300            INTO PRED-LINE
054400     END-STRING.
054500     WRITE PRED-LINE.
054600
054700 H09-EXIT.
054800     EXIT.
