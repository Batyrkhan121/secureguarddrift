000100******************************************************************
000200*    SGDCARD  -  EXPLANATION CARD WORK RECORD                   *
000300*    USED BY:  SGDCARD (WRITES), SGDRPT/SGDPOLCY (READ)          *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-CARD-RECORD.
000800     05  CARD-SEQUENCE             PIC S9(06)   BINARY.
000900     05  CARD-EVENT-TYPE           PIC  X(24).
001000     05  CARD-SOURCE               PIC  X(20).
001100     05  CARD-DESTINATION          PIC  X(20).
001200     05  CARD-TITLE                PIC  X(80).
001300     05  CARD-WHAT-CHANGED         PIC  X(120).
001400     05  CARD-WHY-COUNT            PIC S9(01)   BINARY.
001500     05  CARD-WHY-TABLE OCCURS 5 TIMES PIC X(80).
001600     05  CARD-AFFECTED-COUNT       PIC S9(01)   BINARY.
001700     05  CARD-AFFECTED-TABLE OCCURS 2 TIMES PIC X(20).
001800     05  CARD-RECOMMENDATION       PIC  X(120).
001900     05  CARD-RISK-SCORE           PIC S9(03)   BINARY.
002000     05  CARD-SEVERITY             PIC  X(08).
002100     05  CARD-RULES-COUNT          PIC S9(01)   BINARY.
002200     05  CARD-RULES-TABLE OCCURS 5 TIMES PIC X(24).
002300     05  FILLER                    PIC  X(20).
