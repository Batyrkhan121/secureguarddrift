000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDCARD.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  MARCH 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       BUILD ONE PLAIN-LANGUAGE EXPLANATION CARD PER
001500*               SCORED DRIFT EVENT - TITLE, WHAT CHANGED, WHY
001600*               (FROM THE TRIGGERED RULES SGDDRIFT ALREADY
001700*               FILED), AFFECTED SERVICES, AND A RECOMMENDATION.
001800*               SGDRPT READS THESE CARDS FOR THE DRIFT REPORT
001900*               AND SGDPOLCY READS THEM FOR POLICY SUGGESTIONS.
002000*
002100* CHANGE HISTORY ------------------------------------------------
002200* 03/21/1988 RJP ORIGINAL PROGRAM - TITLE AND WHAT-CHANGED ONLY.
002300* 07/09/1990 RJP ADDED WHY-RISK BULLETS FROM THE RULE TABLE.
002400* 01/30/1993 RJP ADDED AFFECTED-SERVICES LIST, SGD-0019.           SGD0019
002500* 08/17/1996 RJP ADDED PER-TYPE RECOMMENDATION TEXT.
002600* 12/29/1998 RJP Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002700*           PROGRAM.  NO CHANGE REQUIRED.
002800* 04/02/2003 RJP CARRIED CARD-RULES-TABLE FORWARD SO SGDPOLCY
002900*           CAN TEST DATABASE_DIRECT_ACCESS / BYPASS_GATEWAY
003000*           WITHOUT RE-READING THE EVENT FILE, SGD-0044.           SGD0044
003100* 03/09/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003200*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003300* END OF HISTORY ------------------------------------------------
003400
003500/*****************************************************************
003600*                                                                *
003700*    ENVIRONMENT DIVISION                                        *
003800*                                                                *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300
004400 SOURCE-COMPUTER. IBM-2086-A04-140.
004500 OBJECT-COMPUTER. IBM-2086-A04-140.
004600
004700 SPECIAL-NAMES.
004800     SYSLST IS PRINTER,
004900     UPSI-7 ON STATUS IS WITH-UPDATES.
005000
005100 INPUT-OUTPUT SECTION.
005200
005300 FILE-CONTROL.
005400
005500     SELECT SGDEVS
005600         ASSIGN TO SGDEVS
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FILE1-STAT.
005900
006000     SELECT SGDCARD
006100         ASSIGN TO SGDCARD
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FILE2-STAT.
006400
006500/*****************************************************************
006600*                                                                *
006700*    DATA DIVISION                                               *
006800*                                                                *
006900******************************************************************
007000 DATA DIVISION.
007100
007200 FILE SECTION.
007300
007400 FD  SGDEVS
007500     RECORD CONTAINS 419 CHARACTERS.
007600     COPY SGDEVT.
007700
007800 FD  SGDCARD
007900     RECORD CONTAINS 984 CHARACTERS.
008000     COPY SGDCARD.
008100
008200 WORKING-STORAGE SECTION.
008300
008400 01  WS-FIELDS.
008500     05  FILLER                    PIC  X(20)   VALUE
008600             'SGDCARD WORK AREAS  '.
008700     05  THIS-PGM                  PIC  X(08)   VALUE 'SGDCARD'.
008800     05  FILE1-STAT                PIC  X(02).
008900     05  FILE2-STAT                PIC  X(02).
009000     05  WS-EVT-SWITCH             PIC  X(01)   VALUE 'N'.
009100         88  END-OF-EVENTS                   VALUE 'Y'.
009200 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
009300     05  FILLER                    PIC  X(20).
009400
009500 01  WS-COUNTERS.
009600     05  WS-CARDS-BUILT            PIC S9(06)   BINARY.
009700     05  WS-R-IX                   PIC S9(02)   BINARY.
009800     05  WS-A-IX                   PIC S9(02)   BINARY.
009900     05  FILLER                    PIC  X(01).
010000 01  WS-COUNTERS-DUMP-VIEW REDEFINES WS-COUNTERS.
010100     05  FILLER                    PIC  X(08).
010200
010300 01  WS-TEXT-FIELDS.
010400     05  WS-BASE-PCT-EDIT          PIC  ZZ9.99.
010500     05  WS-CURR-PCT-EDIT          PIC  ZZ9.99.
010600     05  WS-BASE-NUM-EDIT          PIC  ZZZZZ9.99.
010700     05  WS-CURR-NUM-EDIT          PIC  ZZZZZ9.99.
010800     05  WS-FACTOR-EDIT            PIC  ZZZ9.99.
010900     05  WS-DST-LEN                PIC S9(04)   BINARY.
011000     05  FILLER                    PIC  X(01).
011100 01  WS-TEXT-ALPHA REDEFINES WS-TEXT-FIELDS.
011200     05  FILLER                    PIC  X(28).
011300
011400/*****************************************************************
011500*                                                                *
011600*    PROCEDURE DIVISION                                          *
011700*                                                                *
011800******************************************************************
011900 PROCEDURE DIVISION.
012000
012100 A00-MAINLINE-ROUTINE.
012200
012300     PERFORM B10-INITIALIZATION THRU B15-EXIT.
012400     PERFORM C00-BUILD-ALL-CARDS THRU C09-EXIT
012500         UNTIL END-OF-EVENTS.
012600     PERFORM B20-TERMINATION THRU B25-EXIT.
012700
012800     DISPLAY 'SGDCARD - EXPLANATION CARDS BUILT: ' WS-CARDS-BUILT
012900                               UPON PRINTER.
013000     GOBACK.
013100
013200/*****************************************************************
013300*    PROGRAM INITIALIZATION ROUTINE                              *
013400******************************************************************
013500 B10-INITIALIZATION.
013600
013700     OPEN INPUT  SGDEVS.
013800     IF  FILE1-STAT NOT = '00'
013900         DISPLAY 'SGDCARD - OPEN FILE ERROR - SGDEVS'
014000         DISPLAY 'FILE STATUS IS ' FILE1-STAT
014100         GOBACK
014200     END-IF.
014300
014400     OPEN OUTPUT SGDCARD.
014500     IF  FILE2-STAT NOT = '00'
014600         DISPLAY 'SGDCARD - OPEN FILE ERROR - SGDCARD'
014700         DISPLAY 'FILE STATUS IS ' FILE2-STAT
014800         GOBACK
014900     END-IF.
015000
015100     PERFORM C10-READ-NEXT-EVENT THRU C19-EXIT.
015200
015300 B15-EXIT.
015400     EXIT.
015500
015600/*****************************************************************
015700*    PROGRAM TERMINATION ROUTINE                                 *
015800******************************************************************
015900 B20-TERMINATION.
016000
016100     CLOSE SGDEVS.
016200     CLOSE SGDCARD.
016300
016400 B25-EXIT.
016500     EXIT.
016600
016700/*****************************************************************
016800*    ONE EVENT AT A TIME - BUILD THE CARD, WRITE IT, READ ON.    *
016900******************************************************************
017000 C00-BUILD-ALL-CARDS.
017100
017200     MOVE SPACES                    TO SGD-CARD-RECORD.
017300     MOVE EVT-SEQUENCE               TO CARD-SEQUENCE.
017400     MOVE EVT-TYPE                    TO CARD-EVENT-TYPE.
017500     MOVE EVT-SOURCE                  TO CARD-SOURCE.
017600     MOVE EVT-DESTINATION             TO CARD-DESTINATION.
017700     MOVE EVT-RISK-SCORE              TO CARD-RISK-SCORE.
017800     MOVE EVT-SEVERITY                TO CARD-SEVERITY.
017900
018000     PERFORM D00-BUILD-TITLE       THRU D09-EXIT.
018100     PERFORM D10-BUILD-WHAT-CHANGED THRU D19-EXIT.
018200     PERFORM D20-BUILD-WHY-LIST    THRU D29-EXIT.
018300     PERFORM D30-BUILD-AFFECTED    THRU D39-EXIT.
018400     PERFORM D40-BUILD-RULES-LIST  THRU D49-EXIT.
018500     PERFORM D50-BUILD-RECOMMEND   THRU D59-EXIT.
018600
018700     WRITE SGD-CARD-RECORD.
018800     IF  FILE2-STAT NOT = '00'
018900         DISPLAY 'SGDCARD - WRITE ERROR - SGDCARD'
019000         DISPLAY 'FILE STATUS IS ' FILE2-STAT
019100         GOBACK
019200     END-IF.
019300     ADD  1                          TO WS-CARDS-BUILT.
019400
019500     PERFORM C10-READ-NEXT-EVENT THRU C19-EXIT.
019600
019700 C09-EXIT.
019800     EXIT.
019900
020000 C10-READ-NEXT-EVENT.
020100
020200     READ SGDEVS
020300         AT END
020400             SET END-OF-EVENTS       TO TRUE
020500     END-READ.
020600
020700 C19-EXIT.
020800     EXIT.
020900
021000/*****************************************************************
021100*    BUILD THE CARD HEADLINE, WORDED PER EVENT TYPE.             *
021200******************************************************************
021300 D00-BUILD-TITLE.
021400
021500     EVALUATE TRUE
021600         WHEN EVT-IS-NEW-EDGE
021700             STRING 'NEW CONNECTION: ' DELIMITED BY SIZE
021800                     EVT-SOURCE        DELIMITED BY SPACE
021900                     ' -> '            DELIMITED BY SIZE
022000                     EVT-DESTINATION   DELIMITED BY SPACE
022100                 INTO CARD-TITLE
022200         WHEN EVT-IS-REMOVED-EDGE
022300             STRING 'CONNECTION DISAPPEARED: '
022400                                       DELIMITED BY SIZE
022500                     EVT-SOURCE        DELIMITED BY SPACE
022600                     ' -> '            DELIMITED BY SIZE
022700                     EVT-DESTINATION   DELIMITED BY SPACE
022800                 INTO CARD-TITLE
022900         WHEN EVT-IS-ERROR-SPIKE
023000             STRING 'ERROR SPIKE: '    DELIMITED BY SIZE
023100                     EVT-SOURCE        DELIMITED BY SPACE
023200                     ' -> '            DELIMITED BY SIZE
023300                     EVT-DESTINATION   DELIMITED BY SPACE
023400                 INTO CARD-TITLE
023500         WHEN EVT-IS-LATENCY-SPIKE
023600             STRING 'LATENCY INCREASE: ' DELIMITED BY SIZE
023700                     EVT-SOURCE        DELIMITED BY SPACE
023800                     ' -> '            DELIMITED BY SIZE
023900                     EVT-DESTINATION   DELIMITED BY SPACE
024000                 INTO CARD-TITLE
024100         WHEN EVT-IS-TRAFFIC-SPIKE
024200             STRING 'TRAFFIC SPIKE: '  DELIMITED BY SIZE
024300                     EVT-SOURCE        DELIMITED BY SPACE
024400                     ' -> '            DELIMITED BY SIZE
024500                     EVT-DESTINATION   DELIMITED BY SPACE
024600                 INTO CARD-TITLE
024700         WHEN EVT-IS-BLAST-RADIUS
024800             STRING 'ATTACK SURFACE GROWTH: ' DELIMITED BY SIZE
024900                     EVT-SOURCE        DELIMITED BY SPACE
025000                 INTO CARD-TITLE
025100     END-EVALUATE.
025200
025300 D09-EXIT.
025400     EXIT.
025500
025600/*****************************************************************
025700*    WHAT-CHANGED TEXT.  BASELINE/CURRENT CARRY DIFFERENT        *
025800*    MEANINGS PER EVENT TYPE - ERROR RATES ARE SHOWN AS PERCENT, *
025900*    LATENCY/TRAFFIC/BLAST-RADIUS AS PLAIN NUMBERS.              *
026000******************************************************************
026100 D10-BUILD-WHAT-CHANGED.
026200
026300     EVALUATE TRUE
026400         WHEN EVT-IS-NEW-EDGE
026500             STRING 'THIS CONNECTION DID NOT EXIST IN THE'
026600                     DELIMITED BY SIZE
026700                     ' BASELINE SNAPSHOT.' DELIMITED BY SIZE
026800                 INTO CARD-WHAT-CHANGED
026900         WHEN EVT-IS-REMOVED-EDGE
027000             MOVE EVT-BASELINE-VALUE  TO WS-BASE-NUM-EDIT
027100             STRING 'BASELINE REQUEST COUNT WAS '
027200                                       DELIMITED BY SIZE
027300                     WS-BASE-NUM-EDIT  DELIMITED BY SIZE
027400                     ' - THE CONNECTION IS NO LONGER SEEN.'
027500                                       DELIMITED BY SIZE
027600                 INTO CARD-WHAT-CHANGED
027700         WHEN EVT-IS-ERROR-SPIKE
027800             COMPUTE WS-BASE-PCT-EDIT =
027900                 EVT-BASELINE-VALUE * 100
028000             COMPUTE WS-CURR-PCT-EDIT =
028100                 EVT-CURRENT-VALUE * 100
028200             MOVE EVT-CHANGE-FACTOR   TO WS-FACTOR-EDIT
028300             STRING 'ERROR RATE WENT FROM ' DELIMITED BY SIZE
028400                     WS-BASE-PCT-EDIT  DELIMITED BY SIZE
028500                     '% TO '           DELIMITED BY SIZE
028600                     WS-CURR-PCT-EDIT  DELIMITED BY SIZE
028700                     '% (' DELIMITED BY SIZE
028800                     WS-FACTOR-EDIT    DELIMITED BY SIZE
028900                     'X).'             DELIMITED BY SIZE
029000                 INTO CARD-WHAT-CHANGED
029100         WHEN EVT-IS-LATENCY-SPIKE
029200             MOVE EVT-BASELINE-VALUE  TO WS-BASE-NUM-EDIT
029300             MOVE EVT-CURRENT-VALUE   TO WS-CURR-NUM-EDIT
029400             MOVE EVT-CHANGE-FACTOR   TO WS-FACTOR-EDIT
029500             STRING 'P99 LATENCY WENT FROM ' DELIMITED BY SIZE
029600                     WS-BASE-NUM-EDIT  DELIMITED BY SIZE
029700                     'MS TO '          DELIMITED BY SIZE
029800                     WS-CURR-NUM-EDIT  DELIMITED BY SIZE
029900                     'MS (' DELIMITED BY SIZE
030000                     WS-FACTOR-EDIT    DELIMITED BY SIZE
030100                     'X).'             DELIMITED BY SIZE
030200                 INTO CARD-WHAT-CHANGED
030300         WHEN EVT-IS-TRAFFIC-SPIKE
030400             MOVE EVT-BASELINE-VALUE  TO WS-BASE-NUM-EDIT
030500             MOVE EVT-CURRENT-VALUE   TO WS-CURR-NUM-EDIT
030600             MOVE EVT-CHANGE-FACTOR   TO WS-FACTOR-EDIT
030700             STRING 'REQUEST COUNT WENT FROM ' DELIMITED BY SIZE
030800                     WS-BASE-NUM-EDIT  DELIMITED BY SIZE
030900                     ' TO '            DELIMITED BY SIZE
031000                     WS-CURR-NUM-EDIT  DELIMITED BY SIZE
031100                     ' (' DELIMITED BY SIZE
031200                     WS-FACTOR-EDIT    DELIMITED BY SIZE
031300                     'X).'             DELIMITED BY SIZE
031400                 INTO CARD-WHAT-CHANGED
031500         WHEN EVT-IS-BLAST-RADIUS
031600             MOVE EVT-BASELINE-VALUE  TO WS-BASE-NUM-EDIT
031700             MOVE EVT-CURRENT-VALUE   TO WS-CURR-NUM-EDIT
031800             STRING 'OUTGOING CONNECTIONS WENT FROM '
031900                                       DELIMITED BY SIZE
032000                     WS-BASE-NUM-EDIT  DELIMITED BY SIZE
032100                     ' TO '            DELIMITED BY SIZE
032200                     WS-CURR-NUM-EDIT  DELIMITED BY SIZE
032300                     '.'               DELIMITED BY SIZE
032400                 INTO CARD-WHAT-CHANGED
032500     END-EVALUATE.
032600
032700 D19-EXIT.
032800     EXIT.
032900
033000/*****************************************************************
033100*    WHY-RISK BULLETS.  SGDDRIFT ALREADY WORDED THE RULE         *
033200*    REASONS WHEN IT RAN THE RULE ENGINE - JUST COPY THEM OVER.  *
033300*    WHEN NO RULE TRIGGERED, FILE THE ONE DEFAULT REASON.        *
033400******************************************************************
033500 D20-BUILD-WHY-LIST.
033600
033700     MOVE ZERO                       TO CARD-WHY-COUNT.
033800
033900     IF  EVT-RULE-COUNT > ZERO
034000         PERFORM D22-COPY-ONE-REASON THRU D22-EXIT
034100             VARYING EVT-RULE-IX FROM 1 BY 1
034200             UNTIL EVT-RULE-IX > EVT-RULE-COUNT
034300     ELSE
034400         ADD  1                       TO CARD-WHY-COUNT
034500         MOVE 'CHANGE RECORDED, NEEDS REVIEW' TO
034600                         CARD-WHY-TABLE(CARD-WHY-COUNT)
034700     END-IF.
034800
034900 D29-EXIT.
035000     EXIT.
035100
035200 D22-COPY-ONE-REASON.
035300
035400     IF  RULE-WAS-TRIGGERED(EVT-RULE-IX)
035500     AND CARD-WHY-COUNT < 5
035600         ADD  1                       TO CARD-WHY-COUNT
035700         MOVE RULE-REASON(EVT-RULE-IX) TO
035800                         CARD-WHY-TABLE(CARD-WHY-COUNT)
035900     END-IF.
036000
036100 D22-EXIT.
036200     EXIT.
036300
036400/*****************************************************************
036500*    AFFECTED SERVICES.  SOURCE ALWAYS; DESTINATION ADDED        *
036600*    UNLESS IT IS THE BLAST-RADIUS WILDCARD '*'.                 *
036700******************************************************************
036800 D30-BUILD-AFFECTED.
036900
037000     MOVE 1                          TO CARD-AFFECTED-COUNT.
037100     MOVE EVT-SOURCE                 TO CARD-AFFECTED-TABLE(1).
037200
037300     IF  EVT-DESTINATION NOT = '*'
037400         MOVE 2                      TO CARD-AFFECTED-COUNT
037500         MOVE EVT-DESTINATION        TO CARD-AFFECTED-TABLE(2)
037600     END-IF.
037700
037800 D39-EXIT.
037900     EXIT.
038000
038100/*****************************************************************
038200*    CARRY THE TRIGGERED RULE NAMES FORWARD FOR SGDPOLCY - IT    *
038300*    NEEDS TO KNOW WHICH RULES FIRED WITHOUT RE-READING SGDEVS.  *
038400******************************************************************
038500 D40-BUILD-RULES-LIST.
038600
038700     MOVE ZERO                       TO CARD-RULES-COUNT.
038800
038900     IF  EVT-RULE-COUNT > ZERO
039000         PERFORM D42-COPY-ONE-RULE-NAME THRU D42-EXIT
039100             VARYING EVT-RULE-IX FROM 1 BY 1
039200             UNTIL EVT-RULE-IX > EVT-RULE-COUNT
039300     END-IF.
039400
039500 D49-EXIT.
039600     EXIT.
039700
039800 D42-COPY-ONE-RULE-NAME.
039900
040000     IF  RULE-WAS-TRIGGERED(EVT-RULE-IX)
040100     AND CARD-RULES-COUNT < 5
040200         ADD  1                       TO CARD-RULES-COUNT
040300         MOVE RULE-NAME(EVT-RULE-IX)  TO
040400                         CARD-RULES-TABLE(CARD-RULES-COUNT)
040500     END-IF.
040600
040700 D42-EXIT.
040800     EXIT.
040900
041000/*****************************************************************
041100*    REMEDIATION ADVICE BY EVENT TYPE.  A NEW_EDGE INTO A        *
041200*    '-DB' DESTINATION GETS THE DIRECT-ACCESS WARNING; ANY OTHER *
041300*    NEW_EDGE GETS THE GENERIC VERIFY-OR-RESTRICT ADVICE.        *
041400******************************************************************
041500 D50-BUILD-RECOMMEND.
041600
041700     EVALUATE TRUE
041800         WHEN EVT-IS-NEW-EDGE
041900             MOVE 20                  TO WS-DST-LEN
042000             PERFORM D52-BACK-UP-DST-LEN THRU D52-EXIT
042100                 UNTIL EVT-DESTINATION(WS-DST-LEN:1) NOT = SPACE
042200                     OR WS-DST-LEN = 1
042300             IF  WS-DST-LEN > 2
042400             AND EVT-DESTINATION(WS-DST-LEN - 2:3) = '-db'
042500                 STRING 'CHECK WHETHER DIRECT DATABASE ACCESS'
042600                         DELIMITED BY SIZE
042700                         ' IS NEEDED - CONSIDER A BLOCKING'
042800                         DELIMITED BY SIZE
042900                         ' POLICY.'    DELIMITED BY SIZE
043000                     INTO CARD-RECOMMENDATION
043100             ELSE
043200                 STRING 'VERIFY THIS CONNECTION WAS EXPECTED -'
043300                         DELIMITED BY SIZE
043400                         ' RESTRICT IT OTHERWISE.'
043500                         DELIMITED BY SIZE
043600                     INTO CARD-RECOMMENDATION
043700             END-IF
043800         WHEN EVT-IS-ERROR-SPIKE
043900             STRING 'CHECK THE DESTINATION SERVICE LOGS FOR'
044000                     DELIMITED BY SIZE
044100                     ' THE CAUSE OF THE ERROR SPIKE.'
044200                     DELIMITED BY SIZE
044300                 INTO CARD-RECOMMENDATION
044400         WHEN EVT-IS-LATENCY-SPIKE
044500             STRING 'CHECK DESTINATION LOAD - RATE-LIMIT THE'
044600                     DELIMITED BY SIZE
044700                     ' SOURCE IF THE DESTINATION IS SATURATED.'
044800                     DELIMITED BY SIZE
044900                 INTO CARD-RECOMMENDATION
045000         WHEN EVT-IS-REMOVED-EDGE
045100             MOVE 'VERIFY THIS DISAPPEARANCE WAS EXPECTED.'
045200                                       TO CARD-RECOMMENDATION
045300         WHEN EVT-IS-TRAFFIC-SPIKE
045400             STRING 'INVESTIGATE THE SOURCE OF THE GROWTH -'
045500                     DELIMITED BY SIZE
045600                     ' RATE-LIMIT IF UNEXPECTED.'
045700                     DELIMITED BY SIZE
045800                 INTO CARD-RECOMMENDATION
045900         WHEN EVT-IS-BLAST-RADIUS
046000             MOVE 'AUDIT THIS SERVICE OUTGOING CONNECTIONS.'
046100                                       TO CARD-RECOMMENDATION
046200     END-EVALUATE.
046300
046400 D59-EXIT.
046500     EXIT.
046600
046700 D52-BACK-UP-DST-LEN.
046800
046900     SUBTRACT 1                       FROM WS-DST-LEN.
047000
047100 D52-EXIT.
047200     EXIT.
