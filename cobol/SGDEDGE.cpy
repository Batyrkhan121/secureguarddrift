000100******************************************************************
000200*    SGDEDGE  -  ONE SOURCE-TO-DESTINATION EDGE OF A SNAPSHOT    *
000300*    USED BY:  SGDINGST, SGDDRIFT, SGDPROF, SGDSCORE, SGDBLAST   *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-EDGE.
000800     05  EDGE-KEY.
000900         10  EDGE-SOURCE           PIC  X(20).
001000         10  EDGE-DESTINATION      PIC  X(20).
001100     05  EDGE-REQUEST-COUNT        PIC  9(07).
001200     05  EDGE-ERROR-COUNT          PIC  9(07).
001300     05  EDGE-AVG-LATENCY-MS       PIC  9(05)V99.
001400     05  EDGE-P99-LATENCY-MS       PIC  9(05)V99.
001500     05  EDGE-ERROR-RATE           PIC  9(01)V9(06).
001600     05  FILLER                    PIC  X(15).
