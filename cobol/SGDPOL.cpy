000100******************************************************************
000200*    SGDPOL  -  NETWORK POLICY SUGGESTION WORK RECORD           *
000300*    USED BY:  SGDPOLCY (WRITES)                                 *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-POLICY-RECORD.
000800     05  POL-ID                    PIC  X(60).
000900     05  POL-KIND                  PIC  X(24).
001000         88  POL-IS-DENY-DB          VALUE 'deny_database_direct'.
001100         88  POL-IS-RESTRICT-GW      VALUE 'restrict_to_gateway'.
001200         88  POL-IS-BLAST-AUDIT      VALUE 'blast_audit'.
001300     05  POL-TARGET                PIC  X(20).
001400     05  POL-ALLOWED-COUNT         PIC S9(01)   BINARY.
001500     05  POL-ALLOWED-TABLE OCCURS 3 TIMES PIC X(20).
001600     05  POL-REASON                PIC  X(160).
001700     05  POL-RISK-SCORE            PIC S9(03)   BINARY.
001800     05  POL-SEVERITY              PIC  X(08).
001900     05  POL-AUTO-APPLY            PIC  X(01)   VALUE 'N'.
002000     05  FILLER                    PIC  X(20).
