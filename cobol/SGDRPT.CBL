000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDRPT.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  SEPTEMBER 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       BUILD THE HUMAN-READABLE DRIFT REPORT - HEADER
001500*               WITH THE ANALYSIS WINDOW, A SEVERITY/NEW-REMOVED
001600*               SUMMARY, ONE NUMBERED SECTION PER EXPLANATION
001700*               CARD IN DESCENDING RISK ORDER, A DE-DUPLICATED
001800*               RECOMMENDATION LIST AND A FOOTER.  SGDCARD IS
001900*               READ TWICE - ONCE TO TOTAL THE SUMMARY, ONCE TO
002000*               WRITE THE DETAIL - SO THE SUMMARY CAN PRINT
002100*               AHEAD OF THE DETAIL IT IS SUMMARIZING.
002200*
002300* CHANGE HISTORY ------------------------------------------------
002400* 09/12/1988 RJP ORIGINAL PROGRAM - SUMMARY AND DETAIL SECTIONS.
002500* 02/14/1991 RJP ADDED SNAPSHOT WINDOW TO THE REPORT HEADER.
002600* 06/03/1994 RJP ADDED DE-DUPLICATED RECOMMENDATION LIST, SGD-27.
002700* 12/29/1998 RJP Y2K REVIEW - SNAP-TS FIELDS ARE CCYY-MM-DD
002800*           ALREADY.  NO CHANGE REQUIRED.
002900* 03/09/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003000*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003100* END OF HISTORY ------------------------------------------------
003200
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100
004200 SOURCE-COMPUTER. IBM-2086-A04-140.
004300 OBJECT-COMPUTER. IBM-2086-A04-140.
004400
004500 SPECIAL-NAMES.
004600     SYSLST IS PRINTER,
004700     UPSI-7 ON STATUS IS WITH-UPDATES.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 FILE-CONTROL.
005200
005300     SELECT SGDSNAP
005400         ASSIGN TO SGDSNAP
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS SEQUENTIAL
005700         RECORD KEY IS SNAP-ID
005800         FILE STATUS IS FILE1-STAT.
005900
006000     SELECT SGDCARD
006100         ASSIGN TO SGDCARD
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FILE2-STAT.
006400
006500     SELECT SGDREPT
006600         ASSIGN TO SGDREPT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS FILE3-STAT.
006900
007000/*****************************************************************
007100*                                                                *
007200*    DATA DIVISION                                               *
007300*                                                                *
007400******************************************************************
007500 DATA DIVISION.
007600
007700 FILE SECTION.
007800
007900 FD  SGDSNAP
008000     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
008100         DEPENDING ON SNAP-RECLENG.
008200     COPY SGDSNAP.
008300
008400 FD  SGDCARD
008500     RECORD CONTAINS 984 CHARACTERS.
008600     COPY SGDCARD.
008700
008800 FD  SGDREPT
008900     RECORD CONTAINS 150 CHARACTERS.
009000 01  RPT-LINE                     PIC  X(150).
009100
009200 WORKING-STORAGE SECTION.
009300
009400 01  WS-FIELDS.
009500     05  FILLER                    PIC  X(20)   VALUE
009600             'SGDRPT  WORK AREAS  '.
009700     05  THIS-PGM                  PIC  X(08)   VALUE 'SGDRPT'.
009800     05  FILE1-STAT                PIC  X(02).
009900     05  FILE2-STAT                PIC  X(02).
010000     05  FILE3-STAT                PIC  X(02).
010100     05  WS-SNAP-SWITCH            PIC  X(01)   VALUE 'N'.
010200         88  END-OF-SNAPSHOTS                VALUE 'Y'.
010300     05  WS-CARD-SWITCH            PIC  X(01)   VALUE 'N'.
010400         88  END-OF-CARDS                    VALUE 'Y'.
010500     05  WS-PAIR-SWITCH            PIC  X(01)   VALUE 'N'.
010600         88  HAVE-A-SNAPSHOT-PAIR             VALUE 'Y'.
010700 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
010800     05  FILLER                    PIC  X(29).
010900
011000 01  WS-COUNTERS.
011100     05  WS-CRITICAL-COUNT         PIC S9(04)   BINARY.
011200     05  WS-HIGH-COUNT             PIC S9(04)   BINARY.
011300     05  WS-MEDIUM-COUNT           PIC S9(04)   BINARY.
011400     05  WS-LOW-COUNT              PIC S9(04)   BINARY.
011500     05  WS-NEW-EDGE-COUNT         PIC S9(04)   BINARY.
011600     05  WS-REMOVED-EDGE-COUNT     PIC S9(04)   BINARY.
011700     05  WS-CARD-TOTAL             PIC S9(04)   BINARY.
011800     05  WS-LINE-NUMBER            PIC S9(04)   BINARY.
011900     05  WS-W-IX                   PIC S9(02)   BINARY.
012000     05  WS-A-IX                   PIC S9(02)   BINARY.
012100     05  WS-REC-IX                 PIC S9(02)   BINARY.
012200     05  WS-LINE-POS               PIC S9(04)   BINARY.
012300     05  FILLER                    PIC  X(02).
012400 01  WS-COUNTERS-DUMP-VIEW REDEFINES WS-COUNTERS.
012500     05  FILLER                    PIC  X(30).
012600
012700* HOLDS THE LATEST TWO SNAPSHOTS SEEN SO FAR - ONCE THE FILE
012800* HITS END OF FILE THE LAST PAIR READ IS THE WINDOW REPORTED ON.
012900 01  WS-BASELINE-SNAP.
013000     05  WS-BASE-SNAP-ID           PIC  X(12).
013100     05  WS-BASE-SNAP-START        PIC  X(19).
013200     05  WS-BASE-SNAP-END          PIC  X(19).
013300     05  FILLER                    PIC  X(01).
013400 01  WS-CURRENT-SNAP.
013500     05  WS-CURR-SNAP-ID           PIC  X(12).
013600     05  WS-CURR-SNAP-START        PIC  X(19).
013700     05  WS-CURR-SNAP-END          PIC  X(19).
013800     05  FILLER                    PIC  X(01).
013900 01  WS-SNAP-DUMP-VIEW REDEFINES WS-BASELINE-SNAP.
014000     05  FILLER                    PIC  X(51).
014100
014200 01  WS-EDIT-FIELDS.
014300     05  WS-SCORE-EDIT             PIC  ZZ9.
014400     05  WS-LINE-EDIT              PIC  ZZ9.
014500     05  WS-COUNT-EDIT             PIC  ZZZ9.
014600     05  FILLER                    PIC  X(01).
014700
014800* RECOMMENDATION TEXT SEEN SO FAR, KEPT IN FIRST-OCCURRENCE
014900* ORDER SO THE FOOTER LIST DOES NOT REPEAT ADVICE.
015000 01  WS-SEEN-RECOMMEND-COUNT       PIC S9(04)   BINARY VALUE ZERO.
015100 01  WS-SEEN-RECOMMEND-TABLE OCCURS 40 TIMES
015200         INDEXED BY WS-SEEN-IX.
015300     05  WS-SEEN-RECOMMEND-TEXT    PIC  X(120).
015400     05  FILLER                    PIC  X(01).
015500 01  WS-SEEN-FOUND-SWITCH          PIC  X(01).
015600     88  RECOMMEND-ALREADY-SEEN              VALUE 'Y'.
015700
015800 01  WS-TEXT-LINE                  PIC  X(150).
015900
016000/*****************************************************************
016100*                                                                *
016200*    PROCEDURE DIVISION                                          *
016300*                                                                *
016400******************************************************************
016500 PROCEDURE DIVISION.
016600
016700 A00-MAINLINE-ROUTINE.
016800
016900     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017000     PERFORM C00-FIND-SNAPSHOT-WINDOW THRU C09-EXIT.
017100     PERFORM D00-SUMMARIZE-CARDS THRU D09-EXIT.
017200     PERFORM E00-WRITE-HEADER THRU E09-EXIT.
017300     PERFORM F00-WRITE-SUMMARY THRU F09-EXIT.
017400     PERFORM G00-WRITE-DETAIL-CARDS THRU G09-EXIT.
017500     PERFORM H00-WRITE-RECOMMENDATIONS THRU H09-EXIT.
017600     PERFORM J00-WRITE-FOOTER THRU J09-EXIT.
017700     PERFORM B20-TERMINATION THRU B25-EXIT.
017800
017900     DISPLAY 'SGDRPT  - CARDS REPORTED ON:       '
018000              WS-CARD-TOTAL         UPON PRINTER.
018100     GOBACK.
018200
018300/*****************************************************************
018400*    PROGRAM INITIALIZATION ROUTINE                              *
018500******************************************************************
018600 B10-INITIALIZATION.
018700
018800     OPEN OUTPUT SGDREPT.
018900     IF  FILE3-STAT NOT = '00'
019000         DISPLAY 'SGDRPT  - OPEN FILE ERROR - SGDREPT'
019100         DISPLAY 'FILE STATUS IS ' FILE3-STAT
019200         GOBACK
019300     END-IF.
019400
019500 B15-EXIT.
019600     EXIT.
019700
019800/*****************************************************************
019900*    PROGRAM TERMINATION ROUTINE                                 *
020000******************************************************************
020100 B20-TERMINATION.
020200
020300     CLOSE SGDREPT.
020400
020500 B25-EXIT.
020600     EXIT.
020700
020800/*****************************************************************
020900*    READ THE SNAPSHOT STORE FORWARD TO END OF FILE, KEEPING     *
021000*    ONLY THE LAST TWO RECORDS SEEN - THEY ARE THE PAIR SGDDRIFT *
021100*    COMPARED MOST RECENTLY AND SO DEFINE THE ANALYSIS WINDOW.   *
021200******************************************************************
021300 C00-FIND-SNAPSHOT-WINDOW.
021400
021500     OPEN INPUT SGDSNAP.
021600     IF  FILE1-STAT NOT = '00'
021700         DISPLAY 'SGDRPT  - OPEN FILE ERROR - SGDSNAP'
021800         DISPLAY 'FILE STATUS IS ' FILE1-STAT
021900         GOBACK
022000     END-IF.
022100
022200     PERFORM C10-READ-ONE-SNAPSHOT THRU C19-EXIT
022300         UNTIL END-OF-SNAPSHOTS.
022400
022500     CLOSE SGDSNAP.
022600
022700 C09-EXIT.
022800     EXIT.
022900
023000 C10-READ-ONE-SNAPSHOT.
023100
023200     READ SGDSNAP NEXT RECORD
023300         AT END SET END-OF-SNAPSHOTS TO TRUE
023400     END-READ.
023500
023600     IF  NOT END-OF-SNAPSHOTS
023700         IF  HAVE-A-SNAPSHOT-PAIR
023800             MOVE WS-CURRENT-SNAP     TO WS-BASELINE-SNAP
023900         END-IF
024000         MOVE SNAP-ID                 TO WS-CURR-SNAP-ID
024100         MOVE SNAP-TS-START           TO WS-CURR-SNAP-START
024200         MOVE SNAP-TS-END             TO WS-CURR-SNAP-END
024300         SET  HAVE-A-SNAPSHOT-PAIR    TO TRUE
024400     END-IF.
024500
024600 C19-EXIT.
024700     EXIT.
024800
024900/*****************************************************************
025000*    FIRST PASS OVER SGDCARD - TOTAL THE SEVERITY COUNTS AND     *
025100*    THE NEW-EDGE / REMOVED-EDGE COUNTS FOR THE SUMMARY BLOCK,   *
025200*    WHICH PRINTS AHEAD OF THE CARDS IT IS SUMMARIZING.          *
025300******************************************************************
025400 D00-SUMMARIZE-CARDS.
025500
025600     OPEN INPUT SGDCARD.
025700     IF  FILE2-STAT NOT = '00'
025800         DISPLAY 'SGDRPT  - OPEN FILE ERROR - SGDCARD'
025900         DISPLAY 'FILE STATUS IS ' FILE2-STAT
026000         GOBACK
026100     END-IF.
026200
026300     PERFORM D10-SUMMARIZE-ONE-CARD THRU D19-EXIT
026400         UNTIL END-OF-CARDS.
026500
026600     CLOSE SGDCARD.
026700
026800 D09-EXIT.
026900     EXIT.
027000
027100 D10-SUMMARIZE-ONE-CARD.
027200
027300     READ SGDCARD NEXT RECORD
027400         AT END SET END-OF-CARDS TO TRUE
027500     END-READ.
027600
027700     IF  NOT END-OF-CARDS
027800         ADD  1                       TO WS-CARD-TOTAL
027900         EVALUATE CARD-SEVERITY
028000             WHEN 'critical'
028100                 ADD 1                TO WS-CRITICAL-COUNT
028200             WHEN 'high'
028300                 ADD 1                TO WS-HIGH-COUNT
028400             WHEN 'medium'
028500                 ADD 1                TO WS-MEDIUM-COUNT
028600             WHEN 'low'
028700                 ADD 1                TO WS-LOW-COUNT
028800         END-EVALUATE
028900         EVALUATE CARD-EVENT-TYPE
029000             WHEN 'new_edge'
029100                 ADD 1                TO WS-NEW-EDGE-COUNT
029200             WHEN 'removed_edge'
029300                 ADD 1                TO WS-REMOVED-EDGE-COUNT
029400         END-EVALUATE
029500     END-IF.
029600
029700 D19-EXIT.
029800     EXIT.
029900
030000/*****************************************************************
030100*    REPORT HEADER - ANALYSIS PERIOD AND BOTH SNAPSHOT WINDOWS.  *
030200******************************************************************
030300 E00-WRITE-HEADER.
030400
030500     MOVE SPACES                     TO RPT-LINE.
030600     MOVE '# SECUREGUARD DRIFT REPORT'
030700                                      TO RPT-LINE.
030800     WRITE RPT-LINE.
030900
031000     MOVE SPACES                     TO RPT-LINE.
031100     WRITE RPT-LINE.
031200
031300     MOVE SPACES                     TO WS-TEXT-LINE.
031400     STRING 'BASELINE SNAPSHOT: ' DELIMITED BY SIZE
031500            WS-BASE-SNAP-ID          DELIMITED BY SIZE
031600            '  WINDOW '              DELIMITED BY SIZE
031700            WS-BASE-SNAP-START       DELIMITED BY SIZE
031800            ' TO '                   DELIMITED BY SIZE
031900            WS-BASE-SNAP-END         DELIMITED BY SIZE
032000            INTO WS-TEXT-LINE
032100     END-STRING.
032200     MOVE WS-TEXT-LINE               TO RPT-LINE.
032300     WRITE RPT-LINE.
032400
032500     MOVE SPACES                     TO WS-TEXT-LINE.
032600     STRING 'CURRENT  SNAPSHOT: ' DELIMITED BY SIZE
032700            WS-CURR-SNAP-ID          DELIMITED BY SIZE
032800            '  WINDOW '              DELIMITED BY SIZE
032900            WS-CURR-SNAP-START       DELIMITED BY SIZE
033000            ' TO '                   DELIMITED BY SIZE
033100            WS-CURR-SNAP-END         DELIMITED BY SIZE
033200            INTO WS-TEXT-LINE
033300     END-STRING.
033400     MOVE WS-TEXT-LINE               TO RPT-LINE.
033500     WRITE RPT-LINE.
033600
033700     MOVE SPACES                     TO RPT-LINE.
033800     WRITE RPT-LINE.
033900
034000 E09-EXIT.
034100     EXIT.
034200
034300/*****************************************************************
034400*    SUMMARY BLOCK - SEVERITY COUNTS AND NEW/REMOVED EDGE COUNTS.*
034500******************************************************************
034600 F00-WRITE-SUMMARY.
034700
034800     MOVE SPACES                     TO RPT-LINE.
034900     MOVE '## SUMMARY'               TO RPT-LINE.
035000     WRITE RPT-LINE.
035100
035200     MOVE SPACES                     TO RPT-LINE.
035300     WRITE RPT-LINE.
035400
035500     MOVE WS-CRITICAL-COUNT          TO WS-COUNT-EDIT.
035600     MOVE SPACES                     TO WS-TEXT-LINE.
035700     STRING 'CRITICAL EVENTS .... ' DELIMITED BY SIZE
035800            WS-COUNT-EDIT            DELIMITED BY SIZE
035900            INTO WS-TEXT-LINE
036000     END-STRING.
036100     MOVE WS-TEXT-LINE               TO RPT-LINE.
036200     WRITE RPT-LINE.
036300
036400     MOVE WS-HIGH-COUNT              TO WS-COUNT-EDIT.
036500     MOVE SPACES                     TO WS-TEXT-LINE.
036600     STRING 'HIGH EVENTS ........ ' DELIMITED BY SIZE
036700            WS-COUNT-EDIT            DELIMITED BY SIZE
036800            INTO WS-TEXT-LINE
036900     END-STRING.
037000     MOVE WS-TEXT-LINE               TO RPT-LINE.
037100     WRITE RPT-LINE.
037200
037300     MOVE WS-MEDIUM-COUNT            TO WS-COUNT-EDIT.
037400     MOVE SPACES                     TO WS-TEXT-LINE.
037500     STRING 'MEDIUM EVENTS ...... ' DELIMITED BY SIZE
037600            WS-COUNT-EDIT            DELIMITED BY SIZE
037700            INTO WS-TEXT-LINE
037800     END-STRING.
037900     MOVE WS-TEXT-LINE               TO RPT-LINE.
038000     WRITE RPT-LINE.
038100
038200     MOVE WS-LOW-COUNT               TO WS-COUNT-EDIT.
038300     MOVE SPACES                     TO WS-TEXT-LINE.
038400     STRING 'LOW EVENTS ......... ' DELIMITED BY SIZE
038500            WS-COUNT-EDIT            DELIMITED BY SIZE
038600            INTO WS-TEXT-LINE
038700     END-STRING.
038800     MOVE WS-TEXT-LINE               TO RPT-LINE.
038900     WRITE RPT-LINE.
039000
039100     MOVE SPACES                     TO RPT-LINE.
039200     WRITE RPT-LINE.
039300
039400     MOVE WS-NEW-EDGE-COUNT          TO WS-COUNT-EDIT.
039500     MOVE SPACES                     TO WS-TEXT-LINE.
039600     STRING 'NEW CONNECTIONS ....  ' DELIMITED BY SIZE
039700            WS-COUNT-EDIT            DELIMITED BY SIZE
039800            INTO WS-TEXT-LINE
039900     END-STRING.
040000     MOVE WS-TEXT-LINE               TO RPT-LINE.
040100     WRITE RPT-LINE.
040200
040300     MOVE WS-REMOVED-EDGE-COUNT      TO WS-COUNT-EDIT.
040400     MOVE SPACES                     TO WS-TEXT-LINE.
040500     STRING 'REMOVED CONNECTIONS   ' DELIMITED BY SIZE
040600            WS-COUNT-EDIT            DELIMITED BY SIZE
040700            INTO WS-TEXT-LINE
040800     END-STRING.
040900     MOVE WS-TEXT-LINE               TO RPT-LINE.
041000     WRITE RPT-LINE.
041100
041200     MOVE SPACES                     TO RPT-LINE.
041300     WRITE RPT-LINE.
041400
041500 F09-EXIT.
041600     EXIT.
041700
041800/*****************************************************************
041900*    SECOND PASS OVER SGDCARD - ONE NUMBERED SECTION PER CARD,   *
042000*    ALREADY IN DESCENDING RISK ORDER BECAUSE SGDSCORE SORTED    *
042100*    SGDEVS BEFORE SGDCARD EVER READ IT.  EACH CARD'S            *
042200*    RECOMMENDATION IS ALSO FOLDED INTO THE SEEN-TABLE HERE SO   *
042300*    THE FOOTER LIST KNOWS WHAT HAS ALREADY BEEN REPORTED.       *
042400******************************************************************
042500 G00-WRITE-DETAIL-CARDS.
042600
042700     MOVE 'N'                        TO WS-CARD-SWITCH.
042800     OPEN INPUT SGDCARD.
042900     IF  FILE2-STAT NOT = '00'
043000         DISPLAY 'SGDRPT  - OPEN FILE ERROR - SGDCARD'
043100         DISPLAY 'FILE STATUS IS ' FILE2-STAT
043200         GOBACK
043300     END-IF.
043400
043500     MOVE SPACES                     TO RPT-LINE.
043600     MOVE '## EVENTS'                TO RPT-LINE.
043700     WRITE RPT-LINE.
043800
043900     PERFORM G10-WRITE-ONE-CARD THRU G19-EXIT
044000         UNTIL END-OF-CARDS.
044100
044200     CLOSE SGDCARD.
044300
044400 G09-EXIT.
044500     EXIT.
044600
044700 G10-WRITE-ONE-CARD.
044800
044900     READ SGDCARD NEXT RECORD
045000         AT END SET END-OF-CARDS TO TRUE
045100     END-READ.
045200
045300     IF  NOT END-OF-CARDS
045400         ADD  1                       TO WS-LINE-NUMBER
045500         PERFORM G20-WRITE-CARD-HEADLINE THRU G29-EXIT
045600         PERFORM G30-WRITE-CARD-BODY THRU G39-EXIT
045700         PERFORM G40-REMEMBER-RECOMMEND THRU G49-EXIT
045800     END-IF.
045900
046000 G19-EXIT.
046100     EXIT.
046200
046300 G20-WRITE-CARD-HEADLINE.
046400
046500     MOVE CARD-RISK-SCORE             TO WS-SCORE-EDIT.
046600     MOVE WS-LINE-NUMBER               TO WS-LINE-EDIT.
046700     MOVE SPACES                      TO WS-TEXT-LINE.
046800     STRING WS-LINE-EDIT             DELIMITED BY SIZE
046900            '. ['                    DELIMITED BY SIZE
047000            CARD-SEVERITY             DELIMITED BY SIZE
047100            '] '                     DELIMITED BY SIZE
047200            CARD-TITLE                DELIMITED BY SIZE
047300            ' (SCORE '                DELIMITED BY SIZE
047400            WS-SCORE-EDIT             DELIMITED BY SIZE
047500            ')'                       DELIMITED BY SIZE
047600            INTO WS-TEXT-LINE
047700     END-STRING.
047800     MOVE WS-TEXT-LINE                TO RPT-LINE.
047900     WRITE RPT-LINE.
048000
048100 G29-EXIT.
048200     EXIT.
048300
048400 G30-WRITE-CARD-BODY.
048500
048600     MOVE SPACES                     TO WS-TEXT-LINE.
048700     STRING '   WHAT CHANGED: ' DELIMITED BY SIZE
048800            CARD-WHAT-CHANGED   DELIMITED BY SIZE
048900            INTO WS-TEXT-LINE
049000     END-STRING.
049100     MOVE WS-TEXT-LINE               TO RPT-LINE.
049200     WRITE RPT-LINE.
049300
049400     PERFORM G32-WRITE-ONE-REASON THRU G32-EXIT
049500         VARYING WS-W-IX FROM 1 BY 1
049600         UNTIL WS-W-IX > CARD-WHY-COUNT.
049700
049800     MOVE SPACES                     TO WS-TEXT-LINE.
049900     MOVE '   AFFECTED: '            TO WS-TEXT-LINE.
050000     MOVE 15                         TO WS-LINE-POS.
050100     PERFORM G34-ADD-ONE-AFFECTED THRU G34-EXIT
050200         VARYING WS-A-IX FROM 1 BY 1
050300         UNTIL WS-A-IX > CARD-AFFECTED-COUNT.
050400     MOVE WS-TEXT-LINE               TO RPT-LINE.
050500     WRITE RPT-LINE.
050600
050700     MOVE SPACES                     TO WS-TEXT-LINE.
050800     STRING '   RECOMMENDATION: ' DELIMITED BY SIZE
050900            CARD-RECOMMENDATION DELIMITED BY SIZE
051000            INTO WS-TEXT-LINE
051100     END-STRING.
051200     MOVE WS-TEXT-LINE               TO RPT-LINE.
051300     WRITE RPT-LINE.
051400
051500     MOVE SPACES                     TO RPT-LINE.
051600     WRITE RPT-LINE.
051700
051800 G39-EXIT.
051900     EXIT.
052000
052100 G32-WRITE-ONE-REASON.
052200
052300     MOVE SPACES                     TO WS-TEXT-LINE.
052400     STRING '   - '              DELIMITED BY SIZE
052500            CARD-WHY-TABLE(WS-W-IX) DELIMITED BY SIZE
052600            INTO WS-TEXT-LINE
052700     END-STRING.
052800     MOVE WS-TEXT-LINE               TO RPT-LINE.
052900     WRITE RPT-LINE.
053000
053100 G32-EXIT.
053200     EXIT.
053300
053400 G34-ADD-ONE-AFFECTED.
053500
053600     STRING CARD-AFFECTED-TABLE(WS-A-IX) DELIMITED BY SPACE
053700            ' '                  DELIMITED BY SIZE
053800            INTO WS-TEXT-LINE
053900            WITH POINTER WS-LINE-POS
054000     END-STRING.
054100
054200 G34-EXIT.
054300     EXIT.
054400
054500 G40-REMEMBER-RECOMMEND.
054600
054700     MOVE 'N'                        TO WS-SEEN-FOUND-SWITCH.
054800     PERFORM G42-CHECK-ONE-SEEN THRU G42-EXIT
054900         VARYING WS-REC-IX FROM 1 BY 1
055000         UNTIL WS-REC-IX > WS-SEEN-RECOMMEND-COUNT.
055100
055200     IF  NOT RECOMMEND-ALREADY-SEEN
055300     AND WS-SEEN-RECOMMEND-COUNT < 40
055400         ADD 1                       TO WS-SEEN-RECOMMEND-COUNT
055500         SET  WS-SEEN-IX             TO WS-SEEN-RECOMMEND-COUNT
055600         MOVE CARD-RECOMMENDATION    TO
055700                 WS-SEEN-RECOMMEND-TEXT(WS-SEEN-IX)
055800     END-IF.
055900
056000 G49-EXIT.
056100     EXIT.
056200
056300 G42-CHECK-ONE-SEEN.
056400
056500     IF  WS-SEEN-RECOMMEND-TEXT(WS-REC-IX) = CARD-RECOMMENDATION
056600         SET RECOMMEND-ALREADY-SEEN  TO TRUE
056700     END-IF.
056800
056900 G42-EXIT.
057000     EXIT.
057100
057200/*****************************************************************
057300*    DE-DUPLICATED RECOMMENDATION LIST, FIRST-OCCURRENCE ORDER.  *
057400******************************************************************
057500 H00-WRITE-RECOMMENDATIONS.
057600
057700     MOVE SPACES                     TO RPT-LINE.
057800     MOVE '## RECOMMENDATIONS'       TO RPT-LINE.
057900     WRITE RPT-LINE.
058000
058100     MOVE SPACES                     TO RPT-LINE.
058200     WRITE RPT-LINE.
058300
058400     PERFORM H10-WRITE-ONE-RECOMMEND THRU H19-EXIT
058500         VARYING WS-REC-IX FROM 1 BY 1
058600         UNTIL WS-REC-IX > WS-SEEN-RECOMMEND-COUNT.
058700
058800 H09-EXIT.
058900     EXIT.
059000
059100 H10-WRITE-ONE-RECOMMEND.
059200
059300     MOVE SPACES                     TO WS-TEXT-LINE.
059400     STRING '- ' DELIMITED BY SIZE
059500            WS-SEEN-RECOMMEND-TEXT(WS-REC-IX) DELIMITED BY SIZE
059600            INTO WS-TEXT-LINE
059700     END-STRING.
059800     MOVE WS-TEXT-LINE               TO RPT-LINE.
059900     WRITE RPT-LINE.
060000
060100 H19-EXIT.
060200     EXIT.
060300
060400/*****************************************************************
060500*    REPORT FOOTER - GENERATOR NAME AND VERSION.                 *
060600******************************************************************
060700 J00-WRITE-FOOTER.
060800
060900     MOVE SPACES                     TO RPT-LINE.
061000     WRITE RPT-LINE.
061100     MOVE '-- GENERATED BY SGDRPT, VERSION 1' TO RPT-LINE.
061200     WRITE RPT-LINE.
061300
061400 J09-EXIT.
061500     EXIT.
