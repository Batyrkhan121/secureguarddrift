000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDINGST.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  APRIL 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       READ THE RAW SERVICE-MESH ACCESS LOG, SPLIT IT
001500*               INTO CONSECUTIVE N-HOUR WINDOWS, BUILD THE
001600*               SOURCE/DESTINATION EDGE TABLE AND NODE TABLE FOR
001700*               EACH WINDOW, AND FILE ONE SNAPSHOT RECORD PER
001800*               WINDOW TO SGDSNAP FOR THE DRIFT DETECTOR TO
001900*               COMPARE.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 04/02/1987 RJP ORIGINAL PROGRAM.
002300* 09/20/1988 RJP ADDED NEAREST-RANK P99 LATENCY CALCULATION.
002400* 06/11/1990 RJP RAISED EDGE TABLE MAX TO 300, SGD-0009.           SGD0009
002500* 02/08/1992 RJP CORRECTED ERROR RATE DIVIDE-BY-ZERO, SGD-0017.    SGD0017
002600* 12/29/1998 RJP Y2K REVIEW - TIMESTAMP KEPT AS 4-DIGIT YEAR.
002700* 05/14/2002 RJP ADDED NODE TYPE INFERENCE, SGD-0029.              SGD0029
002800* 08/30/2006 RJP REPLACED BUBBLE SORT OF LATENCIES WITH SORT
002900*                VERB WORK FILE, SGD-0044.                         SGD0044
003000* 03/19/2011 RJP SNAPSHOT ID NOW DERIVED FROM WINDOW END TIME.
003100* 10/02/2015 RJP ADDED GATEWAY NODE-TYPE INFERENCE, SGD-0061.      SGD0061
003200* 07/07/2020 RJP REVIEWED FOR GDPR - NO PII IN EDGE TABLE.
003300* 03/02/2024 RJP REWORKED FROM THE RETIRED MAINLINE AGGREGATOR
003400*                ONTO THE CURRENT SGD- COPYBOOK SET, SGD-0001.     SGD0001
003500* 06/16/2025 RJP MAINLINE ONLY EVER FILED ONE SNAPSHOT FOR THE
003600*                WHOLE LOG, SO SGDDRIFT HAD NO BASELINE/CURRENT
003700*                PAIR TO COMPARE.  REWORKED TO SCAN THE LOG
003800*                ONCE FOR THE OVERALL TIME RANGE, THEN LOOP ONE
003900*                CONSECUTIVE HOUR-ALIGNED WINDOW AT A TIME,
004000*                REREADING ACCSLOG AND FILING A SEPARATE
004100*                SNAPSHOT FOR EACH WINDOW, SGD-0071.               SGD0071
004200* END OF HISTORY ------------------------------------------------
004300
004400/*****************************************************************
004500*                                                                *
004600*    ENVIRONMENT DIVISION                                        *
004700*                                                                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200
005300 SOURCE-COMPUTER. IBM-2086-A04-140.
005400 OBJECT-COMPUTER. IBM-2086-A04-140.
005500
005600 SPECIAL-NAMES.
005700     SYSLST IS PRINTER,
005800     UPSI-7 ON STATUS IS WITH-UPDATES.
005900
006000 INPUT-OUTPUT SECTION.
006100
006200 FILE-CONTROL.
006300
006400     SELECT ACCSLOG
006500         ASSIGN TO ACCSLOG
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FILE1-STAT.
006800
006900     SELECT SGDSNAP
007000         ASSIGN TO SGDSNAP
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS DYNAMIC
007300         RECORD KEY IS SNAP-ID
007400         FILE STATUS IS FILE2-STAT.
007500
007600     SELECT LAT-RAWFILE
007700         ASSIGN TO SYS003-UT-RAWLAT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FILE3-STAT.
008000
008100     SELECT LAT-SORTWK
008200         ASSIGN TO SYS002-UT-SORTWK2.
008300
008400/*****************************************************************
008500*                                                                *
008600*    DATA DIVISION                                               *
008700*                                                                *
008800******************************************************************
008900 DATA DIVISION.
009000
009100 FILE SECTION.
009200
009300 FD  ACCSLOG
009400     RECORD CONTAINS 120 CHARACTERS.
009500 01  ACCSLOG-RECORD                PIC  X(120).
009600
009700 FD  SGDSNAP
009800     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
009900         DEPENDING ON SNAP-RECLENG.
010000     COPY SGDSNAP.
010100
010200 FD  LAT-RAWFILE
010300     RECORD CONTAINS 20 CHARACTERS.
010400 01  LAT-RAW-RECORD.
010500     05  RAW-EDGE-IX               PIC S9(04)  BINARY.
010600     05  RAW-VALUE                 PIC  9(05)V99.
010700     05  FILLER                    PIC  X(09).
010800
010900 SD  LAT-SORTWK.
011000 01  LAT-SORT-RECORD.
011100     05  LAT-SORT-EDGE-IX          PIC S9(04)  BINARY.
011200     05  LAT-SORT-VALUE            PIC  9(05)V99.
011300     05  FILLER                    PIC  X(09).
011400
011500******************************************************************
011600*    WORKING-STORAGE SECTION                                     *
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011900
012000 01  WS-FIELDS.
012100     05  FILLER                    PIC  X(11)  VALUE
012200                                        '**STORAGE**'.
012300     05  THIS-PGM                  PIC  X(08)  VALUE 'SGDINGST'.
012400     05  FILE1-STAT                PIC  X(02)  VALUE SPACES.
012500     05  FILE2-STAT                PIC  X(02)  VALUE SPACES.
012600     05  FILE3-STAT                PIC  X(02)  VALUE SPACES.
012700     05  WS-EOF-SWITCH             PIC  X(01)  VALUE 'N'.
012800         88  END-OF-ACCSLOG                    VALUE 'Y'.
012900     05  WS-SORT-EOF-SWITCH        PIC  X(01)  VALUE 'N'.
013000         88  END-OF-SORTED-LATENCY             VALUE 'Y'.
013100     05  WS-EDGE-SUB               PIC S9(04)  BINARY.
013200     05  WS-NODE-SUB               PIC S9(04)  BINARY.
013300     05  WS-FOUND-SWITCH           PIC  X(01)  VALUE 'N'.
013400         88  EDGE-WAS-FOUND                    VALUE 'Y'.
013500         88  EDGE-NOT-FOUND                     VALUE 'N'.
013600     05  WS-RANK-SUB               PIC S9(04)  BINARY.
013700     05  WS-RANK-TARGET            PIC S9(04)  BINARY.
013800     05  WS-RANK-COUNT             PIC S9(04)  BINARY.
013900     05  WS-PRODUCT                PIC S9(09)  BINARY.
014000     05  WS-REMAINDER              PIC S9(09)  BINARY.
014100     05  WK-NAME-LEN               PIC S9(04)  BINARY.
014200     05  WK-SORT-I                 PIC S9(04)  BINARY.
014300     05  WK-SORT-J                 PIC S9(04)  BINARY.
014400     05  WK-SORT-LOW               PIC S9(04)  BINARY.
014500     05  WK-HOUR-ADD-IX            PIC S9(04)  BINARY.
014600     05  WK-EDGE-KEY-COMPARE       PIC  X(01).
014700         88  EDGE-J-IS-LOWER                    VALUE 'Y'.
014800     05  WK-EDGE-SWAP-ENTRY        PIC  X(79).
014900     05  WK-NODE-SWAP-ENTRY        PIC  X(40).
015000
015100* STANDALONE RUN TALLIES - 77-LEVEL THE WAY THE SHOP HAS
015200* ALWAYS CARRIED A RUN'S HEADLINE COUNTERS, OUTSIDE ANY 01 GROUP.
015300 77  WS-RECORDS-SCANNED        PIC  9(07)  VALUE ZEROES.
015400 77  WS-RECORDS-READ           PIC  9(07)  VALUE ZEROES.
015500 77  WS-WINDOW-COUNT           PIC S9(04)  BINARY VALUE ZERO.
015600
015700 01  WS-WORK-AREAS.
015800     05  WK-CHECK-SOURCE           PIC  X(20).
015900     05  WK-CHECK-DESTINATION      PIC  X(20).
016000     05  WK-LINE-LEN               PIC S9(04)  BINARY.
016100     05  WS-WINDOW-HOURS           PIC S9(04)  BINARY VALUE 1.
016200     05  WS-MIN-TS-NUM             PIC S9(14)  BINARY.
016300     05  WS-MAX-TS-NUM             PIC S9(14)  BINARY.
016400     05  WS-REC-TS-NUM             PIC S9(14)  BINARY.
016500     05  WS-WINDOW-START-NUM       PIC S9(14)  BINARY.
016600     05  WS-WINDOW-END-NUM         PIC S9(14)  BINARY.
016700
016800* TABLE OF DAYS PER CALENDAR MONTH, LOADED BY REDEFINITION SO
016900* THE HOUR-ROLLOVER LOGIC IN G30/G35 CAN CARRY A WINDOW ACROSS
017000* A DAY, MONTH OR YEAR BOUNDARY WITHOUT A DATE INTRINSIC.
017100 01  WK-DAYS-IN-MONTH-VALUES.
017200     05  FILLER                    PIC  X(24)  VALUE
017300                                    '312831303130313130313031'.
017400 01  WK-DAYS-IN-MONTH REDEFINES WK-DAYS-IN-MONTH-VALUES.
017500     05  WK-DAYS-IN-MO             PIC  9(02)  OCCURS 12 TIMES.
017600
017700* EDGE AND NODE WORKTABLES - ACCUMULATED DURING THE READ PASS
017800* FOR THE CURRENT WINDOW ONLY, RESET AT THE START OF EACH
017900* WINDOW, AND COPIED INTO THAT WINDOW'S SNAPSHOT RECORD.
018000 01  WS-EDGE-TABLE.
018100     05  WK-EDGE-ENTRY OCCURS 300 TIMES INDEXED BY WK-EDGE-IX.
018200         10  WK-EDGE-SOURCE        PIC  X(20).
018300         10  WK-EDGE-DESTINATION   PIC  X(20).
018400         10  WK-EDGE-REQ-COUNT     PIC  9(07).
018500         10  WK-EDGE-ERR-COUNT     PIC  9(07).
018600         10  WK-EDGE-LAT-TOTAL     PIC  9(09)V99.
018700         10  WK-EDGE-LAT-COUNT     PIC  9(07).
018800         10  WK-EDGE-P99-LAT       PIC  9(05)V99.
018900 01  WS-EDGE-TABLE-ALPHA REDEFINES WS-EDGE-TABLE.
019000     05  FILLER                    PIC  X(79)  OCCURS 300 TIMES.
019100
019200 01  WS-NODE-TABLE.
019300     05  WK-NODE-ENTRY OCCURS 150 TIMES INDEXED BY WK-NODE-IX.
019400         10  WK-NODE-NAME          PIC  X(20).
019500         10  WK-NODE-NAMESPACE     PIC  X(12)  VALUE 'default'.
019600         10  WK-NODE-TYPE          PIC  X(08).
019700 01  WS-NODE-TABLE-ALPHA REDEFINES WS-NODE-TABLE.
019800     05  FILLER                    PIC  X(40)  OCCURS 150 TIMES.
019900
020000* WS-SCAN-CLOCK HOLDS THE TRUE MINIMUM TIMESTAMP FOUND ON THE
020100* FIRST PASS OVER ACCSLOG (C00).  WS-WINDOW-CLOCK HOLDS THE
020200* CURRENT WINDOW'S START/END, ADVANCED ONE WINDOW AT A TIME BY
020300* THE LOOP IN G10.
020400 01  WS-SCAN-CLOCK.
020500     05  SCAN-MIN-YYYY             PIC  9(04).
020600     05  SCAN-MIN-MM               PIC  9(02).
020700     05  SCAN-MIN-DD               PIC  9(02).
020800     05  SCAN-MIN-HH               PIC  9(02).
020900 01  WS-SCAN-CLOCK-DUMP-VIEW REDEFINES WS-SCAN-CLOCK
021000                                    PIC  X(10).
021100
021200 01  WS-WINDOW-CLOCK.
021300     05  WC-START-YYYY             PIC  9(04).
021400     05  WC-START-MM               PIC  9(02).
021500     05  WC-START-DD               PIC  9(02).
021600     05  WC-START-HH               PIC  9(02).
021700     05  WC-END-YYYY               PIC  9(04).
021800     05  WC-END-MM                 PIC  9(02).
021900     05  WC-END-DD                 PIC  9(02).
022000     05  WC-END-HH                 PIC  9(02).
022100 01  WS-WINDOW-CLOCK-EDIT REDEFINES WS-WINDOW-CLOCK
022200                                    PIC  X(16).
022300
022400     COPY SGDLOGR.
022500     COPY SGDEDGE.
022600     COPY SGDNODE.
022700
022800/*****************************************************************
022900*                                                                *
023000*    PROCEDURE DIVISION                                          *
023100*                                                                *
023200******************************************************************
023300 PROCEDURE DIVISION.
023400
023500 A00-MAINLINE-ROUTINE.
023600
023700     PERFORM B10-INITIALIZATION THRU B15-EXIT.
023800     PERFORM C00-SCAN-FOR-TIME-RANGE THRU C09-EXIT.
023900     PERFORM G00-ALIGN-WINDOW-START THRU G09-EXIT.
024000     PERFORM G10-PROCESS-ALL-WINDOWS THRU G19-EXIT.
024100     PERFORM B20-TERMINATION THRU B25-EXIT.
024200
024300     DISPLAY 'SGDINGST - LINES SCANNED: ' WS-RECORDS-SCANNED
024400                               UPON PRINTER.
024500     DISPLAY 'SGDINGST - RECORDS FILED: ' WS-RECORDS-READ
024600                               UPON PRINTER.
024700     DISPLAY 'SGDINGST - WINDOWS FILED: ' WS-WINDOW-COUNT
024800                               UPON PRINTER.
024900     GOBACK.
025000
025100/*****************************************************************
025200*    PROGRAM INITIALIZATION ROUTINE                              *
025300******************************************************************
025400 B10-INITIALIZATION.
025500
025600     OPEN OUTPUT SGDSNAP.
025700     IF  FILE2-STAT NOT = '00'
025800         DISPLAY 'SGDINGST - OPEN FILE ERROR - SGDSNAP'
025900         DISPLAY 'FILE STATUS IS ' FILE2-STAT
026000         GOBACK
026100     END-IF.
026200
026300 B15-EXIT.
026400     EXIT.
026500
026600/*****************************************************************
026700*    PROGRAM TERMINATION ROUTINE                                 *
026800******************************************************************
026900 B20-TERMINATION.
027000
027100     CLOSE SGDSNAP.
027200
027300 B25-EXIT.
027400     EXIT.
027500
027600/*****************************************************************
027700*    FIRST PASS OVER THE ACCESS LOG - FIND THE TRUE MINIMUM AND  *
027800*    MAXIMUM TIMESTAMP OVER ALL RECORDS - A RECORD NEAR THE END  *
027900*    OF A BUSY HOUR CAN STILL BELONG TO AN EARLIER WINDOW, SO    *
028000*    EVERY LINE MUST BE SEEN ONCE BEFORE ANY WINDOW IS CUT.      *
028100******************************************************************
028200 C00-SCAN-FOR-TIME-RANGE.
028300
028400     OPEN INPUT ACCSLOG.
028500     IF  FILE1-STAT NOT = '00'
028600         DISPLAY 'SGDINGST - OPEN FILE ERROR - ACCSLOG'
028700         DISPLAY 'FILE STATUS IS ' FILE1-STAT
028800         GOBACK
028900     END-IF.
029000
029100* SKIP THE CSV HEADER LINE.
029200     READ ACCSLOG
029300         AT END SET END-OF-ACCSLOG TO TRUE.
029400
029500     PERFORM C10-SCAN-ONE-LINE THRU C19-EXIT
029600         UNTIL END-OF-ACCSLOG.
029700
029800     CLOSE ACCSLOG.
029900
030000 C09-EXIT.
030100     EXIT.
030200
030300 C10-SCAN-ONE-LINE.
030400
030500     READ ACCSLOG
030600         AT END SET END-OF-ACCSLOG TO TRUE
030700         NOT AT END PERFORM C20-CHECK-ONE-TIMESTAMP THRU C29-EXIT
030800     END-READ.
030900
031000 C19-EXIT.
031100     EXIT.
031200
031300 C20-CHECK-ONE-TIMESTAMP.
031400
031500     ADD  1                         TO WS-RECORDS-SCANNED.
031600
031700     UNSTRING ACCSLOG-RECORD DELIMITED BY ','
031800         INTO LOG-TIMESTAMP, LOG-SOURCE, LOG-DESTINATION,
031900              LOG-METHOD, LOG-PATH, LOG-STATUS-CODE,
032000              LOG-LATENCY-MS.
032100
032200     PERFORM Q10-COMPUTE-TS-NUMERIC THRU Q19-EXIT.
032300
032400     IF  WS-RECORDS-SCANNED = 1
032500         MOVE WS-REC-TS-NUM         TO WS-MIN-TS-NUM
032600         MOVE WS-REC-TS-NUM         TO WS-MAX-TS-NUM
032700         MOVE LOG-TS-YYYY           TO SCAN-MIN-YYYY
032800         MOVE LOG-TS-MM             TO SCAN-MIN-MM
032900         MOVE LOG-TS-DD             TO SCAN-MIN-DD
033000         MOVE LOG-TS-HH             TO SCAN-MIN-HH
033100     ELSE
033200         IF  WS-REC-TS-NUM < WS-MIN-TS-NUM
033300             MOVE WS-REC-TS-NUM     TO WS-MIN-TS-NUM
033400             MOVE LOG-TS-YYYY       TO SCAN-MIN-YYYY
033500             MOVE LOG-TS-MM         TO SCAN-MIN-MM
033600             MOVE LOG-TS-DD         TO SCAN-MIN-DD
033700             MOVE LOG-TS-HH         TO SCAN-MIN-HH
033800         END-IF
033900         IF  WS-REC-TS-NUM > WS-MAX-TS-NUM
034000             MOVE WS-REC-TS-NUM     TO WS-MAX-TS-NUM
034100         END-IF
034200     END-IF.
034300
034400 C29-EXIT.
034500     EXIT.
034600
034700*----------------------------------------------------------------
034800*    BUILD A COMPARABLE PIC 9(14) YYYYMMDDHHMISS VALUE FROM THE  *
034900*    CURRENT LOG-RECORD TIMESTAMP (NO DATE INTRINSIC ALLOWED).   *
035000*----------------------------------------------------------------
035100 Q10-COMPUTE-TS-NUMERIC.
035200
035300     COMPUTE WS-REC-TS-NUM =
035400             (LOG-TS-YYYY * 10000000000)
035500           + (LOG-TS-MM   * 100000000)
035600           + (LOG-TS-DD   * 1000000)
035700           + (LOG-TS-HH   * 10000)
035800           + (LOG-TS-MI   * 100)
035900           + LOG-TS-SS.
036000
036100 Q19-EXIT.
036200     EXIT.
036300
036400*----------------------------------------------------------------
036500*    BUILD THE WS-WINDOW-START-NUM SURROGATE FROM WC-START-*.    *
036600*----------------------------------------------------------------
036700 Q20-COMPUTE-WINDOW-START-NUM.
036800
036900     COMPUTE WS-WINDOW-START-NUM =
037000             (WC-START-YYYY * 10000000000)
037100           + (WC-START-MM   * 100000000)
037200           + (WC-START-DD   * 1000000)
037300           + (WC-START-HH   * 10000).
037400
037500 Q29-EXIT.
037600     EXIT.
037700
037800*----------------------------------------------------------------
037900*    BUILD THE WS-WINDOW-END-NUM SURROGATE FROM WC-END-*.        *
038000*----------------------------------------------------------------
038100 Q30-COMPUTE-WINDOW-END-NUM.
038200
038300     COMPUTE WS-WINDOW-END-NUM =
038400             (WC-END-YYYY * 10000000000)
038500           + (WC-END-MM   * 100000000)
038600           + (WC-END-DD   * 1000000)
038700           + (WC-END-HH   * 10000).
038800
038900 Q39-EXIT.
039000     EXIT.
039100
039200/*****************************************************************
039300*    ALIGN THE FIRST WINDOW'S START DOWN TO THE WHOLE HOUR OF    *
039400*    THE MINIMUM TIMESTAMP FOUND BY THE C00 SCAN PASS.           *
039500******************************************************************
039600 G00-ALIGN-WINDOW-START.
039700
039800     MOVE SCAN-MIN-YYYY            TO WC-START-YYYY.
039900     MOVE SCAN-MIN-MM              TO WC-START-MM.
040000     MOVE SCAN-MIN-DD              TO WC-START-DD.
040100     MOVE SCAN-MIN-HH              TO WC-START-HH.
040200
040300     PERFORM Q20-COMPUTE-WINDOW-START-NUM THRU Q29-EXIT.
040400
040500 G09-EXIT.
040600     EXIT.
040700
040800/*****************************************************************
040900*    LOOP OVER CONSECUTIVE WS-WINDOW-HOURS-WIDE WINDOWS UNTIL    *
041000*    THE WINDOW START PASSES THE MAXIMUM TIMESTAMP SEEN.         *
041100******************************************************************
041200 G10-PROCESS-ALL-WINDOWS.
041300
041400     PERFORM G20-PROCESS-ONE-WINDOW THRU G29-EXIT
041500         UNTIL WS-WINDOW-START-NUM > WS-MAX-TS-NUM.
041600
041700 G19-EXIT.
041800     EXIT.
041900
042000 G20-PROCESS-ONE-WINDOW.
042100
042200     MOVE WC-START-YYYY            TO WC-END-YYYY.
042300     MOVE WC-START-MM              TO WC-END-MM.
042400     MOVE WC-START-DD              TO WC-END-DD.
042500     MOVE WC-START-HH              TO WC-END-HH.
042600
042700     PERFORM G30-ADD-ONE-HOUR THRU G39-EXIT
042800         VARYING WK-HOUR-ADD-IX FROM 1 BY 1
042900             UNTIL WK-HOUR-ADD-IX > WS-WINDOW-HOURS.
043000
043100     PERFORM Q30-COMPUTE-WINDOW-END-NUM THRU Q39-EXIT.
043200
043300     SET WK-EDGE-IX                TO 1.
043400     SET WK-NODE-IX                TO 1.
043500
043600     OPEN OUTPUT LAT-RAWFILE.
043700     IF  FILE3-STAT NOT = '00'
043800         DISPLAY 'SGDINGST - OPEN FILE ERROR - LAT-RAWFILE'
043900         DISPLAY 'FILE STATUS IS ' FILE3-STAT
044000         GOBACK
044100     END-IF.
044200
044300     PERFORM H00-BUILD-ONE-WINDOW THRU H09-EXIT.
044400
044500     CLOSE LAT-RAWFILE.
044600
044700     PERFORM D00-FINISH-LATENCY-RANKS THRU D09-EXIT.
044800     PERFORM F00-SORT-EDGE-TABLE THRU F09-EXIT.
044900     PERFORM F20-SORT-NODE-TABLE THRU F29-EXIT.
045000     PERFORM E00-BUILD-SNAPSHOT THRU E09-EXIT.
045100
045200     ADD  1                        TO WS-WINDOW-COUNT.
045300
045400     MOVE WC-END-YYYY              TO WC-START-YYYY.
045500     MOVE WC-END-MM                TO WC-START-MM.
045600     MOVE WC-END-DD                TO WC-START-DD.
045700     MOVE WC-END-HH                TO WC-START-HH.
045800
045900     PERFORM Q20-COMPUTE-WINDOW-START-NUM THRU Q29-EXIT.
046000
046100 G29-EXIT.
046200     EXIT.
046300
046400*----------------------------------------------------------------
046500*    ADD ONE HOUR TO WC-END-*, CARRYING INTO DAY/MONTH/YEAR.     *
046600*----------------------------------------------------------------
046700 G30-ADD-ONE-HOUR.
046800
046900     ADD  1                        TO WC-END-HH.
047000     IF  WC-END-HH > 23
047100         MOVE 0                    TO WC-END-HH
047200         ADD 1                     TO WC-END-DD
047300         PERFORM G35-CHECK-DAY-OVERFLOW THRU G36-EXIT
047400     END-IF.
047500
047600 G39-EXIT.
047700     EXIT.
047800
047900 G35-CHECK-DAY-OVERFLOW.
048000
048100     IF  WC-END-DD > WK-DAYS-IN-MO(WC-END-MM)
048200         MOVE 1                    TO WC-END-DD
048300         ADD 1                     TO WC-END-MM
048400         IF  WC-END-MM > 12
048500             MOVE 1                TO WC-END-MM
048600             ADD 1                 TO WC-END-YYYY
048700         END-IF
048800     END-IF.
048900
049000 G36-EXIT.
049100     EXIT.
049200
049300/*****************************************************************
049400*    REREAD THE ACCESS LOG FOR THE CURRENT WINDOW ONLY, AND      *
049500*    AGGREGATE INTO THE EDGE/NODE TABLES EVERY RECORD WHOSE      *
049600*    TIMESTAMP FALLS IN [WC-START, WC-END).                      *
049700******************************************************************
049800 H00-BUILD-ONE-WINDOW.
049900
050000     OPEN INPUT ACCSLOG.
050100     IF  FILE1-STAT NOT = '00'
050200         DISPLAY 'SGDINGST - OPEN FILE ERROR - ACCSLOG'
050300         DISPLAY 'FILE STATUS IS ' FILE1-STAT
050400         GOBACK
050500     END-IF.
050600
050700     MOVE 'N'                      TO WS-EOF-SWITCH.
050800
050900* SKIP THE CSV HEADER LINE.
051000     READ ACCSLOG
051100         AT END SET END-OF-ACCSLOG TO TRUE.
051200
051300     PERFORM H10-READ-ONE-LINE THRU H19-EXIT
051400         UNTIL END-OF-ACCSLOG.
051500
051600     CLOSE ACCSLOG.
051700
051800 H09-EXIT.
051900     EXIT.
052000
052100 H10-READ-ONE-LINE.
052200
052300     READ ACCSLOG
052400         AT END SET END-OF-ACCSLOG TO TRUE
052500         NOT AT END PERFORM H20-PARSE-AND-FILTER THRU H29-EXIT
052600     END-READ.
052700
052800 H19-EXIT.
052900     EXIT.
053000
053100 H20-PARSE-AND-FILTER.
053200
053300     UNSTRING ACCSLOG-RECORD DELIMITED BY ','
053400         INTO LOG-TIMESTAMP, LOG-SOURCE, LOG-DESTINATION,
053500              LOG-METHOD, LOG-PATH, LOG-STATUS-CODE,
053600              LOG-LATENCY-MS.
053700
053800     PERFORM Q10-COMPUTE-TS-NUMERIC THRU Q19-EXIT.
053900
054000     IF  WS-REC-TS-NUM NOT < WS-WINDOW-START-NUM
054100     AND WS-REC-TS-NUM < WS-WINDOW-END-NUM
054200         ADD 1                     TO WS-RECORDS-READ
054300         PERFORM C40-FIND-OR-ADD-EDGE THRU C49-EXIT
054400         PERFORM C60-UPDATE-EDGE-TOTALS THRU C69-EXIT
054500         PERFORM C70-FIND-OR-ADD-NODE THRU C79-EXIT
054600     END-IF.
054700
054800 H29-EXIT.
054900     EXIT.
055000
055100*----------------------------------------------------------------
055200*    LOCATE THE EDGE SLOT FOR THIS SOURCE/DESTINATION PAIR,     *
055300*    ADDING A NEW SLOT WHEN THE EDGE HAS NOT BEEN SEEN YET IN   *
055400*    THIS WINDOW.                                                *
055500*----------------------------------------------------------------
055600 C40-FIND-OR-ADD-EDGE.
055700
055800     SET EDGE-NOT-FOUND             TO TRUE.
055900     SET WS-EDGE-SUB                TO 1.
056000
056100     IF  WK-EDGE-IX > 1
056200         PERFORM C45-SEARCH-ONE-EDGE THRU C46-EXIT
056300             VARYING WS-EDGE-SUB FROM 1 BY 1
056400                 UNTIL WS-EDGE-SUB > WK-EDGE-IX - 1
056500                     OR EDGE-WAS-FOUND
056600         IF  EDGE-WAS-FOUND
056700             SUBTRACT 1               FROM WS-EDGE-SUB
056800         END-IF
056900     END-IF.
057000
057100     IF  EDGE-NOT-FOUND
057200         MOVE LOG-SOURCE             TO WK-EDGE-SOURCE(WK-EDGE-IX)
057300         MOVE LOG-DESTINATION        TO
057400                         WK-EDGE-DESTINATION(WK-EDGE-IX)
057500         MOVE ZEROES                 TO
057600                         WK-EDGE-REQ-COUNT(WK-EDGE-IX)
057700                         WK-EDGE-ERR-COUNT(WK-EDGE-IX)
057800                         WK-EDGE-LAT-TOTAL(WK-EDGE-IX)
057900                         WK-EDGE-LAT-COUNT(WK-EDGE-IX)
058000         MOVE WK-EDGE-IX              TO WS-EDGE-SUB
058100         SET WK-EDGE-IX               UP BY 1
058200     END-IF.
058300
058400 C49-EXIT.
058500     EXIT.
058600
058700 C45-SEARCH-ONE-EDGE.
058800
058900     IF  WK-EDGE-SOURCE(WS-EDGE-SUB)      = LOG-SOURCE
059000     AND WK-EDGE-DESTINATION(WS-EDGE-SUB) = LOG-DESTINATION
059100         SET EDGE-WAS-FOUND            TO TRUE
059200     END-IF.
059300
059400 C46-EXIT.
059500     EXIT.
059600
059700*----------------------------------------------------------------
059800 C60-UPDATE-EDGE-TOTALS.
059900
060000     ADD  1                  TO WK-EDGE-REQ-COUNT(WS-EDGE-SUB).
060100     IF  LOG-STATUS-CODE NOT < 500
060200         ADD 1               TO WK-EDGE-ERR-COUNT(WS-EDGE-SUB)
060300     END-IF.
060400     ADD  LOG-LATENCY-MS     TO WK-EDGE-LAT-TOTAL(WS-EDGE-SUB).
060500     ADD  1                  TO WK-EDGE-LAT-COUNT(WS-EDGE-SUB).
060600
060700     MOVE WS-EDGE-SUB        TO RAW-EDGE-IX.
060800     MOVE LOG-LATENCY-MS     TO RAW-VALUE.
060900     WRITE LAT-RAW-RECORD.
061000
061100 C69-EXIT.
061200     EXIT.
061300
061400*----------------------------------------------------------------
061500*    LOCATE OR ADD A NODE FOR BOTH ENDS OF THE EDGE, INFERRING  *
061600*    NODE TYPE FROM THE SERVICE NAME SUFFIX.                    *
061700*----------------------------------------------------------------
061800 C70-FIND-OR-ADD-NODE.
061900
062000     MOVE LOG-SOURCE          TO WK-CHECK-SOURCE.
062100     PERFORM C75-FIND-OR-ADD-ONE-NODE THRU C76-EXIT.
062200     MOVE LOG-DESTINATION     TO WK-CHECK-SOURCE.
062300     PERFORM C75-FIND-OR-ADD-ONE-NODE THRU C76-EXIT.
062400
062500 C79-EXIT.
062600     EXIT.
062700
062800 C75-FIND-OR-ADD-ONE-NODE.
062900
063000     SET EDGE-NOT-FOUND       TO TRUE.
063100
063200     IF  WK-NODE-IX > 1
063300         PERFORM C77-SEARCH-ONE-NODE THRU C78-EXIT
063400             VARYING WS-NODE-SUB FROM 1 BY 1
063500                 UNTIL WS-NODE-SUB > WK-NODE-IX - 1
063600                     OR EDGE-WAS-FOUND
063700     END-IF.
063800
063900     IF  EDGE-NOT-FOUND
064000         MOVE WK-CHECK-SOURCE       TO WK-NODE-NAME(WK-NODE-IX)
064100         MOVE 'default'             TO
064200                         WK-NODE-NAMESPACE(WK-NODE-IX)
064300         PERFORM C72-FIND-NAME-LENGTH THRU C72-EXIT
064400         IF  WK-NAME-LEN > 2
064500         AND WK-CHECK-SOURCE(WK-NAME-LEN - 2:3) = '-db'
064600             MOVE 'database'        TO WK-NODE-TYPE(WK-NODE-IX)
064700         ELSE
064800             IF  WK-CHECK-SOURCE(1:11) = 'api-gateway'
064900                 MOVE 'gateway'     TO WK-NODE-TYPE(WK-NODE-IX)
065000             ELSE
065100                 MOVE 'service'     TO WK-NODE-TYPE(WK-NODE-IX)
065200             END-IF
065300         END-IF
065400         SET WK-NODE-IX             UP BY 1
065500     END-IF.
065600
065700 C76-EXIT.
065800     EXIT.
065900
066000*----------------------------------------------------------------
066100*    BACK UP FROM THE END OF THE 20-BYTE NAME FIELD TO FIND
066200*    THE LAST NON-BLANK CHARACTER (NO TRIM INTRINSIC ALLOWED).
066300*----------------------------------------------------------------
066400 C72-FIND-NAME-LENGTH.
066500
066600     MOVE 20                       TO WK-NAME-LEN.
066700     PERFORM C73-BACK-UP-ONE-CHAR THRU C74-EXIT
066800         UNTIL WK-CHECK-SOURCE(WK-NAME-LEN:1) NOT = SPACE
066900             OR WK-NAME-LEN = 1.
067000
067100 C72-EXIT.
067200     EXIT.
067300
067400 C73-BACK-UP-ONE-CHAR.
067500
067600     SUBTRACT 1                    FROM WK-NAME-LEN.
067700
067800 C74-EXIT.
067900     EXIT.
068000
068100 C77-SEARCH-ONE-NODE.
068200
068300     IF  WK-NODE-NAME(WS-NODE-SUB) = WK-CHECK-SOURCE
068400         SET EDGE-WAS-FOUND         TO TRUE
068500     END-IF.
068600
068700 C78-EXIT.
068800     EXIT.
068900
069000/*****************************************************************
069100*    COMPUTE THE P99 (NEAREST-RANK) LATENCY FOR EACH EDGE        *
069200*    FROM THE RELEASED LATENCY SORT WORK FILE.                   *
069300******************************************************************
069400 D00-FINISH-LATENCY-RANKS.
069500
069600     SORT LAT-SORTWK
069700                 ON ASCENDING KEY LAT-SORT-EDGE-IX LAT-SORT-VALUE
069800          USING  LAT-RAWFILE
069900          OUTPUT PROCEDURE IS
070000                 D40-ASSIGN-P99-VALUES THRU D49-EXIT.
070100
070200 D09-EXIT.
070300     EXIT.
070400
070500*----------------------------------------------------------------
070600 D40-ASSIGN-P99-VALUES.
070700
070800     SET WS-RANK-SUB              TO 0.
070900     SET WS-EDGE-SUB               TO ZERO.
071000     MOVE 'N'                      TO WS-SORT-EOF-SWITCH.
071100
071200     PERFORM D50-PULL-ONE-SORTED-VALUE THRU D59-EXIT
071300         UNTIL END-OF-SORTED-LATENCY.
071400
071500 D49-EXIT.
071600     EXIT.
071700
071800 D50-PULL-ONE-SORTED-VALUE.
071900
072000     RETURN LAT-SORTWK RECORD
072100         AT END SET END-OF-SORTED-LATENCY TO TRUE
072200         NOT AT END PERFORM D55-ACCUMULATE-RANK THRU D58-EXIT
072300     END-RETURN.
072400
072500 D59-EXIT.
072600     EXIT.
072700
072800 D55-ACCUMULATE-RANK.
072900
073000     IF  LAT-SORT-EDGE-IX NOT = WS-EDGE-SUB
073100         MOVE LAT-SORT-EDGE-IX      TO WS-EDGE-SUB
073200         SET WS-RANK-SUB            TO 1
073300         COMPUTE WS-PRODUCT =
073400             WK-EDGE-LAT-COUNT(WS-EDGE-SUB) * 99
073500         DIVIDE WS-PRODUCT BY 100
073600             GIVING WS-RANK-TARGET REMAINDER WS-REMAINDER
073700         ADD  1                     TO WS-RANK-TARGET
073800     ELSE
073900         SET WS-RANK-SUB            UP BY 1
074000     END-IF.
074100
074200     IF  WS-RANK-SUB = WS-RANK-TARGET
074300         MOVE LAT-SORT-VALUE        TO
074400                         WK-EDGE-P99-LAT(WS-EDGE-SUB)
074500     END-IF.
074600
074700 D58-EXIT.
074800     EXIT.
074900
075000/*****************************************************************
075100*    BUILD AND WRITE THE SNAPSHOT RECORD FOR THE CURRENT WINDOW  *
075200******************************************************************
075300 E00-BUILD-SNAPSHOT.
075400
075500     STRING WC-END-YYYY DELIMITED BY SIZE
075600            WC-END-MM   DELIMITED BY SIZE
075700            WC-END-DD   DELIMITED BY SIZE
075800            WC-END-HH   DELIMITED BY SIZE
075900         INTO SNAP-ID.
076000
076100     MOVE WC-START-YYYY           TO SNAP-START-YYYY.
076200     MOVE WC-START-MM             TO SNAP-START-MM.
076300     MOVE WC-START-DD             TO SNAP-START-DD.
076400     MOVE WC-START-HH             TO SNAP-START-HH.
076500     MOVE ZEROES                  TO SNAP-START-MI SNAP-START-SS.
076600
076700     STRING WC-END-YYYY DELIMITED BY SIZE
076800            '-'         DELIMITED BY SIZE
076900            WC-END-MM   DELIMITED BY SIZE
077000            '-'         DELIMITED BY SIZE
077100            WC-END-DD   DELIMITED BY SIZE
077200            ' '         DELIMITED BY SIZE
077300            WC-END-HH   DELIMITED BY SIZE
077400            ':00:00'    DELIMITED BY SIZE
077500         INTO SNAP-TS-END.
077600
077700     COMPUTE SNAP-EDGE-COUNT = WK-EDGE-IX - 1.
077800     COMPUTE SNAP-NODE-COUNT = WK-NODE-IX - 1.
077900
078000     PERFORM E20-COPY-ONE-EDGE THRU E29-EXIT
078100         VARYING SNAP-EDGE-IX FROM 1 BY 1
078200             UNTIL SNAP-EDGE-IX > SNAP-EDGE-COUNT.
078300
078400     PERFORM E40-COPY-ONE-NODE THRU E49-EXIT
078500         VARYING SNAP-NODE-IX FROM 1 BY 1
078600             UNTIL SNAP-NODE-IX > SNAP-NODE-COUNT.
078700
078800     COMPUTE SNAP-RECLENG =
078900         99 + (SNAP-EDGE-COUNT * 68) + (SNAP-NODE-COUNT * 40).
079000
079100     WRITE SGD-SNAPSHOT-RECORD.
079200     IF  FILE2-STAT NOT = '00'
079300         DISPLAY 'SGDINGST - WRITE ERROR - SGDSNAP'
079400         DISPLAY 'FILE STATUS IS ' FILE2-STAT
079500     END-IF.
079600
079700 E09-EXIT.
079800     EXIT.
079900
080000 E20-COPY-ONE-EDGE.
080100
080200     MOVE WK-EDGE-SOURCE(SNAP-EDGE-IX)      TO
080300                         SNAP-EDGE-SOURCE(SNAP-EDGE-IX).
080400     MOVE WK-EDGE-DESTINATION(SNAP-EDGE-IX) TO
080500                         SNAP-EDGE-DESTINATION(SNAP-EDGE-IX).
080600     MOVE WK-EDGE-REQ-COUNT(SNAP-EDGE-IX)   TO
080700                         SNAP-EDGE-REQ-COUNT(SNAP-EDGE-IX).
080800     MOVE WK-EDGE-ERR-COUNT(SNAP-EDGE-IX)   TO
080900                         SNAP-EDGE-ERR-COUNT(SNAP-EDGE-IX).
081000     COMPUTE SNAP-EDGE-AVG-LAT(SNAP-EDGE-IX) =
081100         WK-EDGE-LAT-TOTAL(SNAP-EDGE-IX)
081200             / WK-EDGE-LAT-COUNT(SNAP-EDGE-IX).
081300     MOVE WK-EDGE-P99-LAT(SNAP-EDGE-IX)     TO
081400                         SNAP-EDGE-P99-LAT(SNAP-EDGE-IX).
081500
081600 E29-EXIT.
081700     EXIT.
081800
081900 E40-COPY-ONE-NODE.
082000
082100     MOVE WK-NODE-NAME(SNAP-NODE-IX)        TO
082200                         SNAP-NODE-NAME(SNAP-NODE-IX).
082300     MOVE WK-NODE-NAMESPACE(SNAP-NODE-IX)   TO
082400                         SNAP-NODE-NAMESPACE(SNAP-NODE-IX).
082500     MOVE WK-NODE-TYPE(SNAP-NODE-IX)        TO
082600                         SNAP-NODE-TYPE(SNAP-NODE-IX).
082700
082800 E49-EXIT.
082900     EXIT.
083000
083100/*****************************************************************
083200*    SORT THE EDGE WORKTABLE ASCENDING BY SOURCE/DESTINATION,    *
083300*    SELECTION SORT SINCE THE TABLE IS SMALL (300 MAX).  A       *
083400*    SORTED EDGE TABLE LETS THE DRIFT DETECTOR MATCH-MERGE TWO   *
083500*    SNAPSHOTS INSTEAD OF SEARCHING.                             *
083600******************************************************************
083700 F00-SORT-EDGE-TABLE.
083800
083900     IF  WK-EDGE-IX > 2
084000         PERFORM F10-SELECT-ONE-LOW-EDGE THRU F19-EXIT
084100             VARYING WK-SORT-I FROM 1 BY 1
084200                 UNTIL WK-SORT-I > WK-EDGE-IX - 2
084300     END-IF.
084400
084500 F09-EXIT.
084600     EXIT.
084700
084800 F10-SELECT-ONE-LOW-EDGE.
084900
085000     MOVE WK-SORT-I                TO WK-SORT-LOW.
085100
085200     PERFORM F12-COMPARE-ONE-EDGE THRU F13-EXIT
085300         VARYING WK-SORT-J FROM WK-SORT-I BY 1
085400             UNTIL WK-SORT-J > WK-EDGE-IX - 1.
085500
085600     IF  WK-SORT-LOW NOT = WK-SORT-I
085700         MOVE WK-EDGE-ENTRY(WK-SORT-I)   TO WK-EDGE-SWAP-ENTRY
085800         MOVE WK-EDGE-ENTRY(WK-SORT-LOW) TO
085900                         WK-EDGE-ENTRY(WK-SORT-I)
086000         MOVE WK-EDGE-SWAP-ENTRY         TO
086100                         WK-EDGE-ENTRY(WK-SORT-LOW)
086200     END-IF.
086300
086400 F19-EXIT.
086500     EXIT.
086600
086700 F12-COMPARE-ONE-EDGE.
086800
086900     SET EDGE-J-IS-LOWER             TO FALSE.
087000     IF  WK-EDGE-SOURCE(WK-SORT-J) <
087100                         WK-EDGE-SOURCE(WK-SORT-LOW)
087200         SET EDGE-J-IS-LOWER          TO TRUE
087300     ELSE
087400         IF  WK-EDGE-SOURCE(WK-SORT-J) =
087500                         WK-EDGE-SOURCE(WK-SORT-LOW)
087600         AND WK-EDGE-DESTINATION(WK-SORT-J) <
087700                         WK-EDGE-DESTINATION(WK-SORT-LOW)
087800             SET EDGE-J-IS-LOWER      TO TRUE
087900         END-IF
088000     END-IF.
088100     IF  EDGE-J-IS-LOWER
088200         MOVE WK-SORT-J               TO WK-SORT-LOW
088300     END-IF.
088400
088500 F13-EXIT.
088600     EXIT.
088700
088800/*****************************************************************
088900*    SORT THE NODE WORKTABLE ASCENDING BY NODE NAME              *
089000******************************************************************
089100 F20-SORT-NODE-TABLE.
089200
089300     IF  WK-NODE-IX > 2
089400         PERFORM F30-SELECT-ONE-LOW-NODE THRU F39-EXIT
089500             VARYING WK-SORT-I FROM 1 BY 1
089600                 UNTIL WK-SORT-I > WK-NODE-IX - 2
089700     END-IF.
089800
089900 F29-EXIT.
090000     EXIT.
090100
090200 F30-SELECT-ONE-LOW-NODE.
090300
090400     MOVE WK-SORT-I                TO WK-SORT-LOW.
090500
090600     PERFORM F32-COMPARE-ONE-NODE THRU F33-EXIT
090700         VARYING WK-SORT-J FROM WK-SORT-I BY 1
090800             UNTIL WK-SORT-J > WK-NODE-IX - 1.
090900
091000     IF  WK-SORT-LOW NOT = WK-SORT-I
091100         MOVE WK-NODE-ENTRY(WK-SORT-I)   TO WK-NODE-SWAP-ENTRY
091200         MOVE WK-NODE-ENTRY(WK-SORT-LOW) TO
091300                         WK-NODE-ENTRY(WK-SORT-I)
091400         MOVE WK-NODE-SWAP-ENTRY         TO
091500                         WK-NODE-ENTRY(WK-SORT-LOW)
091600     END-IF.
091700
091800 F39-EXIT.
091900     EXIT.
092000
092100 F32-COMPARE-ONE-NODE.
092200
092300     IF  WK-NODE-NAME(WK-SORT-J) < WK-NODE-NAME(WK-SORT-LOW)
092400         MOVE WK-SORT-J               TO WK-SORT-LOW
092500     END-IF.
092600
092700 F33-EXIT.
092800     EXIT.
