000100******************************************************************
000200*    SGDPROF  -  PER-EDGE BASELINE STATISTICAL PROFILE          *
000300*    KEYED BY (PRF-SOURCE, PRF-DESTINATION).  INDEXED STORE.    *
000400*    USED BY:  SGDPROF (WRITES), SGDSCORE (READS)                *
000500******************************************************************
000600* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000700******************************************************************
000800 01  SGD-PROFILE-RECORD.
000900     05  PRF-KEY.
001000         10  PRF-SOURCE            PIC  X(20).
001100         10  PRF-DESTINATION       PIC  X(20).
001200     05  PRF-REQ-MEAN              PIC S9(07)V9(04).
001300     05  PRF-REQ-STD               PIC S9(07)V9(04).
001400     05  PRF-ERR-MEAN              PIC S9(01)V9(06).
001500     05  PRF-ERR-STD               PIC S9(01)V9(06).
001600     05  PRF-LAT-MEAN              PIC S9(05)V9(04).
001700     05  PRF-LAT-STD               PIC S9(05)V9(04).
001800     05  PRF-SAMPLE-COUNT          PIC  9(03).
001900     05  PRF-HISTORY-COUNT         PIC S9(02)   BINARY.
002000     05  PRF-HISTORY-TABLE OCCURS 24 TIMES
002100             INDEXED BY PRF-HIST-IX.
002200         10  PRF-HIST-SNAP-ID      PIC  X(12).
002300         10  PRF-HIST-REQ-COUNT    PIC  9(07).
002400         10  PRF-HIST-ERROR-RATE   PIC  9(01)V9(06).
002500         10  PRF-HIST-P99-LATENCY  PIC  9(05)V99.
002600     05  FILLER                    PIC  X(20).
