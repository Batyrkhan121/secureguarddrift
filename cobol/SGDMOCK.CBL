000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDMOCK.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  MARCH 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       BUILD SYNTHETIC SERVICE-MESH ACCESS LOG FOR
001500*               EXERCISING THE DRIFT DETECTION SUITE WHEN NO
001600*               REAL ACCSLOG FEED IS AVAILABLE (TEST/TRAINING).
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 03/14/1987 RJP ORIGINAL PROGRAM.
002000* 11/02/1988 RJP ADDED ANOMALOUS EDGE TABLE FOR FINAL HOUR ONLY.
002100* 07/19/1990 RJP CORRECTED LATENCY JITTER FORMULA, SGD-0014.       SGD0014
002200* 01/09/1991 RJP WIDENED REQS-PER-HOUR TO 9(03), SGD-0021.         SGD0021
002300* 12/28/1998 RJP Y2K REVIEW - NO 2-DIGIT YEAR FIELDS FOUND.
002400* 04/02/2001 RJP ADDED GATEWAY EDGE TO NORMAL TABLE, SGD-0033.     SGD0033
002500* 09/17/2004 RJP SORT WORK FILE NOW SYS001, SGD-0041.              SGD0041
002600* 06/05/2009 RJP ADDED CACHE-SVC EDGES, SGD-0058.                  SGD0058
002700* 02/23/2013 RJP RAISED ANOMALY REQUEST VOLUME, SGD-0067.          SGD0067
002800* 08/11/2018 RJP REVIEWED FOR GDPR - NO PII FIELDS PRESENT.
002900* 03/02/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003000*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003100* END OF HISTORY ------------------------------------------------
003200
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000******************************************************************
004100*    CONFIGURATION SECTION                                       *
004200******************************************************************
004300 CONFIGURATION SECTION.
004400
004500 SOURCE-COMPUTER. IBM-2086-A04-140.
004600 OBJECT-COMPUTER. IBM-2086-A04-140.
004700
004800 SPECIAL-NAMES.
004900     SYSLST IS PRINTER,
005000     UPSI-7 ON STATUS IS WITH-UPDATES.
005100
005200******************************************************************
005300*    INPUT-OUTPUT SECTION                                        *
005400******************************************************************
005500 INPUT-OUTPUT SECTION.
005600
005700 FILE-CONTROL.
005800
005900     SELECT ACCSLOG
006000         ASSIGN TO ACCSLOG
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FILE1-STAT.
006300
006400     SELECT SORT-WKFILE
006500         ASSIGN TO SYS001-UT-SORTWK1.
006600
006700/*****************************************************************
006800*                                                                *
006900*    DATA DIVISION                                               *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300
007400******************************************************************
007500*    FILE SECTION                                                *
007600******************************************************************
007700 FILE SECTION.
007800
007900 FD  ACCSLOG
008000     RECORD CONTAINS 120 CHARACTERS.
008100 01  ACCSLOG-RECORD                PIC  X(120).
008200
008300 SD  SORT-WKFILE.
008400 01  SORT-RECORD.
008500     05  SORT-TIMESTAMP            PIC  X(19).
008600     05  SORT-LOG-BODY             PIC  X(101).
008700 01  SORT-RECORD-ALPHA REDEFINES SORT-RECORD
008800                                   PIC  X(120).
008900
009000******************************************************************
009100*    WORKING-STORAGE SECTION                                     *
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400
009500 01  WS-FIELDS.
009600     05  FILLER                    PIC  X(11)  VALUE
009700                                        '**STORAGE**'.
009800     05  THIS-PGM                  PIC  X(08)  VALUE 'SGDMOCK'.
009900     05  FILE1-STAT                PIC  X(02)  VALUE SPACES.
010000     05  SUB                       PIC S9(04)  BINARY.
010100     05  DEF-IX                    PIC S9(04)  BINARY.
010200     05  REQ-IX                    PIC S9(04)  BINARY.
010300     05  HOUR-IX                   PIC S9(04)  BINARY.
010400     05  WORK-HOURS                PIC S9(04)  BINARY VALUE 3.
010500     05  CURRENT-HOUR              PIC S9(04)  BINARY.
010600     05  SECOND-OFFSET             PIC S9(04)  BINARY.
010700     05  JITTER-PCT                PIC S9(04)  BINARY.
010800     05  ERROR-SELECTOR            PIC S9(04)  BINARY.
010900     05  ERROR-THRESHOLD           PIC S9(04)  BINARY.
011000     05  WS-PRODUCT-7              PIC S9(07)  BINARY.
011100     05  WS-QUOTIENT               PIC S9(07)  BINARY.
011200     05  WS-MOD-7                  PIC S9(04)  BINARY.
011300     05  WORK-LATENCY              PIC S9(07)V99 BINARY.
011400     05  WORK-STATUS               PIC  9(03).
011500     05  RECORDS-WRITTEN           PIC  9(07)  VALUE ZEROES.
011600
011700* BASE CLOCK FOR THE SYNTHETIC RUN (NO CURRENT-DATE INTRINSIC
011800* IS USED - A FIXED AS-OF DATE IS SUPPLIED LIKE ANY OTHER
011900* BATCH TEST-DATA GENERATOR CONTROL CARD).
012000 01  WS-BASE-CLOCK.
012100     05  BASE-YYYY                 PIC  9(04)  VALUE 2026.
012200     05  BASE-MM                   PIC  9(02)  VALUE 01.
012300     05  BASE-DD                   PIC  9(02)  VALUE 05.
012400     05  BASE-HH                   PIC  9(02)  VALUE 00.
012500
012600 01  WS-EVENT-CLOCK.
012700     05  EVT-YYYY                  PIC  9(04).
012800     05  EVT-MM                    PIC  9(02).
012900     05  EVT-DD                    PIC  9(02).
013000     05  EVT-HH                    PIC  9(02).
013100     05  EVT-MI                    PIC  9(02).
013200     05  EVT-SS                    PIC  9(02).
013300 01  WS-EVENT-CLOCK-EDIT REDEFINES WS-EVENT-CLOCK
013400                                    PIC  X(14).
013500
013600* NUMERIC EDIT WORK AREA, REUSED FOR EVERY ZERO-SUPPRESSED
013700* FIELD BUILT INTO THE OUTPUT LINE.
013800 01  WS-NUMERIC-EDIT.
013900     05  EDIT-3                    PIC  9(03).
014000     05  EDIT-5V2                  PIC  9(05)V99.
014100 01  WS-NUMERIC-EDIT-ALPHA REDEFINES WS-NUMERIC-EDIT
014200                                    PIC  X(10).
014300
014400 01  WS-OUTPUT-LINE.
014500     05  OUT-TIMESTAMP             PIC  X(19).
014600     05  FILLER                    PIC  X(01)  VALUE ','.
014700     05  OUT-SOURCE                PIC  X(20).
014800     05  FILLER                    PIC  X(01)  VALUE ','.
014900     05  OUT-DESTINATION           PIC  X(20).
015000     05  FILLER                    PIC  X(01)  VALUE ','.
015100     05  OUT-METHOD                PIC  X(06).
015200     05  FILLER                    PIC  X(01)  VALUE ','.
015300     05  OUT-PATH                  PIC  X(30).
015400     05  FILLER                    PIC  X(01)  VALUE ','.
015500     05  OUT-STATUS                PIC  9(03).
015600     05  FILLER                    PIC  X(01)  VALUE ','.
015700     05  OUT-LATENCY               PIC  9(05)V99.
015800     05  FILLER                    PIC  X(09)  VALUE SPACES.
015900 01  WS-OUTPUT-LINE-ALPHA REDEFINES WS-OUTPUT-LINE
016000                                    PIC  X(120).
016100
016200* THE 13 NORMAL SOURCE/DESTINATION EDGES - SEEN EVERY HOUR.
016300 01  SGD-EDGE-DEF-TABLE.
016400     05  EDGE-DEF-ENTRY OCCURS 13 TIMES INDEXED BY DEF-IDX.
016500         10  DEF-SOURCE            PIC  X(20).
016600         10  DEF-DESTINATION       PIC  X(20).
016700         10  DEF-METHOD            PIC  X(06).
016800         10  DEF-PATH              PIC  X(30).
016900         10  DEF-BASE-LATENCY      PIC  9(03)V99.
017000         10  DEF-ERROR-PROB        PIC  9(01)V99.
017100         10  DEF-REQS-PER-HOUR     PIC  9(03).
017200
017300* THE 3 ANOMALOUS EDGES - SEEN IN THE FINAL HOUR ONLY.
017400 01  SGD-ANOM-DEF-TABLE.
017500     05  ANOM-DEF-ENTRY OCCURS 3 TIMES INDEXED BY ANOM-IDX.
017600         10  ANOM-SOURCE           PIC  X(20).
017700         10  ANOM-DESTINATION      PIC  X(20).
017800         10  ANOM-METHOD           PIC  X(06).
017900         10  ANOM-PATH             PIC  X(30).
018000         10  ANOM-BASE-LATENCY     PIC  9(03)V99.
018100         10  ANOM-ERROR-PROB       PIC  9(01)V99.
018200         10  ANOM-REQS-PER-HOUR    PIC  9(03).
018300
018400/*****************************************************************
018500*                                                                *
018600*    PROCEDURE DIVISION                                          *
018700*                                                                *
018800******************************************************************
018900 PROCEDURE DIVISION.
019000
019100******************************************************************
019200*    MAINLINE ROUTINE                                            *
019300******************************************************************
019400 A00-MAINLINE-ROUTINE.
019500
019600     PERFORM B10-INITIALIZATION THRU B15-EXIT.
019700
019800     SORT SORT-WKFILE
019900                 ON ASCENDING KEY SORT-TIMESTAMP
020000          INPUT  PROCEDURE IS
020100                 C00-GENERATE-ALL-HOURS THRU C99-EXIT-GENERATE
020200          OUTPUT PROCEDURE IS
020300                 D00-WRITE-SORTED-LOG THRU D99-EXIT-WRITE.
020400
020500     PERFORM B20-TERMINATION THRU B25-EXIT.
020600
020700     DISPLAY 'SGDMOCK - RECORDS WRITTEN: ' RECORDS-WRITTEN
020800                               UPON PRINTER.
020900     GOBACK.
021000
021100/*****************************************************************
021200*    PROGRAM INITIALIZATION ROUTINE                              *
021300******************************************************************
021400 B10-INITIALIZATION.
021500
021600     OPEN OUTPUT ACCSLOG.
021700     IF  FILE1-STAT NOT = '00'
021800         DISPLAY 'SGDMOCK - OPEN FILE ERROR - ACCSLOG'
021900         DISPLAY 'FILE STATUS IS ' FILE1-STAT
022000         GOBACK
022100     END-IF.
022200
022300     MOVE 'timestamp,source,destination,method,path,'
022400         TO ACCSLOG-RECORD.
022500     MOVE 'status_code,latency_ms'
022600         TO ACCSLOG-RECORD(46:24).
022700     WRITE ACCSLOG-RECORD.
022800
022900     PERFORM B16-LOAD-NORMAL-EDGES THRU B17-EXIT.
023000     PERFORM B18-LOAD-ANOMALY-EDGES THRU B19-EXIT.
023100
023200 B15-EXIT.
023300     EXIT.
023400
023500*----------------------------------------------------------------
023600*    THE 13 NORMAL EDGES - DIRECT ASSIGNMENT, NOT A LOOP, SINCE
023700*    THE VALUES ARE FIXED TEST DATA KNOWN AT DESIGN TIME.
023800*----------------------------------------------------------------
023900 B16-LOAD-NORMAL-EDGES.
024000
024100     MOVE 'api-gateway'         TO DEF-SOURCE(1).
024200     MOVE 'user-svc'            TO DEF-DESTINATION(1).
024300     MOVE 'GET   '               TO DEF-METHOD(1).
024400     MOVE '/api/users'          TO DEF-PATH(1).
024500     MOVE 45.00                 TO DEF-BASE-LATENCY(1).
024600     MOVE 0.01                  TO DEF-ERROR-PROB(1).
024700     MOVE 120                   TO DEF-REQS-PER-HOUR(1).
024800
024900     MOVE 'api-gateway'         TO DEF-SOURCE(2).
025000     MOVE 'order-svc'           TO DEF-DESTINATION(2).
025100     MOVE 'POST  '               TO DEF-METHOD(2).
025200     MOVE '/api/orders'         TO DEF-PATH(2).
025300     MOVE 60.00                 TO DEF-BASE-LATENCY(2).
025400     MOVE 0.02                  TO DEF-ERROR-PROB(2).
025500     MOVE 100                   TO DEF-REQS-PER-HOUR(2).
025600
025700     MOVE 'order-svc'           TO DEF-SOURCE(3).
025800     MOVE 'payment-svc'         TO DEF-DESTINATION(3).
025900     MOVE 'POST  '               TO DEF-METHOD(3).
026000     MOVE '/api/pay'            TO DEF-PATH(3).
026100     MOVE 80.00                 TO DEF-BASE-LATENCY(3).
026200     MOVE 0.01                  TO DEF-ERROR-PROB(3).
026300     MOVE 90                    TO DEF-REQS-PER-HOUR(3).
026400
026500     MOVE 'payment-svc'         TO DEF-SOURCE(4).
026600     MOVE 'payments-db'         TO DEF-DESTINATION(4).
026700     MOVE 'SELECT'               TO DEF-METHOD(4).
026800     MOVE '/db/payments'        TO DEF-PATH(4).
026900     MOVE 15.00                 TO DEF-BASE-LATENCY(4).
027000     MOVE 0.00                  TO DEF-ERROR-PROB(4).
027100     MOVE 150                   TO DEF-REQS-PER-HOUR(4).
027200
027300     MOVE 'order-svc'           TO DEF-SOURCE(5).
027400     MOVE 'orders-db'           TO DEF-DESTINATION(5).
027500     MOVE 'SELECT'               TO DEF-METHOD(5).
027600     MOVE '/db/orders'          TO DEF-PATH(5).
027700     MOVE 12.00                 TO DEF-BASE-LATENCY(5).
027800     MOVE 0.00                  TO DEF-ERROR-PROB(5).
027900     MOVE 140                   TO DEF-REQS-PER-HOUR(5).
028000
028100     MOVE 'user-svc'            TO DEF-SOURCE(6).
028200     MOVE 'users-db'            TO DEF-DESTINATION(6).
028300     MOVE 'SELECT'               TO DEF-METHOD(6).
028400     MOVE '/db/users'           TO DEF-PATH(6).
028500     MOVE 10.00                 TO DEF-BASE-LATENCY(6).
028600     MOVE 0.00                  TO DEF-ERROR-PROB(6).
028700     MOVE 130                   TO DEF-REQS-PER-HOUR(6).
028800
028900     MOVE 'api-gateway'         TO DEF-SOURCE(7).
029000     MOVE 'auth-svc'            TO DEF-DESTINATION(7).
029100     MOVE 'POST  '               TO DEF-METHOD(7).
029200     MOVE '/api/auth'           TO DEF-PATH(7).
029300     MOVE 30.00                 TO DEF-BASE-LATENCY(7).
029400     MOVE 0.01                  TO DEF-ERROR-PROB(7).
029500     MOVE 200                   TO DEF-REQS-PER-HOUR(7).
029600
029700     MOVE 'order-svc'           TO DEF-SOURCE(8).
029800     MOVE 'inventory-svc'       TO DEF-DESTINATION(8).
029900     MOVE 'GET   '               TO DEF-METHOD(8).
030000     MOVE '/api/inventory'      TO DEF-PATH(8).
030100     MOVE 35.00                 TO DEF-BASE-LATENCY(8).
030200     MOVE 0.01                  TO DEF-ERROR-PROB(8).
030300     MOVE 80                    TO DEF-REQS-PER-HOUR(8).
030400
030500     MOVE 'inventory-svc'       TO DEF-SOURCE(9).
030600     MOVE 'inventory-db'        TO DEF-DESTINATION(9).
030700     MOVE 'SELECT'               TO DEF-METHOD(9).
030800     MOVE '/db/inventory'       TO DEF-PATH(9).
030900     MOVE 14.00                 TO DEF-BASE-LATENCY(9).
031000     MOVE 0.00                  TO DEF-ERROR-PROB(9).
031100     MOVE 90                    TO DEF-REQS-PER-HOUR(9).
031200
031300     MOVE 'order-svc'           TO DEF-SOURCE(10).
031400     MOVE 'notification-svc'    TO DEF-DESTINATION(10).
031500     MOVE 'POST  '               TO DEF-METHOD(10).
031600     MOVE '/api/notify'         TO DEF-PATH(10).
031700     MOVE 25.00                 TO DEF-BASE-LATENCY(10).
031800     MOVE 0.01                  TO DEF-ERROR-PROB(10).
031900     MOVE 60                    TO DEF-REQS-PER-HOUR(10).
032000
032100     MOVE 'user-svc'            TO DEF-SOURCE(11).
032200     MOVE 'cache-svc'           TO DEF-DESTINATION(11).
032300     MOVE 'GET   '               TO DEF-METHOD(11).
032400     MOVE '/cache/user'         TO DEF-PATH(11).
032500     MOVE 05.00                 TO DEF-BASE-LATENCY(11).
032600     MOVE 0.00                  TO DEF-ERROR-PROB(11).
032700     MOVE 180                   TO DEF-REQS-PER-HOUR(11).
032800
032900     MOVE 'shipping-svc'        TO DEF-SOURCE(12).
033000     MOVE 'order-svc'           TO DEF-DESTINATION(12).
033100     MOVE 'GET   '               TO DEF-METHOD(12).
033200     MOVE '/api/orders/status'  TO DEF-PATH(12).
033300     MOVE 40.00                 TO DEF-BASE-LATENCY(12).
033400     MOVE 0.01                  TO DEF-ERROR-PROB(12).
033500     MOVE 70                    TO DEF-REQS-PER-HOUR(12).
033600
033700     MOVE 'api-gateway'         TO DEF-SOURCE(13).
033800     MOVE 'shipping-svc'        TO DEF-DESTINATION(13).
033900     MOVE 'POST  '               TO DEF-METHOD(13).
034000     MOVE '/api/ship'           TO DEF-PATH(13).
034100     MOVE 50.00                 TO DEF-BASE-LATENCY(13).
034200     MOVE 0.01                  TO DEF-ERROR-PROB(13).
034300     MOVE 55                    TO DEF-REQS-PER-HOUR(13).
034400
034500 B17-EXIT.
034600     EXIT.
034700
034800 B18-LOAD-ANOMALY-EDGES.
034900
035000* ORDER-SVC TO PAYMENTS-DB, DIRECT DATABASE ACCESS BYPASSING
035100* PAYMENT-SVC - SHOULD TRIP DATABASE-DIRECT-ACCESS AND
035200* BYPASS-GATEWAY RULES.
035300     MOVE 'order-svc'           TO ANOM-SOURCE(1).
035400     MOVE 'payments-db'         TO ANOM-DESTINATION(1).
035500     MOVE 'SELECT'               TO ANOM-METHOD(1).
035600     MOVE '/db/payments/direct' TO ANOM-PATH(1).
035700     MOVE 20.00                 TO ANOM-BASE-LATENCY(1).
035800     MOVE 0.00                  TO ANOM-ERROR-PROB(1).
035900     MOVE 40                    TO ANOM-REQS-PER-HOUR(1).
036000
036100* SECOND ORDER-SVC TO PAYMENTS-DB EDGE, HIGH ERROR RATE, TO
036200* DRIVE AN ERROR-SPIKE EVENT ON TOP OF THE NEW-EDGE EVENT.
036300     MOVE 'order-svc'           TO ANOM-SOURCE(2).
036400     MOVE 'payments-db'         TO ANOM-DESTINATION(2).
036500     MOVE 'UPDATE'               TO ANOM-METHOD(2).
036600     MOVE '/db/payments/batch'  TO ANOM-PATH(2).
036700     MOVE 90.00                 TO ANOM-BASE-LATENCY(2).
036800     MOVE 0.25                  TO ANOM-ERROR-PROB(2).
036900     MOVE 35                    TO ANOM-REQS-PER-HOUR(2).
037000
037100* USER-SVC TO ORDERS-DB, UNEXPECTED CROSS-DOMAIN DATABASE HIT.
037200     MOVE 'user-svc'            TO ANOM-SOURCE(3).
037300     MOVE 'orders-db'           TO ANOM-DESTINATION(3).
037400     MOVE 'SELECT'               TO ANOM-METHOD(3).
037500     MOVE '/db/orders/lookup'   TO ANOM-PATH(3).
037600     MOVE 18.00                 TO ANOM-BASE-LATENCY(3).
037700     MOVE 0.01                  TO ANOM-ERROR-PROB(3).
037800     MOVE 30                    TO ANOM-REQS-PER-HOUR(3).
037900
038000 B19-EXIT.
038100     EXIT.
038200
038300/*****************************************************************
038400*    PROGRAM TERMINATION ROUTINE                                 *
038500******************************************************************
038600 B20-TERMINATION.
038700
038800     CLOSE ACCSLOG.
038900
039000 B25-EXIT.
039100     EXIT.
039200
039300/*****************************************************************
039400*    SORT INPUT PROCEDURE - BUILD ONE RECORD PER REQUEST         *
039500******************************************************************
039600 C00-GENERATE-ALL-HOURS.
039700
039800     PERFORM C10-GENERATE-ONE-HOUR THRU C19-EXIT
039900         VARYING HOUR-IX FROM 1 BY 1
040000             UNTIL HOUR-IX > WORK-HOURS.
040100
040200     GO TO C99-EXIT-GENERATE.
040300
040400 C10-GENERATE-ONE-HOUR.
040500
040600     COMPUTE CURRENT-HOUR = BASE-HH + HOUR-IX - 1.
040700     MOVE BASE-YYYY              TO EVT-YYYY.
040800     MOVE BASE-MM                TO EVT-MM.
040900     MOVE BASE-DD                TO EVT-DD.
041000     MOVE CURRENT-HOUR           TO EVT-HH.
041100
041200     PERFORM C20-GENERATE-NORMAL-TRAFFIC THRU C29-EXIT.
041300
041400     IF  HOUR-IX = WORK-HOURS
041500         PERFORM C40-GENERATE-ANOMALY-TRAFFIC THRU C49-EXIT
041600     END-IF.
041700
041800 C19-EXIT.
041900     EXIT.
042000
042100 C99-EXIT-GENERATE.
042200     EXIT.
042300
042400*----------------------------------------------------------------
042500 C20-GENERATE-NORMAL-TRAFFIC.
042600
042700     PERFORM C25-GENERATE-ONE-NORMAL-EDGE THRU C28-EXIT
042800         VARYING DEF-IDX FROM 1 BY 1
042900             UNTIL DEF-IDX > 13.
043000
043100 C29-EXIT.
043200     EXIT.
043300
043400 C25-GENERATE-ONE-NORMAL-EDGE.
043500
043600     PERFORM C26-RELEASE-ONE-NORMAL-REQUEST THRU C27-EXIT
043700         VARYING REQ-IX FROM 1 BY 1
043800             UNTIL REQ-IX > DEF-REQS-PER-HOUR(DEF-IDX).
043900
044000 C28-EXIT.
044100     EXIT.
044200
044300 C26-RELEASE-ONE-NORMAL-REQUEST.
044400
044500     MOVE DEF-SOURCE(DEF-IDX)      TO OUT-SOURCE.
044600     MOVE DEF-DESTINATION(DEF-IDX) TO OUT-DESTINATION.
044700     MOVE DEF-METHOD(DEF-IDX)      TO OUT-METHOD.
044800     MOVE DEF-PATH(DEF-IDX)        TO OUT-PATH.
044900     PERFORM C60-COMPUTE-JITTER THRU C69-EXIT.
045000     COMPUTE WORK-LATENCY =
045100         DEF-BASE-LATENCY(DEF-IDX) * (100 + JITTER-PCT)
045200                                    / 100.
045300     MOVE WORK-LATENCY             TO OUT-LATENCY.
045400     COMPUTE ERROR-THRESHOLD =
045500         DEF-ERROR-PROB(DEF-IDX) * 100.
045600     IF  ERROR-SELECTOR < ERROR-THRESHOLD
045700         MOVE 500                  TO OUT-STATUS
045800     ELSE
045900         MOVE 200                  TO OUT-STATUS
046000     END-IF.
046100     PERFORM C80-RELEASE-RECORD THRU C89-EXIT.
046200
046300 C27-EXIT.
046400     EXIT.
046500
046600*----------------------------------------------------------------
046700 C40-GENERATE-ANOMALY-TRAFFIC.
046800
046900     PERFORM C45-GENERATE-ONE-ANOMALY-EDGE THRU C48-EXIT
047000         VARYING ANOM-IDX FROM 1 BY 1
047100             UNTIL ANOM-IDX > 3.
047200
047300 C49-EXIT.
047400     EXIT.
047500
047600 C45-GENERATE-ONE-ANOMALY-EDGE.
047700
047800     PERFORM C46-RELEASE-ONE-ANOMALY-REQUEST THRU C47-EXIT
047900         VARYING REQ-IX FROM 1 BY 1
048000             UNTIL REQ-IX > ANOM-REQS-PER-HOUR(ANOM-IDX).
048100
048200 C48-EXIT.
048300     EXIT.
048400
048500 C46-RELEASE-ONE-ANOMALY-REQUEST.
048600
048700     MOVE ANOM-SOURCE(ANOM-IDX)      TO OUT-SOURCE.
048800     MOVE ANOM-DESTINATION(ANOM-IDX) TO OUT-DESTINATION.
048900     MOVE ANOM-METHOD(ANOM-IDX)      TO OUT-METHOD.
049000     MOVE ANOM-PATH(ANOM-IDX)        TO OUT-PATH.
049100     PERFORM C60-COMPUTE-JITTER THRU C69-EXIT.
049200     COMPUTE WORK-LATENCY =
049300         ANOM-BASE-LATENCY(ANOM-IDX) * (100 + JITTER-PCT)
049400                                      / 100.
049500     MOVE WORK-LATENCY               TO OUT-LATENCY.
049600     COMPUTE ERROR-THRESHOLD =
049700         ANOM-ERROR-PROB(ANOM-IDX) * 100.
049800     IF  ERROR-SELECTOR < ERROR-THRESHOLD
049900         MOVE 500                    TO OUT-STATUS
050000     ELSE
050100         MOVE 200                    TO OUT-STATUS
050200     END-IF.
050300     PERFORM C80-RELEASE-RECORD THRU C89-EXIT.
050400
050500 C47-EXIT.
050600     EXIT.
050700
050800*----------------------------------------------------------------
050900*    DETERMINISTIC "JITTER" - NO RANDOM NUMBER GENERATOR IS
051000*    USED.  THE SPREAD IS DERIVED FROM THE REQUEST INDEX SO
051100*    REPEATED RUNS PRODUCE IDENTICAL TEST DATA.
051200*----------------------------------------------------------------
051300 C60-COMPUTE-JITTER.
051400
051500     COMPUTE WS-PRODUCT-7 = REQ-IX * 7.
051600     DIVIDE WS-PRODUCT-7 BY 3600
051700         GIVING WS-QUOTIENT REMAINDER SECOND-OFFSET.
051800     DIVIDE SECOND-OFFSET BY 60
051900         GIVING EVT-MI REMAINDER EVT-SS.
052000     DIVIDE REQ-IX BY 7
052100         GIVING WS-QUOTIENT REMAINDER WS-MOD-7.
052200     COMPUTE JITTER-PCT = (WS-MOD-7 - 3) * 10.
052300     DIVIDE REQ-IX BY 100
052400         GIVING WS-QUOTIENT REMAINDER ERROR-SELECTOR.
052500
052600 C69-EXIT.
052700     EXIT.
052800
052900 C80-RELEASE-RECORD.
053000
053100     STRING EVT-YYYY DELIMITED BY SIZE
053200            '-'      DELIMITED BY SIZE
053300            EVT-MM   DELIMITED BY SIZE
053400            '-'      DELIMITED BY SIZE
053500            EVT-DD   DELIMITED BY SIZE
053600            'T'      DELIMITED BY SIZE
053700            EVT-HH   DELIMITED BY SIZE
053800            ':'      DELIMITED BY SIZE
053900            EVT-MI   DELIMITED BY SIZE
054000            ':'      DELIMITED BY SIZE
054100            EVT-SS   DELIMITED BY SIZE
054200         INTO OUT-TIMESTAMP.
054300     MOVE WS-OUTPUT-LINE-ALPHA   TO SORT-RECORD-ALPHA.
054400     RELEASE SORT-RECORD.
054500
054600 C89-EXIT.
054700     EXIT.
054800
054900/*****************************************************************
055000*    SORT OUTPUT PROCEDURE - WRITE THE ACCESS LOG IN ORDER       *
055100******************************************************************
055200 D00-WRITE-SORTED-LOG.
055300
055400     RETURN SORT-WKFILE RECORD
055500         AT END GO TO D99-EXIT-WRITE
055600     END-RETURN.
055700
055800     MOVE SORT-RECORD-ALPHA      TO ACCSLOG-RECORD.
055900     WRITE ACCSLOG-RECORD.
056000     ADD  1                      TO RECORDS-WRITTEN.
056100
056200     GO TO D00-WRITE-SORTED-LOG.
056300
056400 D99-EXIT-WRITE.
056500     EXIT.
