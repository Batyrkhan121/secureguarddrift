000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SGDBLAST.
000900 AUTHOR.        R J PELLETIER.
001000 DATE-WRITTEN.  NOVEMBER 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       WALK THE LATEST SNAPSHOT'S EDGE LIST OUTWARD FROM
001500*               A NAMED FAILING SERVICE, LEVEL BY LEVEL, SO WE
001600*               CAN TELL THE ON-CALL ENGINEER WHAT ELSE IS LIKELY
001700*               TO GO DOWN AND ROUGHLY HOW SOON.  ONE REQUEST
001800*               CARD PER FAILING SERVICE - SGDFAIL IS A SMALL,
001900*               HAND-FED TRANSACTION DECK, NOT A SYSTEM FILE.
002000*
002100* CHANGE HISTORY ------------------------------------------------
002200* 11/07/1988 RJP ORIGINAL PROGRAM.
002300* 02/14/1990 RJP CORRECTED EDGE PROBABILITY FORMULA, SGD-0006.     SGD0006
002400* 04/19/1993 RJP ADDED "OTHER" FAILURE MODE (DECAY 0.6), SGD-0009. SGD0009
002500* 06/03/1994 RJP RAISED QUEUE AND AFFECTED TABLES TO 150 ENTRIES.
002600* 08/02/1996 RJP CAPPED BFS DEPTH AT 10 HOPS, SGD-0018.            SGD0018
002700* 12/29/1998 RJP Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002800*           PROGRAM.  NO CHANGE REQUIRED.
002900* 05/11/2001 RJP ADDED DATABASE-NODE CRITICAL IMPACT CLASS,
003000*           SGD-0031.                                              SGD0031
003100* 09/23/2009 RJP RECOVERY ESTIMATE FORMULA TIGHTENED, SGD-0054.    SGD0054
003200* 02/07/2017 RJP SORT OF AFFECTED LIST NOW DESCENDING BY
003300*           PROBABILITY RATHER THAN DISCOVERY ORDER, SGD-0061.     SGD0061
003400* 03/09/2024 RJP BROUGHT UP ON THE CURRENT SGD- COPYBOOK SET AS PART
003500*         OF THE SERVICE-MESH DRIFT PROJECT, SGD-0001.             SGD0001
003600* END OF HISTORY ------------------------------------------------
003700
003800/*****************************************************************
003900*                                                                *
004000*    ENVIRONMENT DIVISION                                        *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600
004700 SOURCE-COMPUTER. IBM-2086-A04-140.
004800 OBJECT-COMPUTER. IBM-2086-A04-140.
004900
005000 SPECIAL-NAMES.
005100     SYSLST IS PRINTER,
005200     UPSI-7 ON STATUS IS WITH-UPDATES.
005300
005400 INPUT-OUTPUT SECTION.
005500
005600 FILE-CONTROL.
005700
005800     SELECT SGDSNAP
005900         ASSIGN TO SGDSNAP
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS SEQUENTIAL
006200         RECORD KEY IS SNAP-ID
006300         FILE STATUS IS FILE1-STAT.
006400
006500     SELECT SGDFAIL
006600         ASSIGN TO SGDFAIL
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS FILE2-STAT.
006900
007000     SELECT SGDBLST
007100         ASSIGN TO SGDBLST
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FILE3-STAT.
007400
007500/*****************************************************************
007600*                                                                *
007700*    DATA DIVISION                                               *
007800*                                                                *
007900******************************************************************
008000 DATA DIVISION.
008100
008200 FILE SECTION.
008300
008400 FD  SGDSNAP
008500     RECORD IS VARYING IN SIZE FROM 99 TO 26499 CHARACTERS
008600         DEPENDING ON SNAP-RECLENG.
008700     COPY SGDSNAP.
008800
008900 FD  SGDFAIL
009000     RECORD CONTAINS 32 CHARACTERS.
009100 01  FAILSVC-RECORD.
009200     05  FAILSVC-SERVICE-NAME      PIC  X(20).
009300     05  FAILSVC-MODE              PIC  X(08).
009400     05  FILLER                    PIC  X(04).
009500
009600 FD  SGDBLST
009700     RECORD CONTAINS 150 CHARACTERS.
009800 01  BLS-LINE                      PIC  X(150).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  WS-FIELDS.
010300     05  FILLER                    PIC  X(20)   VALUE
010400             'SGDBLAST WORK AREAS '.
010500     05  THIS-PGM                  PIC  X(08)   VALUE 'SGDBLAST'.
010600     05  FILE1-STAT                PIC  X(02).
010700     05  FILE2-STAT                PIC  X(02).
010800     05  FILE3-STAT                PIC  X(02).
010900     05  WS-SNAP-SWITCH            PIC  X(01)   VALUE 'N'.
011000         88  END-OF-SNAPSHOTS               VALUE 'Y'.
011100     05  WS-REQ-SWITCH             PIC  X(01)   VALUE 'N'.
011200         88  END-OF-REQUESTS                VALUE 'Y'.
011300     05  WS-HAVE-SNAP-SWITCH       PIC  X(01)   VALUE 'N'.
011400         88  HAVE-A-CURRENT-SNAPSHOT        VALUE 'Y'.
011500     05  WS-FOUND-SWITCH           PIC  X(01).
011600         88  NODE-WAS-FOUND                 VALUE 'Y'.
011700     05  WS-VISITED-FOUND-SWITCH   PIC  X(01).
011800         88  NODE-WAS-VISITED                VALUE 'Y'.
011900 01  WS-FIELDS-DUMP-VIEW REDEFINES WS-FIELDS.
012000     05  FILLER                    PIC  X(30).
012100
012200 01  WS-COUNTERS.
012300     05  WS-SNAPSHOTS-READ         PIC S9(04)   BINARY.
012400     05  WS-REQUESTS-READ          PIC S9(04)   BINARY.
012500     05  WS-N-IX                   PIC S9(04)   BINARY.
012600     05  WS-E-IX                   PIC S9(04)   BINARY.
012700     05  WS-V-IX                   PIC S9(04)   BINARY.
012800     05  WS-Q-IX                   PIC S9(04)   BINARY.
012900     05  WS-A-IX                   PIC S9(04)   BINARY.
013000     05  WS-K-IX                   PIC S9(04)   BINARY.
013100     05  WS-QUEUE-HEAD             PIC S9(04)   BINARY.
013200     05  WS-QUEUE-TAIL             PIC S9(04)   BINARY.
013300     05  WS-VISITED-COUNT          PIC S9(04)   BINARY.
013400     05  WS-AFFECTED-COUNT         PIC S9(04)   BINARY.
013500     05  WS-CUR-DEPTH              PIC S9(02)   BINARY.
013600     05  WS-NEW-DEPTH              PIC S9(02)   BINARY.
013700     05  FILLER                    PIC  X(02).
013800 01  WS-COUNTERS-DUMP-VIEW REDEFINES WS-COUNTERS.
013900     05  FILLER                    PIC  X(30).
014000
014100 01  WS-WORK-FIELDS.
014200     05  WS-CUR-NODE               PIC  X(20).
014300     05  WS-DEST-NODE              PIC  X(20).
014400     05  WS-SEARCH-NAME            PIC  X(20).
014500     05  WS-FOUND-TYPE             PIC  X(08).
014600     05  WS-DECAY                  PIC S9(01)V9       BINARY.
014700     05  WS-CUR-PROB               PIC S9(01)V99      BINARY.
014800     05  WS-EDGE-PROB              PIC S9(01)V9(04)   BINARY.
014900     05  WS-EDGE-ERR-RATE          PIC S9(01)V9(04)   BINARY.
015000     05  WS-REQ-PER-MIN            PIC S9(07)V99      BINARY.
015100     05  WS-TIME-TO-IMPACT         PIC S9(04)V9       BINARY.
015200     05  WS-RECOVERY-EST           PIC S9(04)V9       BINARY.
015300     05  WS-IMPACT-CALC            PIC  X(08).
015400     05  FILLER                    PIC  X(06).
015500 01  WS-WORK-DUMP-VIEW REDEFINES WS-WORK-FIELDS.
015600     05  FILLER                    PIC  X(30).
015700
015800 01  WS-SWAP-ENTRY.
015900     05  WS-SWAP-SERVICE           PIC  X(20).
016000     05  WS-SWAP-PROB              PIC S9(01)V99 BINARY.
016100     05  WS-SWAP-TIME              PIC S9(04)V9  BINARY.
016200     05  WS-SWAP-IMPACT            PIC  X(08).
016300     05  FILLER                    PIC  X(01).
016400
016500 01  WS-VISITED-COUNT-TABLE.
016600     05  WS-VISITED-ENTRY OCCURS 150 TIMES.
016700         10  WS-VISITED-NODE       PIC  X(20).
016800         10  FILLER                PIC  X(01).
016900
017000 01  WS-QUEUE-AREA.
017100     05  WS-QUEUE-ENTRY OCCURS 150 TIMES.
017200         10  WS-QUEUE-NODE         PIC  X(20).
017300         10  WS-QUEUE-PROB         PIC S9(01)V99 BINARY.
017400         10  WS-QUEUE-DEPTH        PIC S9(02)    BINARY.
017500         10  FILLER                PIC  X(01).
017600
017700 01  WS-AFFECTED-AREA.
017800     05  WS-AFFECTED-ENTRY OCCURS 150 TIMES.
017900         10  WS-AFF-SERVICE        PIC  X(20).
018000         10  WS-AFF-PROB           PIC S9(01)V99 BINARY.
018100         10  WS-AFF-TIME           PIC S9(04)V9  BINARY.
018200         10  WS-AFF-IMPACT         PIC  X(08).
018300         10  FILLER                PIC  X(01).
018400
018500 01  WS-EDIT-FIELDS.
018600     05  WS-PROB-EDIT              PIC  9.999.
018700     05  WS-TIME-EDIT              PIC  ZZZ9.9.
018800     05  WS-RANK-EDIT              PIC  ZZ9.
018900     05  FILLER                    PIC  X(01).
019000
019100 01  WS-TEXT-LINE                  PIC  X(150).
019200
019300* ONE OUTPUT ROW, BUILT JUST BEFORE IT IS RENDERED AS TEXT.
019400     COPY SGDBLST.
019500
019600* THE MOST RECENT SNAPSHOT ON THE STORE - THE ONE THE BLAST
019700* RADIUS WALK IS RUN AGAINST.
019800     COPY SGDSNAP REPLACING ==SGD-SNAPSHOT-RECORD== BY
019900                            ==WS-CURRENT-SNAPSHOT== ==SNAP-== BY
020000                            ==CURR-==.
020100
020200/*****************************************************************
020300*                                                                *
020400*    PROCEDURE DIVISION                                          *
020500*                                                                *
020600******************************************************************
020700 PROCEDURE DIVISION.
020800
020900 A00-MAINLINE-ROUTINE.
021000
021100     PERFORM B10-INITIALIZATION THRU B15-EXIT.
021200     PERFORM C00-LOAD-CURRENT-SNAPSHOT THRU C09-EXIT.
021300     IF  HAVE-A-CURRENT-SNAPSHOT
021400         PERFORM D00-PROCESS-ALL-REQUESTS THRU D09-EXIT
021500             UNTIL END-OF-REQUESTS
021600     END-IF.
021700     PERFORM B20-TERMINATION THRU B25-EXIT.
021800
021900     DISPLAY 'SGDBLAST - SNAPSHOTS READ:         '
022000              WS-SNAPSHOTS-READ      UPON PRINTER.
022100     DISPLAY 'SGDBLAST - REQUESTS PROCESSED:      '
022200              WS-REQUESTS-READ       UPON PRINTER.
022300     GOBACK.
022400
022500/*****************************************************************
022600*    PROGRAM INITIALIZATION ROUTINE                              *
022700******************************************************************
022800 B10-INITIALIZATION.
022900
023000     OPEN INPUT  SGDSNAP.
023100     IF  FILE1-STAT NOT = '00'
023200         DISPLAY 'SGDBLAST - OPEN FILE ERROR - SGDSNAP'
023300         DISPLAY 'FILE STATUS IS ' FILE1-STAT
023400         GOBACK
023500     END-IF.
023600
023700     OPEN INPUT  SGDFAIL.
023800     IF  FILE2-STAT NOT = '00'
023900         DISPLAY 'SGDBLAST - OPEN FILE ERROR - SGDFAIL'
024000         DISPLAY 'FILE STATUS IS ' FILE2-STAT
024100         GOBACK
024200     END-IF.
024300
024400     OPEN OUTPUT SGDBLST.
024500     IF  FILE3-STAT NOT = '00'
024600         DISPLAY 'SGDBLAST - OPEN FILE ERROR - SGDBLST'
024700         DISPLAY 'FILE STATUS IS ' FILE3-STAT
024800         GOBACK
024900     END-IF.
025000
025100     MOVE SPACES                     TO BLS-LINE.
025200     MOVE '# SECUREGUARD BLAST RADIUS ANALYSIS' TO BLS-LINE.
025300     WRITE BLS-LINE.
025400     MOVE SPACES                     TO BLS-LINE.
025500     WRITE BLS-LINE.
025600
025700 B15-EXIT.
025800     EXIT.
025900
026000/*****************************************************************
026100*    PROGRAM TERMINATION ROUTINE                                 *
026200******************************************************************
026300 B20-TERMINATION.
026400
026500     MOVE SPACES                     TO BLS-LINE.
026600     WRITE BLS-LINE.
026700     MOVE '-- GENERATED BY SGDBLAST, VERSION 1' TO BLS-LINE.
026800     WRITE BLS-LINE.
026900
027000     CLOSE SGDSNAP.
027100     CLOSE SGDFAIL.
027200     CLOSE SGDBLST.
027300
027400 B25-EXIT.
027500     EXIT.
027600
027700/*****************************************************************
027800*    READ SGDSNAP FORWARD TO END OF FILE.  THE LAST RECORD SEEN  *
027900*    IS THE CURRENT SNAPSHOT THE WALK RUNS AGAINST.              *
028000******************************************************************
028100 C00-LOAD-CURRENT-SNAPSHOT.
028200
028300     PERFORM C10-READ-ONE-SNAPSHOT THRU C19-EXIT
028400         UNTIL END-OF-SNAPSHOTS.
028500
028600     CLOSE SGDSNAP.
028700
028800 C09-EXIT.
028900     EXIT.
029000
029100 C10-READ-ONE-SNAPSHOT.
029200
029300     READ SGDSNAP NEXT RECORD
029400         AT END SET END-OF-SNAPSHOTS TO TRUE
029500     END-READ.
029600
029700     IF  NOT END-OF-SNAPSHOTS
029800         ADD  1                       TO WS-SNAPSHOTS-READ
029900         MOVE SGD-SNAPSHOT-RECORD     TO WS-CURRENT-SNAPSHOT
030000         SET  HAVE-A-CURRENT-SNAPSHOT TO TRUE
030100     END-IF.
030200
030300 C19-EXIT.
030400     EXIT.
030500
030600/*****************************************************************
030700*    ONE REQUEST CARD PER FAILING SERVICE.                       *
030800******************************************************************
030900 D00-PROCESS-ALL-REQUESTS.
031000
031100     READ SGDFAIL NEXT RECORD
031200         AT END SET END-OF-REQUESTS TO TRUE
031300     END-READ.
031400
031500     IF  NOT END-OF-REQUESTS
031600         ADD  1                       TO WS-REQUESTS-READ
031700         PERFORM E00-RUN-BLAST-FOR-ONE-SERVICE THRU E09-EXIT
031800     END-IF.
031900
032000 D09-EXIT.
032100     EXIT.
032200
032300/*****************************************************************
032400*    WALK THE SNAPSHOT OUTWARD FROM ONE FAILING SERVICE.         *
032500******************************************************************
032600 E00-RUN-BLAST-FOR-ONE-SERVICE.
032700
032800     MOVE FAILSVC-SERVICE-NAME        TO WS-SEARCH-NAME.
032900     PERFORM N10-FIND-NODE THRU N19-EXIT.
033000
033100     IF  NOT NODE-WAS-FOUND
033200         PERFORM M90-WRITE-UNKNOWN-SERVICE THRU M99-EXIT
033300     ELSE
033400         IF  FAILSVC-MODE = 'error'
033500             MOVE .8                  TO WS-DECAY
033600         ELSE
033700             MOVE .6                  TO WS-DECAY
033800         END-IF
033900
034000         MOVE ZERO                    TO WS-VISITED-COUNT
034100                                          WS-AFFECTED-COUNT
034200         MOVE 1                       TO WS-QUEUE-HEAD
034300                                          WS-QUEUE-TAIL
034400         MOVE FAILSVC-SERVICE-NAME    TO WS-QUEUE-NODE(1)
034500         MOVE 1.00                    TO WS-QUEUE-PROB(1)
034600         MOVE ZERO                    TO WS-QUEUE-DEPTH(1)
034700         ADD  1                       TO WS-VISITED-COUNT
034800         MOVE FAILSVC-SERVICE-NAME
034900                         TO WS-VISITED-NODE(WS-VISITED-COUNT)
035000
035100         PERFORM F00-EXPAND-ONE-NODE THRU F09-EXIT
035200             UNTIL WS-QUEUE-HEAD > WS-QUEUE-TAIL
035300
035400         PERFORM J00-SORT-AFFECTED THRU J09-EXIT.
035500         PERFORM L00-COMPUTE-RECOVERY THRU L09-EXIT.
035600         PERFORM M00-WRITE-RESULT THRU M09-EXIT
035700     END-IF.
035800
035900 E09-EXIT.
036000     EXIT.
036100
036200/*****************************************************************
036300*    DEQUEUE ONE NODE AND SCAN EVERY OUTGOING EDGE OF IT.        *
036400******************************************************************
036500 F00-EXPAND-ONE-NODE.
036600
036700     MOVE WS-QUEUE-NODE(WS-QUEUE-HEAD)  TO WS-CUR-NODE.
036800     MOVE WS-QUEUE-PROB(WS-QUEUE-HEAD)  TO WS-CUR-PROB.
036900     MOVE WS-QUEUE-DEPTH(WS-QUEUE-HEAD) TO WS-CUR-DEPTH.
037000     ADD  1                             TO WS-QUEUE-HEAD.
037100
037200     PERFORM G10-SCAN-ONE-EDGE THRU G19-EXIT
037300         VARYING WS-E-IX FROM 1 BY 1
037400         UNTIL WS-E-IX > CURR-EDGE-COUNT.
037500
037600 F09-EXIT.
037700     EXIT.
037800
037900/*****************************************************************
038000*    IF THIS EDGE LEAVES THE CURRENT NODE, SCORE ITS FAR END.    *
038100******************************************************************
038200 G10-SCAN-ONE-EDGE.
038300
038400     IF  CURR-EDGE-SOURCE(WS-E-IX) = WS-CUR-NODE
038500         MOVE CURR-EDGE-DESTINATION(WS-E-IX) TO WS-DEST-NODE
038600         MOVE WS-DEST-NODE                   TO WS-SEARCH-NAME
038700         PERFORM H10-CHECK-VISITED THRU H19-EXIT
038800         IF  NOT NODE-WAS-VISITED
038900             PERFORM H30-SCORE-ONE-EDGE THRU H39-EXIT
039000         END-IF
039100     END-IF.
039200
039300 G19-EXIT.
039400     EXIT.
039500
039600/*****************************************************************
039700*    HAS THE FAR-END NODE OF THIS EDGE ALREADY BEEN VISITED?     *
039800******************************************************************
039900 H10-CHECK-VISITED.
040000
040100     MOVE 'N'                        TO WS-VISITED-FOUND-SWITCH.
040200     PERFORM H12-CHECK-ONE-VISITED THRU H12-EXIT
040300         VARYING WS-V-IX FROM 1 BY 1
040400         UNTIL WS-V-IX > WS-VISITED-COUNT.
040500
040600 H19-EXIT.
040700     EXIT.
040800
040900 H12-CHECK-ONE-VISITED.
041000
041100     IF  WS-VISITED-NODE(WS-V-IX) = WS-SEARCH-NAME
041200         SET NODE-WAS-VISITED        TO TRUE
041300     END-IF.
041400
041500 H12-EXIT.
041600     EXIT.
041700
041800/*****************************************************************
041900*    SCORE ONE NEWLY-DISCOVERED EDGE - PROBABILITY, TIME TO      *
042000*    IMPACT, IMPACT CLASS - THEN QUEUE IT IF IT CLEARS THE BAR.  *
042100******************************************************************
042200 H30-SCORE-ONE-EDGE.
042300
042400     ADD  1                           TO WS-VISITED-COUNT.
042500     MOVE WS-DEST-NODE
042600                     TO WS-VISITED-NODE(WS-VISITED-COUNT).
042700
042800     IF  CURR-EDGE-REQ-COUNT(WS-E-IX) > 0
042900         COMPUTE WS-EDGE-ERR-RATE ROUNDED =
043000             CURR-EDGE-ERR-COUNT(WS-E-IX) /
043100             CURR-EDGE-REQ-COUNT(WS-E-IX)
043200     ELSE
043300         MOVE .1                      TO WS-EDGE-ERR-RATE
043400     END-IF.
043500
043600     COMPUTE WS-EDGE-PROB ROUNDED =
043700         WS-CUR-PROB * WS-DECAY * (1 + WS-EDGE-ERR-RATE).
043800     IF  WS-EDGE-PROB > 1.00
043900         MOVE 1.00                    TO WS-EDGE-PROB
044000     END-IF.
044100
044200     COMPUTE WS-REQ-PER-MIN ROUNDED =
044300         CURR-EDGE-REQ-COUNT(WS-E-IX) / 60.
044400     IF  WS-REQ-PER-MIN < .1
044500         MOVE .1                      TO WS-REQ-PER-MIN
044600     END-IF.
044700
044800     COMPUTE WS-NEW-DEPTH = WS-CUR-DEPTH + 1.
044900     COMPUTE WS-TIME-TO-IMPACT ROUNDED =
045000         (WS-NEW-DEPTH * 5) / WS-REQ-PER-MIN.
045100     IF  WS-TIME-TO-IMPACT < 1
045200         MOVE 1.0                     TO WS-TIME-TO-IMPACT
045300     END-IF.
045400
045500     MOVE WS-DEST-NODE                TO WS-SEARCH-NAME.
045600     PERFORM N10-FIND-NODE THRU N19-EXIT.
045700     IF  NODE-WAS-FOUND AND WS-FOUND-TYPE = 'database'
045800         MOVE 'critical'              TO WS-IMPACT-CALC
045900     ELSE
046000         IF  WS-EDGE-PROB > .7
046100             MOVE 'high'              TO WS-IMPACT-CALC
046200         ELSE
046300             IF  WS-EDGE-PROB > .4
046400                 MOVE 'medium'        TO WS-IMPACT-CALC
046500             ELSE
046600                 MOVE 'low'           TO WS-IMPACT-CALC
046700             END-IF
046800         END-IF
046900     END-IF.
047000
047100     IF  WS-AFFECTED-COUNT < 150
047200         ADD  1                       TO WS-AFFECTED-COUNT
047300         MOVE WS-DEST-NODE
047400                 TO WS-AFF-SERVICE(WS-AFFECTED-COUNT)
047500         MOVE WS-EDGE-PROB
047600                 TO WS-AFF-PROB(WS-AFFECTED-COUNT)
047700         MOVE WS-TIME-TO-IMPACT
047800                 TO WS-AFF-TIME(WS-AFFECTED-COUNT)
047900         MOVE WS-IMPACT-CALC
048000                 TO WS-AFF-IMPACT(WS-AFFECTED-COUNT)
048100     END-IF.
048200
048300     IF  WS-EDGE-PROB > .1 AND WS-NEW-DEPTH < 10
048400     AND WS-QUEUE-TAIL < 150
048500         ADD  1                       TO WS-QUEUE-TAIL
048600         MOVE WS-DEST-NODE
048700                 TO WS-QUEUE-NODE(WS-QUEUE-TAIL)
048800         MOVE WS-EDGE-PROB
048900                 TO WS-QUEUE-PROB(WS-QUEUE-TAIL)
049000         MOVE WS-NEW-DEPTH
049100                 TO WS-QUEUE-DEPTH(WS-QUEUE-TAIL)
049200     END-IF.
049300
049400 H39-EXIT.
049500     EXIT.
049600
049700/*****************************************************************
049800*    SEARCH THE CURRENT SNAPSHOT'S NODE LIST FOR A NAME.         *
049900******************************************************************
050000 N10-FIND-NODE.
050100
050200     MOVE 'N'                        TO WS-FOUND-SWITCH.
050300     MOVE SPACES                     TO WS-FOUND-TYPE.
050400     PERFORM N12-CHECK-ONE-NODE THRU N12-EXIT
050500         VARYING WS-N-IX FROM 1 BY 1
050600         UNTIL WS-N-IX > CURR-NODE-COUNT.
050700
050800 N19-EXIT.
050900     EXIT.
051000
051100 N12-CHECK-ONE-NODE.
051200
051300     IF  CURR-NODE-NAME(WS-N-IX) = WS-SEARCH-NAME
051400         SET  NODE-WAS-FOUND         TO TRUE
051500         MOVE CURR-NODE-TYPE(WS-N-IX) TO WS-FOUND-TYPE
051600     END-IF.
051700
051800 N12-EXIT.
051900     EXIT.
052000
052100/*****************************************************************
052200*    BUBBLE-SORT THE AFFECTED LIST DESCENDING BY PROBABILITY -   *
052300*    THE LIST NEVER HOLDS MORE THAN 150 ROWS, SO A SIMPLE PASS   *
052400*    IS PLENTY.                                                  *
052500******************************************************************
052600 J00-SORT-AFFECTED.
052700
052800     PERFORM K00-ONE-OUTER-PASS THRU K09-EXIT
052900         VARYING WS-A-IX FROM 1 BY 1
053000         UNTIL WS-A-IX > WS-AFFECTED-COUNT.
053100
053200 J09-EXIT.
053300     EXIT.
053400
053500 K00-ONE-OUTER-PASS.
053600
053700     PERFORM K10-ONE-INNER-COMPARE THRU K19-EXIT
053800         VARYING WS-K-IX FROM 1 BY 1
053900         UNTIL WS-K-IX > WS-AFFECTED-COUNT - WS-A-IX.
054000
054100 K09-EXIT.
054200     EXIT.
054300
054400 K10-ONE-INNER-COMPARE.
054500
054600     IF  WS-AFF-PROB(WS-K-IX) < WS-AFF-PROB(WS-K-IX + 1)
054700         PERFORM K30-SWAP-TWO-ROWS THRU K39-EXIT
054800     END-IF.
054900
055000 K19-EXIT.
055100     EXIT.
055200
055300 K30-SWAP-TWO-ROWS.
055400
055500     MOVE WS-AFFECTED-ENTRY(WS-K-IX) TO WS-SWAP-ENTRY.
055600     MOVE WS-AFFECTED-ENTRY(WS-K-IX + 1)
055700                                TO WS-AFFECTED-ENTRY(WS-K-IX).
055800     MOVE WS-SWAP-ENTRY         TO WS-AFFECTED-ENTRY(WS-K-IX + 1).
055900
056000 K39-EXIT.
056100     EXIT.
056200
056300/*****************************************************************
056400*    RECOVERY ESTIMATE = LONGEST TIME-TO-IMPACT * 1.5 + 5.       *
056500******************************************************************
056600 L00-COMPUTE-RECOVERY.
056700
056800     MOVE ZERO                       TO WS-RECOVERY-EST.
056900     IF  WS-AFFECTED-COUNT > 0
057000         MOVE ZERO                   TO WS-TIME-TO-IMPACT
057100         PERFORM L10-TAKE-ONE-MAX THRU L19-EXIT
057200             VARYING WS-A-IX FROM 1 BY 1
057300             UNTIL WS-A-IX > WS-AFFECTED-COUNT
057400         COMPUTE WS-RECOVERY-EST ROUNDED =
057500             WS-TIME-TO-IMPACT * 1.5 + 5
057600     END-IF.
057700
057800 L09-EXIT.
057900     EXIT.
058000
058100 L10-TAKE-ONE-MAX.
058200
058300     IF  WS-AFF-TIME(WS-A-IX) > WS-TIME-TO-IMPACT
058400         MOVE WS-AFF-TIME(WS-A-IX)   TO WS-TIME-TO-IMPACT
058500     END-IF.
058600
058700 L19-EXIT.
058800     EXIT.
058900
059000/*****************************************************************
059100*    RENDER THE RESULT OF ONE REQUEST AS REPORT TEXT.            *
059200******************************************************************
059300 M00-WRITE-RESULT.
059400
059500     MOVE SPACES                     TO WS-TEXT-LINE.
059600     STRING 'FAILING SERVICE: ' DELIMITED BY SIZE
059700            FAILSVC-SERVICE-NAME DELIMITED BY SPACE
059800            '   MODE: '        DELIMITED BY SIZE
059900            FAILSVC-MODE       DELIMITED BY SIZE
060000            INTO WS-TEXT-LINE
060100     END-STRING.
060200     MOVE WS-TEXT-LINE                TO BLS-LINE.
060300     WRITE BLS-LINE.
060400
060500     IF  WS-AFFECTED-COUNT = ZERO
060600         MOVE '   NO DOWNSTREAM SERVICES AFFECTED.' TO BLS-LINE
060700         WRITE BLS-LINE
060800     ELSE
060900         PERFORM M10-WRITE-ONE-AFFECTED THRU M19-EXIT
061000             VARYING WS-A-IX FROM 1 BY 1
061100             UNTIL WS-A-IX > WS-AFFECTED-COUNT
061200     END-IF.
061300
061400     MOVE WS-RECOVERY-EST             TO WS-TIME-EDIT.
061500     MOVE SPACES                     TO WS-TEXT-LINE.
061600     STRING '   RECOVERY ESTIMATE (MINUTES): ' DELIMITED BY SIZE
061700            WS-TIME-EDIT              DELIMITED BY SIZE
061800            INTO WS-TEXT-LINE
061900     END-STRING.
062000     MOVE WS-TEXT-LINE                TO BLS-LINE.
062100     WRITE BLS-LINE.
062200
062300     MOVE SPACES                     TO BLS-LINE.
062400     WRITE BLS-LINE.
062500
062600 M09-EXIT.
062700     EXIT.
062800
062900 M10-WRITE-ONE-AFFECTED.
063000
063100     MOVE WS-A-IX                     TO WS-RANK-EDIT.
063200     MOVE WS-AFF-PROB(WS-A-IX)        TO WS-PROB-EDIT.
063300     MOVE WS-AFF-TIME(WS-A-IX)        TO WS-TIME-EDIT.
063400     MOVE WS-AFF-SERVICE(WS-A-IX)     TO BLST-SERVICE.
063500     MOVE WS-AFF-PROB(WS-A-IX)        TO BLST-PROBABILITY.
063600     MOVE WS-AFF-TIME(WS-A-IX)        TO BLST-TIME-TO-IMPACT.
063700     MOVE WS-AFF-IMPACT(WS-A-IX)      TO BLST-IMPACT.
063800
063900     MOVE SPACES                     TO WS-TEXT-LINE.
064000     STRING '   '                    DELIMITED BY SIZE
064100            WS-RANK-EDIT             DELIMITED BY SIZE
064200            '. ['                    DELIMITED BY SIZE
064300            BLST-IMPACT             DELIMITED BY SIZE
064400            '] '                     DELIMITED BY SIZE
064500            BLST-SERVICE            DELIMITED BY SPACE
064600            '  PROB='                DELIMITED BY SIZE
064700            WS-PROB-EDIT             DELIMITED BY SIZE
064800            '  ETA-MIN='             DELIMITED BY SIZE
064900            WS-TIME-EDIT             DELIMITED BY SIZE
065000            INTO WS-TEXT-LINE
065100     END-STRING.
065200     MOVE WS-TEXT-LINE                TO BLS-LINE.
065300     WRITE BLS-LINE.
065400
065500 M19-EXIT.
065600     EXIT.
065700
065800 M90-WRITE-UNKNOWN-SERVICE.
065900
066000     MOVE SPACES                     TO WS-TEXT-LINE.
066100     STRING 'FAILING SERVICE: ' DELIMITED BY SIZE
066200            FAILSVC-SERVICE-NAME DELIMITED BY SPACE
066300            ' IS NOT IN THE CURRENT SNAPSHOT - NO RESULT.'
066400                              DELIMITED BY SIZE
066500            INTO WS-TEXT-LINE
066600     END-STRING.
066700     MOVE WS-TEXT-LINE                TO BLS-LINE.
066800     WRITE BLS-LINE.
066900     MOVE SPACES                     TO BLS-LINE.
067000     WRITE BLS-LINE.
067100
067200 M99-EXIT.
067300     EXIT.
