000100******************************************************************
000200*    SGDLOGR  -  ACCESS LOG RECORD (CSV), ONE PER SERVICE CALL   *
000300*    USED BY:  SGDMOCK (WRITES), SGDINGST (READS)                *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-LOG-RAW-LINE.
000800     05  LOGR-TEXT                 PIC  X(116).
000900     05  FILLER                    PIC  X(04).
001000
001100* FIELDS AFTER UNSTRING OF THE RAW CSV LINE
001200 01  SGD-LOG-RECORD.
001300     05  LOG-TIMESTAMP             PIC  X(19).
001400     05  LOG-TS-PARTS REDEFINES LOG-TIMESTAMP.
001500         10  LOG-TS-YYYY           PIC  9(04).
001600         10  FILLER                PIC  X(01).
001700         10  LOG-TS-MM             PIC  9(02).
001800         10  FILLER                PIC  X(01).
001900         10  LOG-TS-DD             PIC  9(02).
002000         10  FILLER                PIC  X(01).
002100         10  LOG-TS-HH             PIC  9(02).
002200         10  FILLER                PIC  X(01).
002300         10  LOG-TS-MI             PIC  9(02).
002400         10  FILLER                PIC  X(01).
002500         10  LOG-TS-SS             PIC  9(02).
002600     05  LOG-SOURCE                PIC  X(20).
002700     05  LOG-DESTINATION           PIC  X(20).
002800     05  LOG-METHOD                PIC  X(06).
002900     05  LOG-PATH                  PIC  X(30).
003000     05  LOG-STATUS-CODE           PIC  9(03).
003100     05  LOG-STATUS-88.
003200         10  LOG-IS-ERROR-STATUS   PIC  X(01).
003300             88  LOG-STATUS-IS-ERROR        VALUE 'Y'.
003400             88  LOG-STATUS-IS-OK           VALUE 'N'.
003500     05  LOG-LATENCY-MS            PIC  9(05)V99.
003600     05  FILLER                    PIC  X(10).
