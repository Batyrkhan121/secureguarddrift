000100******************************************************************
000200*    SGDPRED  -  PRE-DEPLOYMENT DRIFT PREDICTION OUTPUT RECORD   *
000300*    USED BY:  SGDPRED (WRITES)                                  *
000400******************************************************************
000500* 03/02/2024 RJP ORIGINAL COPYBOOK.  WORK REQUEST SGD-0001.        SGD0001
000600******************************************************************
000700 01  SGD-PREDICTION-RECORD.
000800     05  PRED-EVENT                PIC  X(16).
000900         88  PRED-NEW-SERVICE          VALUE 'new_service'.
001000         88  PRED-REMOVED-SERVICE      VALUE 'removed_service'.
001100         88  PRED-NEW-EDGE             VALUE 'new_edge'.
001200         88  PRED-CONFIG-CHANGE        VALUE 'config_change'.
001300     05  PRED-SOURCE               PIC  X(20).
001400     05  PRED-DESTINATION          PIC  X(20).
001500     05  PRED-SEVERITY             PIC  X(08).
001600     05  PRED-RECOMMENDATION       PIC  X(160).
001700     05  FILLER                    PIC  X(20).
001800
001900* LAYOUT OF THE PLANNED-CHANGE TRANSACTION (CHGPLAN FILE)
002000 01  SGD-CHANGE-PLAN-RECORD.
002100     05  CHG-ACTION                PIC  X(16).
002200         88  CHG-IS-ADD-SERVICE        VALUE 'add_service'.
002300         88  CHG-IS-REMOVE-SERVICE     VALUE 'remove_service'.
002400         88  CHG-IS-ADD-EDGE           VALUE 'add_edge'.
002500         88  CHG-IS-CONFIG-CHANGE      VALUE 'config_change'.
002600     05  CHG-SERVICE               PIC  X(20).
002700     05  CHG-SOURCE                PIC  X(20).
002800     05  CHG-DESTINATION           PIC  X(20).
002900     05  CHG-CHANGE-TYPE           PIC  X(12).
003000     05  FILLER                    PIC  X(10).
